000100******************************************************************
000200* FECHA       : 28/08/2024                                       *
000300* PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FINP3B03                                         *
000600* TIPO        : BATCH (SUBPROGRAMA)                               *
000700* DESCRIPCION : SUBPROGRAMA DE IMPORTACION MASIVA DE MOVIMIENTOS *
000800*             : DESDE UN ARCHIVO CSV SUMINISTRADO POR EL USUARIO *
000900*             : (RENGLON DE ENCABEZADO + TIPO,CATEGORIA,MONTO,   *
001000*             : FECHA POR RENGLON). LOS RENGLONES MAL FORMADOS   *
001100*             : SE OMITEN Y SE CUENTAN, NO DETIENEN LA CORRIDA.  *
001200* ARCHIVOS    : FINPIMP=C                                        *
001300* ACCION (ES) : N/A (CORRIDA UNICA POR LLAMADA)                  *
001400* INSTALADO   : 28/08/2024                                       *
001500* BPM/RATIONAL: 233640                                           *
001600* NOMBRE      : SERVICIO DE IMPORTACION DE MOVIMIENTOS            *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000*    28/08/2024 JMCO TK-233640  VERSION INICIAL. LEE FINPIMP,    *
002100*                               PARTE CADA RENGLON CON UNSTRING   *
002200*                               Y ACTUALIZA SALDO/TABLA DE        *
002300*                               MOVIMIENTOS DE FINP-LEDGER-AREA   *
002400*    05/09/2024 JMCO TK-233695  CORRIGE: EL CAMPO FECHA EN BLANCO *
002500*                               NO CAIA EN EL DIA DE HOY, SE      *
002600*                               QUEDABA EN CEROS (WKS-FECHA-      *
002700*                               IMPORT SIN INICIALIZAR)           *
002800*    12/09/2024 JMCO TK-233760  SE AGREGA VALIDACION DE TABLA DE  *
002900*                               MOVIMIENTOS LLENA (300) PARA NO   *
003000*                               DESBORDAR LKG-TAB-MOVTOS; DE AHI  *
003100*                               EN ADELANTE SE OMITE Y SE CUENTA  *
003200*    19/09/2024 JMCO TK-233805  SE AGREGA FILLER DE HOLGURA EN   *
003300*                               WKS-FS-STATUS                    *
003400******************************************************************
003500 ID DIVISION.
003600 PROGRAM-ID. FINP3B03.
003700 AUTHOR. JOSE MANUEL CASTILLO ORTIZ.
003800 INSTALLATION. FINANZAS PERSONALES.
003900 DATE-WRITTEN. 28/08/2024.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z', 'a' THRU 'z'
004900     UPSI-0.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT FINPIMP ASSIGN TO FINPIMP
005300            ORGANIZATION  IS SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-IMP
005600                              FSE-IMP.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
006100*   ARCHIVO CSV DE MOVIMIENTOS A IMPORTAR (NOMBRE LO DA EL USUARIO)
006200 FD FINPIMP.
006300 01 FINP-REC-IMP.
006400    02 REC-IMP-LINEA           PIC X(100).
006500    02 FILLER                  PIC X(032) VALUE SPACES.
006600 WORKING-STORAGE SECTION.
006700*            RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
006800 01 WKS-FS-STATUS.
006900    COPY FINPFSE REPLACING ==ARCHIVO== BY ==IMP==.
007000    02 PROGRAMA                PIC X(08) VALUE 'FINP3B03'.
007100    02 ARCHIVO                 PIC X(08) VALUE SPACES.
007200    02 ACCION                  PIC X(10) VALUE SPACES.
007300    02 LLAVE                   PIC X(32) VALUE SPACES.
007400    02 FILLER                  PIC X(04) VALUE SPACES.
007500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
007600 01 WKS-FLAGS.
007700    02 WKS-FIN-FINPIMP          PIC 9(01) COMP VALUE ZEROES.
007800       88 FIN-FINPIMP                 VALUE 1.
007900    02 WKS-PRIMERA-LINEA        PIC 9(01) COMP VALUE 1.
008000       88 ES-PRIMERA-LINEA            VALUE 1.
008100    02 FILLER                   PIC X(02) VALUE SPACES.
008200 01 WKS-CONTADORES.
008300    02 WKS-CANT-IMPORTADOS      PIC 9(04) COMP VALUE ZEROES.
008400    02 WKS-CANT-OMITIDOS        PIC 9(04) COMP VALUE ZEROES.
008500    02 WKS-CANT-CAMPOS          PIC 9(02) COMP VALUE ZEROES.
008600    02 FILLER                   PIC X(02) VALUE SPACES.
008700*--> CAMPOS QUE RESULTAN DE PARTIR EL RENGLON CSV CON UNSTRING
008800 01 WKS-CAMPOS-CSV.
008900    02 WKS-CSV-TIPO             PIC X(20) VALUE SPACES.
009000    02 WKS-CSV-CATEGORIA        PIC X(30) VALUE SPACES.
009100    02 WKS-CSV-MONTO            PIC X(20) VALUE SPACES.
009200    02 WKS-CSV-FECHA            PIC X(20) VALUE SPACES.
009300    02 FILLER                   PIC X(04) VALUE SPACES.
009400*--> TIPO DE MOVIMIENTO CONVERTIDO A MAYUSCULAS PARA LA COMPARACION
009500*    (CASE INSENSITIVE) SIN USAR NINGUNA FUNCTION INTRINSECA
009600 01 WKS-TIPO-MAYUS               PIC X(20) VALUE SPACES.
009700 01 WKS-TIPO-MAYUS-R REDEFINES WKS-TIPO-MAYUS.
009800    02 WKS-TIPO-PRIMER-CAR-IMP   PIC X(01).
009900    02 FILLER                    PIC X(19).
010000 01 WKS-TIPO-MOV-RESULTADO       PIC X(01) VALUE SPACE.
010100    88 WKS-TIPO-VALIDO                 VALUE 'I' 'E'.
010200*--> PARSEO MANUAL DEL MONTO (TEXTO A NUMERICO, SIN FUNCTION NUMVAL)
010300 01 WKS-MONTO-TRABAJO.
010400    02 WKS-MONTO-LARGO           PIC 9(02) COMP VALUE ZEROES.
010500    02 WKS-MONTO-POS             PIC 9(02) COMP VALUE ZEROES.
010600    02 WKS-MONTO-ACUM            PIC S9(09) COMP-3 VALUE ZEROES.
010700    02 WKS-MONTO-DECIMALES       PIC 9(02) COMP VALUE ZEROES.
010800    02 WKS-MONTO-VISTO-PUNTO     PIC 9(01) COMP VALUE ZEROES.
010900       88 WKS-VISTO-PUNTO              VALUE 1.
011000    02 WKS-MONTO-NEGATIVO        PIC 9(01) COMP VALUE ZEROES.
011100       88 WKS-MONTO-ES-NEGATIVO        VALUE 1.
011200    02 WKS-MONTO-VALIDO          PIC 9(01) COMP VALUE 1.
011300       88 WKS-MONTO-ES-VALIDO          VALUE 1.
011400    02 WKS-MONTO-FINAL           PIC S9(9)V99 COMP-3 VALUE ZEROES.
011500    02 FILLER                    PIC X(02) VALUE SPACES.
011600 01 WKS-CARACTER-MONTO            PIC X(01) VALUE SPACE.
011700 01 WKS-DIGITO-MONTO REDEFINES WKS-CARACTER-MONTO PIC 9(01).
011800*--> FECHA DEL MOVIMIENTO IMPORTADO (DEL CSV O, SI VIENE EN BLANCO
011900*    O MAL FORMADA, EL DIA DE HOY)
012000 01 WKS-FECHA-HOY-6               PIC 9(06) VALUE ZEROES.
012100 01 WKS-FECHA-HOY-8.
012200    02 WKS-FECHA-HOY-SIGLO        PIC 9(02) VALUE 20.
012300    02 WKS-FECHA-HOY-CORTA        PIC 9(06) VALUE ZEROES.
012400 01 WKS-FECHA-IMPORT              PIC 9(08) VALUE ZEROES.
012500 01 WKS-FECHA-IMPORT-R REDEFINES WKS-FECHA-IMPORT.
012600    02 WKS-FECHA-IMPORT-ANIO      PIC 9(04).
012700    02 WKS-FECHA-IMPORT-MES       PIC 9(02).
012800    02 WKS-FECHA-IMPORT-DIA       PIC 9(02).
012900 LINKAGE SECTION.
013000    COPY FINPWRK.
013100******************************************************************
013200 PROCEDURE DIVISION USING FINP-LEDGER-AREA.
013300******************************************************************
013400*               S E C C I O N    P R I N C I P A L
013500******************************************************************
013600 000-MAIN SECTION.
013700     PERFORM 200-IMPORTA-CSV
013800     GOBACK.
013900 000-MAIN-E. EXIT.
014000
014100******************************************************************
014200*  200-IMPORTA-CSV : LEE FINPIMP RENGLON POR RENGLON, SALTA EL    *
014300*  ENCABEZADO Y MANDA CADA RENGLON DE DATOS A 220. AL FINAL FIJA  *
014400*  LKG-RESULTADO = 'S' SOLO SI SE IMPORTO AL MENOS UN MOVIMIENTO. *
014500******************************************************************
014600 200-IMPORTA-CSV SECTION.
014700     MOVE 0 TO WKS-CANT-IMPORTADOS WKS-CANT-OMITIDOS
014800     MOVE 0 TO WKS-FIN-FINPIMP
014900     MOVE 1 TO WKS-PRIMERA-LINEA
015000     ACCEPT WKS-FECHA-HOY-6 FROM DATE
015100     MOVE WKS-FECHA-HOY-6 TO WKS-FECHA-HOY-CORTA
015200     OPEN INPUT FINPIMP
015300     IF FS-IMP NOT = 0
015400        MOVE 'OPEN'     TO ACCION
015500        MOVE SPACES     TO LLAVE
015600        MOVE 'FINPIMP'  TO ARCHIVO
015700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015800                              FS-IMP, FSE-IMP
015900        MOVE 'N' TO LKG-RESULTADO
016000        GO TO 200-IMPORTA-CSV-E
016100     END-IF
016200     PERFORM 210-LEE-LINEA-IMPORT UNTIL FIN-FINPIMP
016300     CLOSE FINPIMP
016400     IF WKS-CANT-IMPORTADOS GREATER THAN ZEROES
016500        MOVE 'S' TO LKG-RESULTADO
016600     ELSE
016700        MOVE 'N' TO LKG-RESULTADO
016800     END-IF
016900     DISPLAY '>>> FINP3B03 - IMPORTADOS: ' WKS-CANT-IMPORTADOS
017000             ' OMITIDOS: ' WKS-CANT-OMITIDOS UPON CONSOLE.
017100 200-IMPORTA-CSV-E. EXIT.
017200
017300 210-LEE-LINEA-IMPORT SECTION.
017400     READ FINPIMP NEXT RECORD
017500       AT END
017600          MOVE 1 TO WKS-FIN-FINPIMP
017700       NOT AT END
017800          IF ES-PRIMERA-LINEA
017900             MOVE 0 TO WKS-PRIMERA-LINEA
018000          ELSE
018100             PERFORM 220-PROCESA-LINEA-IMPORT
018200          END-IF
018300     END-READ.
018400 210-LEE-LINEA-IMPORT-E. EXIT.
018500
018600******************************************************************
018700*  220-PROCESA-LINEA-IMPORT : PARTE EL RENGLON EN TIPO, CATEGORIA,*
018800*  MONTO Y FECHA; SI FALTA ALGUN CAMPO, EL TIPO NO ES VALIDO, EL  *
018900*  MONTO NO SE PUEDE CONVERTIR, O NO HAY SALDO PARA UN GASTO, SE  *
019000*  OMITE EL RENGLON Y SE CUENTA (NO SE MODIFICA NADA DE LA        *
019100*  BILLETERA). SI LA TABLA DE MOVIMIENTOS YA ESTA LLENA TAMBIEN   *
019200*  SE OMITE.                                                      *
019300******************************************************************
019400 220-PROCESA-LINEA-IMPORT SECTION.
019500     MOVE SPACES TO WKS-CSV-TIPO WKS-CSV-CATEGORIA
019600     MOVE SPACES TO WKS-CSV-MONTO WKS-CSV-FECHA
019700     MOVE 0 TO WKS-CANT-CAMPOS
019800     UNSTRING REC-IMP-LINEA DELIMITED BY ','
019900         INTO WKS-CSV-TIPO, WKS-CSV-CATEGORIA,
020000              WKS-CSV-MONTO, WKS-CSV-FECHA
020100         TALLYING IN WKS-CANT-CAMPOS
020200     IF WKS-CANT-CAMPOS LESS THAN 4
020300        ADD 1 TO WKS-CANT-OMITIDOS
020400        GO TO 220-PROCESA-LINEA-IMPORT-E
020500     END-IF
020600     IF LKG-NUM-MOVTOS GREATER OR EQUAL TO 300
020700        ADD 1 TO WKS-CANT-OMITIDOS
020800        GO TO 220-PROCESA-LINEA-IMPORT-E
020900     END-IF
021000     PERFORM 230-DETERMINA-TIPO
021100     IF NOT WKS-TIPO-VALIDO
021200        ADD 1 TO WKS-CANT-OMITIDOS
021300        GO TO 220-PROCESA-LINEA-IMPORT-E
021400     END-IF
021500     PERFORM 240-PARSEA-MONTO
021600     IF NOT WKS-MONTO-ES-VALIDO
021700        ADD 1 TO WKS-CANT-OMITIDOS
021800        GO TO 220-PROCESA-LINEA-IMPORT-E
021900     END-IF
022000     IF WKS-TIPO-MOV-RESULTADO = 'I'
022100        ADD WKS-MONTO-FINAL TO LKG-SALDO
022200     ELSE
022300        IF LKG-SALDO LESS THAN WKS-MONTO-FINAL
022400           DISPLAY '>>> FINP3B03 - SALDO INSUFICIENTE, SE OMITE '
022500                   'EL GASTO IMPORTADO DE LA CATEGORIA '
022600                   WKS-CSV-CATEGORIA UPON CONSOLE
022700           ADD 1 TO WKS-CANT-OMITIDOS
022800           GO TO 220-PROCESA-LINEA-IMPORT-E
022900        END-IF
023000        SUBTRACT WKS-MONTO-FINAL FROM LKG-SALDO
023100     END-IF
023200     PERFORM 250-DETERMINA-FECHA
023300     PERFORM 260-AGREGA-MOVIMIENTO-IMPORT
023400     ADD 1 TO WKS-CANT-IMPORTADOS.
023500 220-PROCESA-LINEA-IMPORT-E. EXIT.
023600
023700******************************************************************
023800*  230-DETERMINA-TIPO : ACEPTA 'INCOME'/'ДОХОД' COMO INGRESO Y    *
023900*  'EXPENSE'/'РАСХОД' COMO GASTO, SIN DISTINGUIR MAYUSCULA DE     *
024000*  MINUSCULA PARA EL ALFABETO LATINO (INSPECT CONVERTING, NO HAY  *
024100*  FUNCTION UPPER-CASE EN ESTE COMPILADOR).                       *
024200******************************************************************
024300 230-DETERMINA-TIPO SECTION.
024400     MOVE SPACE TO WKS-TIPO-MOV-RESULTADO
024500     MOVE WKS-CSV-TIPO TO WKS-TIPO-MAYUS
024600     INSPECT WKS-TIPO-MAYUS CONVERTING
024700             'abcdefghijklmnopqrstuvwxyz' TO
024800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024900     IF WKS-TIPO-MAYUS = 'INCOME' OR WKS-CSV-TIPO = 'доход' OR
025000        WKS-CSV-TIPO = 'Доход' OR WKS-CSV-TIPO = 'ДОХОД'
025100        MOVE 'I' TO WKS-TIPO-MOV-RESULTADO
025200     ELSE
025300        IF WKS-TIPO-MAYUS = 'EXPENSE' OR WKS-CSV-TIPO = 'расход' OR
025400           WKS-CSV-TIPO = 'Расход' OR WKS-CSV-TIPO = 'РАСХОД'
025500           MOVE 'E' TO WKS-TIPO-MOV-RESULTADO
025600        END-IF
025700     END-IF.
025800 230-DETERMINA-TIPO-E. EXIT.
025900
026000******************************************************************
026100*  240-PARSEA-MONTO : CONVIERTE WKS-CSV-MONTO (TEXTO) A UN VALOR  *
026200*  NUMERICO, CARACTER POR CARACTER (SIGNO, DIGITOS, UN SOLO PUNTO *
026300*  DECIMAL). CUALQUIER OTRO CARACTER, O UN CAMPO EN BLANCO, DEJA  *
026400*  WKS-MONTO-VALIDO EN CERO Y EL RENGLON SE RECHAZA COMO SI       *
026500*  FALTARA EL CAMPO MONTO.                                        *
026600******************************************************************
026700 240-PARSEA-MONTO SECTION.
026800     MOVE 1 TO WKS-MONTO-VALIDO
026900     MOVE 0 TO WKS-MONTO-ACUM WKS-MONTO-DECIMALES
027000     MOVE 0 TO WKS-MONTO-VISTO-PUNTO WKS-MONTO-NEGATIVO
027100     MOVE 0 TO WKS-MONTO-FINAL
027200     PERFORM 242-CALCULA-LARGO-MONTO
027300     IF WKS-MONTO-LARGO = 0
027400        MOVE 0 TO WKS-MONTO-VALIDO
027500        GO TO 240-PARSEA-MONTO-E
027600     END-IF
027700     PERFORM 244-ESCANEA-CARACTER-MONTO
027800             VARYING WKS-MONTO-POS FROM 1 BY 1
027900             UNTIL WKS-MONTO-POS GREATER THAN WKS-MONTO-LARGO
028000                OR NOT WKS-MONTO-ES-VALIDO
028100     IF WKS-MONTO-ES-VALIDO
028200        COMPUTE WKS-MONTO-FINAL ROUNDED =
028300                WKS-MONTO-ACUM / (10 ** WKS-MONTO-DECIMALES)
028400        IF WKS-MONTO-ES-NEGATIVO
028500           MULTIPLY -1 BY WKS-MONTO-FINAL
028600        END-IF
028700     END-IF.
028800 240-PARSEA-MONTO-E. EXIT.
028900
029000 242-CALCULA-LARGO-MONTO SECTION.
029100     MOVE 20 TO WKS-MONTO-LARGO
029200     PERFORM 243-RETROCEDE-MONTO
029300             UNTIL WKS-MONTO-LARGO = 0
029400                OR WKS-CSV-MONTO (WKS-MONTO-LARGO:1) NOT = SPACE.
029500 242-CALCULA-LARGO-MONTO-E. EXIT.
029600
029700 243-RETROCEDE-MONTO SECTION.
029800     SUBTRACT 1 FROM WKS-MONTO-LARGO.
029900 243-RETROCEDE-MONTO-E. EXIT.
030000
030100 244-ESCANEA-CARACTER-MONTO SECTION.
030200     MOVE WKS-CSV-MONTO (WKS-MONTO-POS:1) TO WKS-CARACTER-MONTO
030300     EVALUATE TRUE
030400         WHEN WKS-CARACTER-MONTO = '.'
030500              IF WKS-VISTO-PUNTO
030600                 MOVE 0 TO WKS-MONTO-VALIDO
030700              ELSE
030800                 MOVE 1 TO WKS-MONTO-VISTO-PUNTO
030900              END-IF
031000         WHEN WKS-CARACTER-MONTO = '-' AND WKS-MONTO-POS = 1
031100              MOVE 1 TO WKS-MONTO-NEGATIVO
031200         WHEN WKS-CARACTER-MONTO IS NUMERIC
031300              COMPUTE WKS-MONTO-ACUM =
031400                      WKS-MONTO-ACUM * 10 + WKS-DIGITO-MONTO
031500              IF WKS-VISTO-PUNTO
031600                 ADD 1 TO WKS-MONTO-DECIMALES
031700              END-IF
031800         WHEN OTHER
031900              MOVE 0 TO WKS-MONTO-VALIDO
032000     END-EVALUATE.
032100 244-ESCANEA-CARACTER-MONTO-E. EXIT.
032200
032300******************************************************************
032400*  250-DETERMINA-FECHA : SI EL 4O. CAMPO DEL CSV TRAE UNA FECHA   *
032500*  CON FORMATO AAAA-MM-DD RECONOCIBLE LA USA; EN CUALQUIER OTRO   *
032600*  CASO (EN BLANCO O MAL FORMADA) USA EL DIA DE HOY, IGUAL QUE    *
032700*  UN MOVIMIENTO CREADO A MANO (REGLA DE "FALLBACK A NOW").       *
032800******************************************************************
032900 250-DETERMINA-FECHA SECTION.
033000     MOVE WKS-FECHA-HOY-8 TO WKS-FECHA-IMPORT
033100     IF WKS-CSV-FECHA NOT = SPACES
033200        IF WKS-CSV-FECHA (5:1) = '-' AND WKS-CSV-FECHA (8:1) = '-'
033300           AND WKS-CSV-FECHA (1:4) IS NUMERIC
033400           AND WKS-CSV-FECHA (6:2) IS NUMERIC
033500           AND WKS-CSV-FECHA (9:2) IS NUMERIC
033600           MOVE WKS-CSV-FECHA (1:4) TO WKS-FECHA-IMPORT-ANIO
033700           MOVE WKS-CSV-FECHA (6:2) TO WKS-FECHA-IMPORT-MES
033800           MOVE WKS-CSV-FECHA (9:2) TO WKS-FECHA-IMPORT-DIA
033900        END-IF
034000     END-IF.
034100 250-DETERMINA-FECHA-E. EXIT.
034200
034300******************************************************************
034400*  260-AGREGA-MOVIMIENTO-IMPORT : AGREGA EL MOVIMIENTO YA VALIDADO*
034500*  AL FINAL DE LKG-TAB-MOVTOS (LA TABLA COMPARTIDA DE LA           *
034600*  BILLETERA EN MEMORIA, LA MISMA QUE USA FINP1B01).              *
034700******************************************************************
034800 260-AGREGA-MOVIMIENTO-IMPORT SECTION.
034900     ADD 1 TO LKG-NUM-MOVTOS
035000     SET IX-MOV TO LKG-NUM-MOVTOS
035100     MOVE WKS-TIPO-MOV-RESULTADO TO LKG-MOV-TIPO (IX-MOV)
035200     MOVE WKS-MONTO-FINAL        TO LKG-MOV-MONTO (IX-MOV)
035300     MOVE WKS-CSV-CATEGORIA      TO LKG-MOV-CATEGORIA (IX-MOV)
035400     MOVE WKS-FECHA-IMPORT       TO LKG-MOV-FECHA (IX-MOV).
035500 260-AGREGA-MOVIMIENTO-IMPORT-E. EXIT.

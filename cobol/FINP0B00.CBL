000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FINP0B00, CORRECCION DEL ANTERIOR FINP00B0       *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : TOMA UN LOTE DE SOLICITUDES CONTRA LA BILLETERA  *
000800*             : (FINPAUR) Y LAS APLICA CONTRA EL MAESTRO DE      *
000900*             : USUARIOS (FINPUSM) Y LA BILLETERA EN FINPLDG,    *
001000*             : ESCRIBIENDO UNA RESPUESTA POR SOLICITUD          *
001100*             : (FINPAUS). CUBRE ALTA/LOGIN/LOGOUT DE USUARIO,   *
001200*             : MOVIMIENTOS, PRESUPUESTOS, CATEGORIAS, REPORTES, *
001300*             : EXPORTACION/IMPORTACION Y MANTENIMIENTO DE LA    *
001400*             : BILLETERA GRABADA. AL INICIAR SESION CON EXITO SE*
001500*             : DISPARA LA VERIFICACION GENERAL DE ALERTAS, Y AL *
001600*             : CERRAR SESION SE RESPALDA LA BILLETERA A DISCO   *
001700*             : ANTES DE DAR DE BAJA LA SESION.                  *
001800* ARCHIVOS    : FINPAUR=E, FINPUSM=A, FINPAUS=S                  *
001900* ACCION (ES) : R=REGISTRA,I=INICIA SESION,O=CIERRA SESION,      *
002000*             : N=ALTA INGRESO,G=ALTA GASTO,P=TOTALES PERIODO,   *
002100*             : B=FIJA PRESUPUESTO,D=ELIMINA PRESUPUESTO,        *
002200*             : M=RENOMBRA CATEGORIA,F=FUSIONA CATEGORIA,        *
002300*             : C=REPORTE COMPLETO,L=LISTA CATEGORIAS,           *
002400*             : X=EXPORTA BILLETERA,Z=IMPORTA MOVIMIENTOS,       *
002500*             : K=RESPALDA BILLETERA,V=VERIFICA BILLETERA,       *
002600*             : Q=DA DE BAJA BILLETERA,U=LISTA CATALOGO          *
002700* PROGRAMA(S) : FINP1B01, FINP2B02, FINP3B03, FINPDSVC            *
002800* INSTALADO   : 14/03/2024                                       *
002900* BPM/RATIONAL: 231940                                           *
003000* NOMBRE      : COMPUERTA DE AUTENTICACION                       *
003100******************************************************************
003200*                 B I T A C O R A   D E   C A M B I O S          *
003300******************************************************************
003400*    14/03/2024 JMCO TK-231940  VERSION INICIAL. REGISTRO E      *
003500*                               INICIO/CIERRE DE SESION CONTRA   *
003600*                               FINPUSM                          *
003700*    02/05/2024 JMCO TK-232118  AL INICIAR SESION CON EXITO SE   *
003800*                               LLAMA A FINP1B01 PARA DISPARAR   *
003900*                               CHECK-ALL-ALERTS                 *
004000*    19/06/2024 JMCO TK-232860  LA CLAVE SE COMPARA RESPETANDO   *
004100*                               MAYUSCULAS/MINUSCULAS (ANTES SE  *
004200*                               NORMALIZABA A MAYUSCULAS POR     *
004300*                               ERROR)                           *
004400*    02/08/2024 JMCO TK-233401  225-DISPARA-VERIFICACION AHORA   *
004500*                               FIJA LKG-ACCION-FIN (NO YA       *
004600*                               LKG-FUNCION, QUE ES DEL PROTOCOLO*
004700*                               CON FINPDSVC) ANTES DE LLAMAR A  *
004800*                               FINP1B01                         *
004900*    18/09/2024 JMCO TK-233802  300-ESTADISTICAS AHORA IMPRIME   *
005000*                               LA FECHA DE CORRIDA. EL CAMPO    *
005100*                               WKS-FECHA-HOY SE HABIA QUEDADO   *
005200*                               DECLARADO PERO SIN LLENAR DESDE   *
005300*                               LA VERSION INICIAL               *
005400*    19/09/2024 JMCO TK-233805  SE AGREGA FILLER DE HOLGURA EN   *
005500*                               WKS-FS-STATUS Y WKS-FLAGS        *
005600*    28/10/2024 JMCO TK-234190  SE AGREGAN LAS ACCIONES DE       *
005700*                               MOVIMIENTOS, PRESUPUESTO,         *
005800*                               CATEGORIA, REPORTES Y EXPORTA/    *
005900*                               IMPORTA. EL LOTE YA DESPACHA      *
006000*                               CONTRA FINP1B01, FINP2B02 Y       *
006100*                               FINP3B03, QUE HASTA AHORA SOLO    *
006200*                               SE PROBABAN SUELTOS               *
006300*    28/10/2024 JMCO TK-234191  230-CIERRA-SESION AHORA RESPALDA  *
006400*                               LA BILLETERA EN FINPDSVC ANTES DE *
006500*                               DAR DE BAJA LA SESION; ANTES LA   *
006600*                               BILLETERA CARGADA EN 225 NUNCA SE *
006700*                               REGRABABA Y SE PERDIA AL CERRAR    *
006800*    28/10/2024 JMCO TK-234191  SE AGREGAN LAS ACCIONES V, Q Y U  *
006900*                               PARA VERIFICAR, DAR DE BAJA Y     *
007000*                               LISTAR LA BILLETERA GRABADA VIA   *
007100*                               FINPDSVC (ANTES SOLO SE USABA LA  *
007200*                               CARGA AL INICIAR SESION)          *
007300******************************************************************
007400 ID DIVISION.
007500 PROGRAM-ID. FINP0B00.
007600 AUTHOR. JOSE MANUEL CASTILLO ORTIZ.
007700 INSTALLATION. FINANZAS PERSONALES.
007800 DATE-WRITTEN. 14/03/2024.
007900 DATE-COMPILED.
008000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-370.
008400 OBJECT-COMPUTER. IBM-370.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS CLASE-ACCION-VALIDA IS 'R', 'I', 'O', 'N', 'G', 'P', 'B',
008800                                  'D', 'M', 'F', 'C', 'L', 'X', 'Z',
008900                                  'K', 'V', 'Q', 'U'
009000     UPSI-0.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT FINPAUR ASSIGN TO FINPAUR
009400            FILE STATUS IS FS-AUR.
009500
009600     SELECT FINPUSM ASSIGN TO FINPUSM
009700            ORGANIZATION  IS INDEXED
009800            ACCESS        IS DYNAMIC
009900            RECORD KEY    IS USR-USUARIO
010000            FILE STATUS   IS FS-USM
010100                             FSE-USM.
010200
010300     SELECT FINPAUS ASSIGN TO FINPAUS
010400            FILE STATUS IS FS-AUS.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
010900*   LOTE DE SOLICITUDES DE REGISTRO/INICIO/CIERRE DE SESION
011000 FD FINPAUR.
011100 01 REG-SOLICITUD.
011200    02 SOL-ACCION             PIC X(01).
011300       88 SOL-ES-REGISTRO           VALUE 'R'.
011400       88 SOL-ES-LOGIN              VALUE 'I'.
011500       88 SOL-ES-LOGOUT             VALUE 'O'.
011600       88 SOL-ES-ALTA-INGRESO       VALUE 'N'.
011700       88 SOL-ES-ALTA-GASTO         VALUE 'G'.
011800       88 SOL-ES-TOTALES-PERIODO    VALUE 'P'.
011900       88 SOL-ES-FIJA-PRESUPUESTO   VALUE 'B'.
012000       88 SOL-ES-ELIMINA-PRESUPUESTO VALUE 'D'.
012100       88 SOL-ES-RENOMBRA-CATEGORIA VALUE 'M'.
012200       88 SOL-ES-FUSIONA-CATEGORIA  VALUE 'F'.
012300       88 SOL-ES-REPORTE-COMPLETO   VALUE 'C'.
012400       88 SOL-ES-LISTA-CATEGORIAS   VALUE 'L'.
012500       88 SOL-ES-EXPORTA-BILLETERA  VALUE 'X'.
012600       88 SOL-ES-IMPORTA-MOVTOS     VALUE 'Z'.
012700       88 SOL-ES-RESPALDA-BILLETERA VALUE 'K'.
012800       88 SOL-ES-VERIFICA-BILLETERA VALUE 'V'.
012900       88 SOL-ES-BAJA-BILLETERA     VALUE 'Q'.
013000       88 SOL-ES-LISTA-CATALOGO     VALUE 'U'.
013100    02 SOL-USUARIO            PIC X(20).
013200    02 SOL-CLAVE              PIC X(20).
013300    02 FILLER                 PIC X(39).
013400*   VISTA GENERICA (RESERVADA PARA SOLICITUDES FUTURAS)
013500 01 REG-SOLICITUD-ALT REDEFINES REG-SOLICITUD.
013600    02 ALT-ACCION             PIC X(01).
013700    02 ALT-DATOS-SOLICITUD    PIC X(40).
013800    02 ALT-RESERVADO          PIC X(39).
013900*   VISTA PARA ALTA DE INGRESO (N) Y ALTA DE GASTO (G)
014000 01 REG-SOLICITUD-FIN REDEFINES REG-SOLICITUD.
014100    02 FIN-ACCION             PIC X(01).
014200    02 FIN-USUARIO            PIC X(20).
014300    02 FIN-MONTO              PIC 9(07)V99.
014400    02 FIN-CATEGORIA          PIC X(30).
014500    02 FIN-FECHA              PIC 9(08).
014600    02 FILLER                 PIC X(12).
014700*   VISTA PARA TOTALES DE PERIODO (P)
014800 01 REG-SOLICITUD-PER REDEFINES REG-SOLICITUD.
014900    02 PER-ACCION             PIC X(01).
015000    02 PER-USUARIO            PIC X(20).
015100    02 PER-INICIO             PIC 9(08).
015200    02 PER-FIN                PIC 9(08).
015300    02 FILLER                 PIC X(43).
015400*   VISTA PARA ALTA (B) Y BAJA (D) DE PRESUPUESTO POR CATEGORIA
015500 01 REG-SOLICITUD-PRE REDEFINES REG-SOLICITUD.
015600    02 PRE-ACCION             PIC X(01).
015700    02 PRE-USUARIO            PIC X(20).
015800    02 PRE-CATEGORIA          PIC X(30).
015900    02 PRE-LIMITE             PIC 9(07)V99.
016000    02 FILLER                 PIC X(20).
016100*   VISTA PARA RENOMBRAR (M) Y FUSIONAR (F) CATEGORIAS
016200 01 REG-SOLICITUD-CAT REDEFINES REG-SOLICITUD.
016300    02 CAT-ACCION             PIC X(01).
016400    02 CAT-USUARIO            PIC X(20).
016500    02 CAT-VIEJA              PIC X(30).
016600    02 CAT-NUEVA              PIC X(29).
016700*   MAESTRO DE USUARIOS (BILLETERA, LLAVE = USR-USUARIO)
016800 FD FINPUSM.
016900    COPY FINPUSR.
017000*   RESPUESTA DE CADA SOLICITUD PROCESADA
017100 FD FINPAUS.
017200 01 REG-RESPUESTA.
017300    02 RES-USUARIO            PIC X(20).
017400    02 FILLER                 PIC X(01).
017500    02 RES-ACCION             PIC X(01).
017600    02 FILLER                 PIC X(01).
017700    02 RES-RESULTADO          PIC X(01).
017800       88 RES-OK                    VALUE 'S'.
017900       88 RES-RECHAZADO             VALUE 'N'.
018000    02 FILLER                 PIC X(01).
018100    02 RES-MENSAJE            PIC X(60).
018200 WORKING-STORAGE SECTION.
018300*            RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
018400 01 WKS-FS-STATUS.
018500    COPY FINPFSE REPLACING ==ARCHIVO== BY ==AUR==.
018600    COPY FINPFSE REPLACING ==ARCHIVO== BY ==USM==.
018700    COPY FINPFSE REPLACING ==ARCHIVO== BY ==AUS==.
018800    02 PROGRAMA               PIC X(08) VALUE 'FINP0B00'.
018900    02 ARCHIVO                PIC X(08) VALUE SPACES.
019000    02 ACCION                 PIC X(10) VALUE SPACES.
019100    02 LLAVE                  PIC X(32) VALUE SPACES.
019200    02 FILLER                 PIC X(04) VALUE SPACES.
019300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
019400 01 WKS-FLAGS.
019500    02 WKS-FIN-FINPAUR        PIC 9(01) COMP VALUE ZEROES.
019600       88 FIN-FINPAUR               VALUE 1.
019700    02 WKS-USR-VALIDO         PIC 9(01) COMP VALUE ZEROES.
019800       88 USUARIO-ENCONTRADO        VALUE 1.
019900       88 USUARIO-NO-ENCONTRADO     VALUE 0.
020000    02 FILLER                 PIC X(02) VALUE SPACES.
020100 01 WKS-CONTADORES-GRUPO.
020200    02 WKS-CONT-LEIDAS        PIC 9(05) COMP VALUE ZEROES.
020300    02 WKS-CONT-REGISTROS     PIC 9(05) COMP VALUE ZEROES.
020400    02 WKS-CONT-REG-RECH      PIC 9(05) COMP VALUE ZEROES.
020500    02 WKS-CONT-LOGINS        PIC 9(05) COMP VALUE ZEROES.
020600    02 WKS-CONT-LOGIN-RECH    PIC 9(05) COMP VALUE ZEROES.
020700    02 WKS-CONT-LOGOUTS       PIC 9(05) COMP VALUE ZEROES.
020800 01 WKS-CONTADORES-GRUPO-R REDEFINES WKS-CONTADORES-GRUPO.
020900    02 WKS-CONT-TABLA OCCURS 6 TIMES PIC 9(05) COMP.
021000*            CONTADORES DE LAS ACCIONES FINANCIERAS (N,G,P,B,D,M,F,C,L)
021100 01 WKS-CONTADORES-FIN.
021200    02 WKS-CONT-FIN-ACEPT     PIC 9(05) COMP VALUE ZEROES.
021300    02 WKS-CONT-FIN-RECH      PIC 9(05) COMP VALUE ZEROES.
021400 01 WKS-CONTADORES-FIN-R REDEFINES WKS-CONTADORES-FIN.
021500    02 WKS-CONT-FIN-TABLA OCCURS 2 TIMES PIC 9(05) COMP.
021600*            CONTADORES DE LAS ACCIONES DE MANTENIMIENTO (X,Z,K,V,Q,U)
021700 01 WKS-CONTADORES-ADM.
021800    02 WKS-CONT-ADM-ACEPT     PIC 9(05) COMP VALUE ZEROES.
021900    02 WKS-CONT-ADM-RECH      PIC 9(05) COMP VALUE ZEROES.
022000 01 WKS-CONTADORES-ADM-R REDEFINES WKS-CONTADORES-ADM.
022100    02 WKS-CONT-ADM-TABLA OCCURS 2 TIMES PIC 9(05) COMP.
022200 01 WKS-MASCARA                PIC Z,ZZ9 VALUE ZEROES.
022300 01 WKS-FECHA-HOY-6             PIC 9(06) VALUE ZEROES.
022400 01 WKS-FECHA-HOY-8.
022500    02 WKS-FECHA-HOY-SIGLO      PIC 9(02) VALUE 20.
022600    02 WKS-FECHA-HOY-CORTA      PIC 9(06) VALUE ZEROES.
022700 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-8.
022800    02 WKS-FH-ANIO             PIC 9(04).
022900    02 WKS-FH-MES              PIC 9(02).
023000    02 WKS-FH-DIA              PIC 9(02).
023100 01 WKS-IX-CAT                 PIC 9(03) COMP VALUE ZEROES.
023200 01 WKS-LEDGER-AREA.
023300    COPY FINPWRK.
023400******************************************************************
023500 PROCEDURE DIVISION.
023600******************************************************************
023700*               S E C C I O N    P R I N C I P A L
023800******************************************************************
023900 000-MAIN SECTION.
024000     PERFORM 100-APERTURA-ARCHIVOS
024100     PERFORM 200-PROCESA-SOLICITUDES UNTIL FIN-FINPAUR
024200     PERFORM 300-ESTADISTICAS
024300     PERFORM 400-CIERRA-ARCHIVOS
024400     STOP RUN.
024500 000-MAIN-E. EXIT.
024600
024700 100-APERTURA-ARCHIVOS SECTION.
024800     MOVE 'FINP0B00'  TO   PROGRAMA
024900     OPEN INPUT  FINPAUR
025000          I-O    FINPUSM
025100          OUTPUT FINPAUS
025200     IF FS-USM = 35
025300        CLOSE FINPUSM
025400        OPEN OUTPUT FINPUSM
025500        CLOSE FINPUSM
025600        OPEN I-O FINPUSM
025700     END-IF
025800     IF FS-AUR NOT EQUAL 0
025900        MOVE 'OPEN'     TO    ACCION
026000        MOVE SPACES     TO    LLAVE
026100        MOVE 'FINPAUR'  TO    ARCHIVO
026200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                              FS-AUR, FSE-AUR
026400        PERFORM 400-CIERRA-ARCHIVOS
026500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FINPAUR<<<'
026600                UPON CONSOLE
026700        MOVE 91 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     IF FS-USM NOT EQUAL 0
027100        MOVE 'OPEN'     TO    ACCION
027200        MOVE SPACES     TO    LLAVE
027300        MOVE 'FINPUSM'  TO    ARCHIVO
027400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027500                              FS-USM, FSE-USM
027600        PERFORM 400-CIERRA-ARCHIVOS
027700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO FINPUSM<<<'
027800                UPON CONSOLE
027900        MOVE 91 TO RETURN-CODE
028000        STOP RUN
028100     END-IF.
028200 100-APERTURA-ARCHIVOS-E. EXIT.
028300
028400******************************************************************
028500*  200-PROCESA-SOLICITUDES : LEE EL LOTE DE SOLICITUDES Y LAS    *
028600*                            DESPACHA SEGUN SOL-ACCION.          *
028700******************************************************************
028800 200-PROCESA-SOLICITUDES SECTION.
028900     READ FINPAUR
029000          AT END SET FIN-FINPAUR TO TRUE
029100     END-READ
029200     IF NOT FIN-FINPAUR
029300        ADD 1 TO WKS-CONT-LEIDAS
029400        MOVE SPACES     TO RES-MENSAJE
029500        MOVE SOL-USUARIO TO RES-USUARIO
029600        MOVE SOL-ACCION  TO RES-ACCION
029700        EVALUATE TRUE
029800            WHEN SOL-ES-REGISTRO
029900                 PERFORM 210-REGISTRA
030000            WHEN SOL-ES-LOGIN
030100                 PERFORM 220-INICIA-SESION
030200            WHEN SOL-ES-LOGOUT
030300                 PERFORM 230-CIERRA-SESION
030400            WHEN SOL-ES-ALTA-INGRESO
030500                 PERFORM 240-ALTA-INGRESO
030600            WHEN SOL-ES-ALTA-GASTO
030700                 PERFORM 242-ALTA-GASTO
030800            WHEN SOL-ES-TOTALES-PERIODO
030900                 PERFORM 244-TOTALES-PERIODO
031000            WHEN SOL-ES-FIJA-PRESUPUESTO
031100                 PERFORM 246-FIJA-PRESUPUESTO
031200            WHEN SOL-ES-ELIMINA-PRESUPUESTO
031300                 PERFORM 248-ELIMINA-PRESUPUESTO
031400            WHEN SOL-ES-RENOMBRA-CATEGORIA
031500                 PERFORM 250-RENOMBRA-CATEGORIA
031600            WHEN SOL-ES-FUSIONA-CATEGORIA
031700                 PERFORM 252-FUSIONA-CATEGORIA
031800            WHEN SOL-ES-REPORTE-COMPLETO
031900                 PERFORM 254-REPORTE-COMPLETO
032000            WHEN SOL-ES-LISTA-CATEGORIAS
032100                 PERFORM 256-LISTA-CATEGORIAS
032200            WHEN SOL-ES-EXPORTA-BILLETERA
032300                 PERFORM 260-EXPORTA-BILLETERA
032400            WHEN SOL-ES-IMPORTA-MOVTOS
032500                 PERFORM 262-IMPORTA-MOVTOS
032600            WHEN SOL-ES-RESPALDA-BILLETERA
032700                 PERFORM 270-RESPALDA-BILLETERA
032800            WHEN SOL-ES-VERIFICA-BILLETERA
032900                 PERFORM 272-VERIFICA-BILLETERA
033000            WHEN SOL-ES-BAJA-BILLETERA
033100                 PERFORM 274-BAJA-BILLETERA
033200            WHEN SOL-ES-LISTA-CATALOGO
033300                 PERFORM 276-LISTA-CATALOGO
033400            WHEN OTHER
033500                 SET RES-RECHAZADO TO TRUE
033600                 MOVE 'ACCION DE SOLICITUD NO VALIDA' TO RES-MENSAJE
033700        END-EVALUATE
033800        PERFORM 290-ESCRIBE-RESPUESTA
033900     END-IF.
034000 200-PROCESA-SOLICITUDES-E. EXIT.
034100
034200******************************************************************
034300*  210-REGISTRA : AUTHSERVICE.REGISTER. RECHAZA SI EL USUARIO    *
034400*                 YA EXISTE EN EL MAESTRO.                      *
034500******************************************************************
034600 210-REGISTRA SECTION.
034700     MOVE SOL-USUARIO TO USR-USUARIO
034800     READ FINPUSM KEY IS USR-USUARIO
034900       INVALID KEY
035000          MOVE SOL-USUARIO  TO USR-USUARIO
035100          MOVE SOL-CLAVE    TO USR-CLAVE
035200          MOVE 0            TO USR-SALDO
035300          MOVE 0            TO USR-NUM-MOVTOS
035400          MOVE 0            TO USR-NUM-PRESUP
035500          MOVE 0            TO USR-NUM-ALERTAS
035600          SET USR-SIN-SESION TO TRUE
035700          WRITE FINP-USR-RECORD
035800          IF FS-USM = 0
035900             ADD 1 TO WKS-CONT-REGISTROS
036000             SET RES-OK TO TRUE
036100             MOVE 'USUARIO REGISTRADO' TO RES-MENSAJE
036200          ELSE
036300             MOVE 'WRITE'    TO ACCION
036400             MOVE SOL-USUARIO TO LLAVE
036500             MOVE 'FINPUSM'  TO ARCHIVO
036600             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
036700                                   LLAVE, FS-USM, FSE-USM
036800             SET RES-RECHAZADO TO TRUE
036900             MOVE 'ERROR AL GRABAR EL USUARIO' TO RES-MENSAJE
037000          END-IF
037100       NOT INVALID KEY
037200          ADD 1 TO WKS-CONT-REG-RECH
037300          SET RES-RECHAZADO TO TRUE
037400          MOVE 'EL USUARIO YA EXISTE' TO RES-MENSAJE
037500     END-READ.
037600 210-REGISTRA-E. EXIT.
037700
037800******************************************************************
037900*  220-INICIA-SESION : AUTHSERVICE.LOGIN. LA CLAVE SE COMPARA    *
038000*                      EXACTA, RESPETANDO MAYUSCULAS/MINUSCULAS. *
038100*                      SI ENTRA CON EXITO SE DISPARA LA          *
038200*                      VERIFICACION GENERAL DE ALERTAS.          *
038300******************************************************************
038400 220-INICIA-SESION SECTION.
038500     MOVE SOL-USUARIO TO USR-USUARIO
038600     READ FINPUSM KEY IS USR-USUARIO
038700       INVALID KEY
038800          ADD 1 TO WKS-CONT-LOGIN-RECH
038900          SET RES-RECHAZADO TO TRUE
039000          MOVE 'EL USUARIO NO EXISTE' TO RES-MENSAJE
039100       NOT INVALID KEY
039200          IF USR-CLAVE = SOL-CLAVE
039300             SET USR-CON-SESION TO TRUE
039400             REWRITE FINP-USR-RECORD
039500             ADD 1 TO WKS-CONT-LOGINS
039600             SET RES-OK TO TRUE
039700             MOVE 'SESION INICIADA' TO RES-MENSAJE
039800             PERFORM 225-DISPARA-VERIFICACION
039900          ELSE
040000             ADD 1 TO WKS-CONT-LOGIN-RECH
040100             SET RES-RECHAZADO TO TRUE
040200             MOVE 'CLAVE INCORRECTA' TO RES-MENSAJE
040300          END-IF
040400     END-READ.
040500 220-INICIA-SESION-E. EXIT.
040600
040700******************************************************************
040800*  225-DISPARA-VERIFICACION : CARGA LA BILLETERA COMPLETA Y      *
040900*                             LLAMA A FINP1B01 PARA QUE EJECUTE  *
041000*                             CHECK-ALL-ALERTS SOBRE ELLA.       *
041100******************************************************************
041200 225-DISPARA-VERIFICACION SECTION.
041300     MOVE SOL-USUARIO   TO LKG-USUARIO
041400     MOVE SOL-CLAVE     TO LKG-CLAVE
041500     SET LKG-FUNC-CARGA TO TRUE
041600     CALL 'FINPDSVC' USING FINP-LEDGER-AREA
041700     SET LKG-CON-SESION TO TRUE
041800     SET ACF-VERIFICA-ALERTAS TO TRUE
041900     CALL 'FINP1B01' USING FINP-LEDGER-AREA.
042000 225-DISPARA-VERIFICACION-E. EXIT.
042100
042200******************************************************************
042300*  230-CIERRA-SESION : AUTHSERVICE.LOGOUT. ANTES DE DAR DE BAJA   *
042400*  LA SESION SE RESPALDA LA BILLETERA COMPLETA A disco VIA        *
042500*  FINPDSVC, PARA NO PERDER LOS MOVIMIENTOS/PRESUPUESTOS/ALERTAS  *
042600*  QUE SE HAYAN ACUMULADO EN MEMORIA DURANTE LA SESION.            *
042700******************************************************************
042800 230-CIERRA-SESION SECTION.
042900     MOVE SOL-USUARIO TO USR-USUARIO
043000     READ FINPUSM KEY IS USR-USUARIO
043100       INVALID KEY
043200          SET RES-RECHAZADO TO TRUE
043300          MOVE 'EL USUARIO NO EXISTE' TO RES-MENSAJE
043400       NOT INVALID KEY
043500          MOVE SOL-USUARIO TO LKG-USUARIO
043600          SET LKG-FUNC-GRABA TO TRUE
043700          CALL 'FINPDSVC' USING FINP-LEDGER-AREA
043800          SET USR-SIN-SESION TO TRUE
043900          REWRITE FINP-USR-RECORD
044000          ADD 1 TO WKS-CONT-LOGOUTS
044100          SET RES-OK TO TRUE
044200          MOVE 'SESION CERRADA' TO RES-MENSAJE
044300     END-READ.
044400 230-CIERRA-SESION-E. EXIT.
044500
044600******************************************************************
044700*  235-CARGA-LEDGER-SOLICITUD : RUTINA COMUN A LAS ACCIONES       *
044800*  FINANCIERAS. VERIFICA QUE EL USUARIO DE LA SOLICITUD TENGA      *
044900*  BILLETERA EN FINPUSM Y, SI LA TIENE, CARGA SU BILLETERA         *
045000*  COMPLETA A MEMORIA (LKG-*) VIA FINPDSVC PARA QUE FINP1B01,      *
045100*  FINP2B02 O FINP3B03 TRABAJEN SOBRE ELLA.                        *
045200******************************************************************
045300 235-CARGA-LEDGER-SOLICITUD SECTION.
045400     MOVE SOL-USUARIO TO USR-USUARIO
045500     READ FINPUSM KEY IS USR-USUARIO
045600       INVALID KEY
045700          SET USUARIO-NO-ENCONTRADO TO TRUE
045800       NOT INVALID KEY
045900          SET USUARIO-ENCONTRADO TO TRUE
046000          MOVE SOL-USUARIO TO LKG-USUARIO
046100          SET LKG-FUNC-CARGA TO TRUE
046200          CALL 'FINPDSVC' USING FINP-LEDGER-AREA
046300     END-READ.
046400 235-CARGA-LEDGER-SOLICITUD-E. EXIT.
046500
046600******************************************************************
046700*  238-GRABA-LEDGER-SOLICITUD : RUTINA COMUN DE REGRABADO. SE     *
046800*  USA DESPUES DE UNA ACCION FINANCIERA QUE MODIFICA LA BILLETERA *
046900*  EN MEMORIA, PARA REGRABARLA A DISCO Y REFRESCAR EL RESUMEN     *
047000*  QUE FINPUSM MANTIENE EN CACHE PARA CONSULTAS RAPIDAS.          *
047100******************************************************************
047200 238-GRABA-LEDGER-SOLICITUD SECTION.
047300     SET LKG-FUNC-GRABA TO TRUE
047400     CALL 'FINPDSVC' USING FINP-LEDGER-AREA
047500     MOVE LKG-SALDO      TO USR-SALDO
047600     MOVE LKG-NUM-MOVTOS  TO USR-NUM-MOVTOS
047700     MOVE LKG-NUM-PRESUP  TO USR-NUM-PRESUP
047800     MOVE LKG-NUM-ALERTAS TO USR-NUM-ALERTAS
047900     REWRITE FINP-USR-RECORD.
048000 238-GRABA-LEDGER-SOLICITUD-E. EXIT.
048100
048200******************************************************************
048300*  240-ALTA-INGRESO : FINANCIALSERVICE.ADD-INCOME, VIA FINP1B01. *
048400******************************************************************
048500 240-ALTA-INGRESO SECTION.
048600     PERFORM 235-CARGA-LEDGER-SOLICITUD
048700     IF USUARIO-ENCONTRADO
048800        MOVE FIN-MONTO     TO LKG-MOVNEW-MONTO
048900        MOVE FIN-CATEGORIA TO LKG-MOVNEW-CATEGORIA
049000        MOVE FIN-FECHA     TO LKG-MOVNEW-FECHA
049100        SET ACF-ALTA-INGRESO TO TRUE
049200        CALL 'FINP1B01' USING FINP-LEDGER-AREA
049300        PERFORM 238-GRABA-LEDGER-SOLICITUD
049400        PERFORM 239-EVALUA-RESULTADO-FIN
049500     ELSE
049600        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
049700     END-IF.
049800 240-ALTA-INGRESO-E. EXIT.
049900
050000******************************************************************
050100*  242-ALTA-GASTO : FINANCIALSERVICE.ADD-EXPENSE, VIA FINP1B01.  *
050200******************************************************************
050300 242-ALTA-GASTO SECTION.
050400     PERFORM 235-CARGA-LEDGER-SOLICITUD
050500     IF USUARIO-ENCONTRADO
050600        MOVE FIN-MONTO     TO LKG-MOVNEW-MONTO
050700        MOVE FIN-CATEGORIA TO LKG-MOVNEW-CATEGORIA
050800        MOVE FIN-FECHA     TO LKG-MOVNEW-FECHA
050900        SET ACF-ALTA-GASTO TO TRUE
051000        CALL 'FINP1B01' USING FINP-LEDGER-AREA
051100        PERFORM 238-GRABA-LEDGER-SOLICITUD
051200        PERFORM 239-EVALUA-RESULTADO-FIN
051300     ELSE
051400        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
051500     END-IF.
051600 242-ALTA-GASTO-E. EXIT.
051700
051800******************************************************************
051900*  244-TOTALES-PERIODO : FINANCIALSERVICE.GET-TOTALS, VIA       *
052000*  FINP1B01. NO MODIFICA LA BILLETERA, POR LO QUE NO SE REGRABA. *
052100******************************************************************
052200 244-TOTALES-PERIODO SECTION.
052300     PERFORM 235-CARGA-LEDGER-SOLICITUD
052400     IF USUARIO-ENCONTRADO
052500        MOVE PER-INICIO TO LKG-PER-INICIO
052600        MOVE PER-FIN    TO LKG-PER-FIN
052700        SET ACF-TOTALES-PERIODO TO TRUE
052800        CALL 'FINP1B01' USING FINP-LEDGER-AREA
052900        PERFORM 239-EVALUA-RESULTADO-FIN
053000     ELSE
053100        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
053200     END-IF.
053300 244-TOTALES-PERIODO-E. EXIT.
053400
053500******************************************************************
053600*  246-FIJA-PRESUPUESTO : BUDGETSERVICE.SET-BUDGET, VIA FINP1B01.*
053700******************************************************************
053800 246-FIJA-PRESUPUESTO SECTION.
053900     PERFORM 235-CARGA-LEDGER-SOLICITUD
054000     IF USUARIO-ENCONTRADO
054100        MOVE PRE-CATEGORIA TO LKG-PRENEW-CATEGORIA
054200        MOVE PRE-LIMITE    TO LKG-PRENEW-LIMITE
054300        SET ACF-FIJA-PRESUPUESTO TO TRUE
054400        CALL 'FINP1B01' USING FINP-LEDGER-AREA
054500        PERFORM 238-GRABA-LEDGER-SOLICITUD
054600        PERFORM 239-EVALUA-RESULTADO-FIN
054700     ELSE
054800        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
054900     END-IF.
055000 246-FIJA-PRESUPUESTO-E. EXIT.
055100
055200******************************************************************
055300*  248-ELIMINA-PRESUPUESTO : BUDGETSERVICE.DELETE-BUDGET, VIA    *
055400*  FINP1B01.                                                      *
055500******************************************************************
055600 248-ELIMINA-PRESUPUESTO SECTION.
055700     PERFORM 235-CARGA-LEDGER-SOLICITUD
055800     IF USUARIO-ENCONTRADO
055900        MOVE PRE-CATEGORIA TO LKG-PRENEW-CATEGORIA
056000        SET ACF-ELIMINA-PRESUPUESTO TO TRUE
056100        CALL 'FINP1B01' USING FINP-LEDGER-AREA
056200        PERFORM 238-GRABA-LEDGER-SOLICITUD
056300        PERFORM 239-EVALUA-RESULTADO-FIN
056400     ELSE
056500        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
056600     END-IF.
056700 248-ELIMINA-PRESUPUESTO-E. EXIT.
056800
056900******************************************************************
057000*  250-RENOMBRA-CATEGORIA : CATEGORYSERVICE.RENAME, VIA FINP1B01.*
057100******************************************************************
057200 250-RENOMBRA-CATEGORIA SECTION.
057300     PERFORM 235-CARGA-LEDGER-SOLICITUD
057400     IF USUARIO-ENCONTRADO
057500        MOVE CAT-VIEJA TO LKG-CAT-VIEJA
057600        MOVE CAT-NUEVA TO LKG-CAT-NUEVA
057700        SET ACF-RENOMBRA-CATEGORIA TO TRUE
057800        CALL 'FINP1B01' USING FINP-LEDGER-AREA
057900        PERFORM 238-GRABA-LEDGER-SOLICITUD
058000        PERFORM 239-EVALUA-RESULTADO-FIN
058100     ELSE
058200        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
058300     END-IF.
058400 250-RENOMBRA-CATEGORIA-E. EXIT.
058500
058600******************************************************************
058700*  252-FUSIONA-CATEGORIA : CATEGORYSERVICE.MERGE, VIA FINP1B01.  *
058800******************************************************************
058900 252-FUSIONA-CATEGORIA SECTION.
059000     PERFORM 235-CARGA-LEDGER-SOLICITUD
059100     IF USUARIO-ENCONTRADO
059200        MOVE CAT-VIEJA TO LKG-CAT-VIEJA
059300        MOVE CAT-NUEVA TO LKG-CAT-NUEVA
059400        SET ACF-FUSIONA-CATEGORIA TO TRUE
059500        CALL 'FINP1B01' USING FINP-LEDGER-AREA
059600        PERFORM 238-GRABA-LEDGER-SOLICITUD
059700        PERFORM 239-EVALUA-RESULTADO-FIN
059800     ELSE
059900        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
060000     END-IF.
060100 252-FUSIONA-CATEGORIA-E. EXIT.
060200
060300******************************************************************
060400*  254-REPORTE-COMPLETO : FINANCIALSERVICE.FULL-REPORT (CONSOLA),*
060500*  VIA FINP1B01. NO MODIFICA LA BILLETERA.                        *
060600******************************************************************
060700 254-REPORTE-COMPLETO SECTION.
060800     PERFORM 235-CARGA-LEDGER-SOLICITUD
060900     IF USUARIO-ENCONTRADO
061000        SET ACF-REPORTE-COMPLETO TO TRUE
061100        CALL 'FINP1B01' USING FINP-LEDGER-AREA
061200        PERFORM 239-EVALUA-RESULTADO-FIN
061300     ELSE
061400        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
061500     END-IF.
061600 254-REPORTE-COMPLETO-E. EXIT.
061700
061800******************************************************************
061900*  256-LISTA-CATEGORIAS : CATEGORYSERVICE.LIST (CONSOLA), VIA    *
062000*  FINP1B01. NO MODIFICA LA BILLETERA.                            *
062100******************************************************************
062200 256-LISTA-CATEGORIAS SECTION.
062300     PERFORM 235-CARGA-LEDGER-SOLICITUD
062400     IF USUARIO-ENCONTRADO
062500        SET ACF-LISTA-CATEGORIAS TO TRUE
062600        CALL 'FINP1B01' USING FINP-LEDGER-AREA
062700        PERFORM 239-EVALUA-RESULTADO-FIN
062800     ELSE
062900        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
063000     END-IF.
063100 256-LISTA-CATEGORIAS-E. EXIT.
063200
063300******************************************************************
063400*  260-EXPORTA-BILLETERA : EXPORTSERVICE. VIA FINP2B02, QUE EN   *
063500*  CADA LLAMADA GENERA LOS 4 ARCHIVOS DE SALIDA (CSV MOVIMIENTOS,*
063600*  CSV PRESUPUESTO, PLANO JSON Y REPORTE DE TEXTO). NO MODIFICA  *
063700*  LA BILLETERA, POR LO QUE NO SE REGRABA.                        *
063800******************************************************************
063900 260-EXPORTA-BILLETERA SECTION.
064000     PERFORM 235-CARGA-LEDGER-SOLICITUD
064100     IF USUARIO-ENCONTRADO
064200        CALL 'FINP2B02' USING FINP-LEDGER-AREA
064300        ADD 1 TO WKS-CONT-ADM-ACEPT
064400        SET RES-OK TO TRUE
064500        MOVE 'BILLETERA EXPORTADA' TO RES-MENSAJE
064600     ELSE
064700        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
064800        ADD 1 TO WKS-CONT-ADM-RECH
064900     END-IF.
065000 260-EXPORTA-BILLETERA-E. EXIT.
065100
065200******************************************************************
065300*  262-IMPORTA-MOVTOS : IMPORTSERVICE.IMPORT-TRANSACTIONS-CSV,   *
065400*  VIA FINP3B03. EL LOTE DE MOVIMIENTOS A IMPORTAR SE LEE DEL    *
065500*  ARCHIVO FINPIMP (VER FINP3B03); AQUI SOLO SE DISPARA LA CARGA *
065600*  Y SE REGRABA LA BILLETERA RESULTANTE.                          *
065700******************************************************************
065800 262-IMPORTA-MOVTOS SECTION.
065900     PERFORM 235-CARGA-LEDGER-SOLICITUD
066000     IF USUARIO-ENCONTRADO
066100        CALL 'FINP3B03' USING FINP-LEDGER-AREA
066200        PERFORM 238-GRABA-LEDGER-SOLICITUD
066300        ADD 1 TO WKS-CONT-ADM-ACEPT
066400        SET RES-OK TO TRUE
066500        MOVE 'MOVIMIENTOS IMPORTADOS' TO RES-MENSAJE
066600     ELSE
066700        PERFORM 237-RECHAZA-USUARIO-NO-EXISTE
066800        ADD 1 TO WKS-CONT-ADM-RECH
066900     END-IF.
067000 262-IMPORTA-MOVTOS-E. EXIT.
067100
067200******************************************************************
067300*  270-RESPALDA-BILLETERA : COPIA data/<usuario>.dat A FINPBAK    *
067400*  VIA FINPDSVC (300-RESPALDA). OPERA SOBRE EL ARCHIVO FISICO,    *
067500*  NO SOBRE LA BILLETERA EN MEMORIA.                               *
067600******************************************************************
067700 270-RESPALDA-BILLETERA SECTION.
067800     MOVE SOL-USUARIO TO LKG-USUARIO
067900     SET LKG-FUNC-RESPALDA TO TRUE
068000     CALL 'FINPDSVC' USING FINP-LEDGER-AREA
068100     IF LKG-RESULT-OK
068200        ADD 1 TO WKS-CONT-ADM-ACEPT
068300        SET RES-OK TO TRUE
068400        MOVE 'BILLETERA RESPALDADA' TO RES-MENSAJE
068500     ELSE
068600        ADD 1 TO WKS-CONT-ADM-RECH
068700        SET RES-RECHAZADO TO TRUE
068800        MOVE 'NO SE PUDO RESPALDAR LA BILLETERA' TO RES-MENSAJE
068900     END-IF.
069000 270-RESPALDA-BILLETERA-E. EXIT.
069100
069200******************************************************************
069300*  272-VERIFICA-BILLETERA : VERIFICA SI EL USUARIO TIENE          *
069400*  BILLETERA GRABADA EN data/<usuario>.dat, VIA FINPDSVC          *
069500*  (400-EXISTE).                                                   *
069600******************************************************************
069700 272-VERIFICA-BILLETERA SECTION.
069800     MOVE SOL-USUARIO TO LKG-USUARIO
069900     SET LKG-FUNC-EXISTE TO TRUE
070000     CALL 'FINPDSVC' USING FINP-LEDGER-AREA
070100     IF LKG-RESULT-OK
070200        ADD 1 TO WKS-CONT-ADM-ACEPT
070300        SET RES-OK TO TRUE
070400        MOVE 'LA BILLETERA EXISTE' TO RES-MENSAJE
070500     ELSE
070600        ADD 1 TO WKS-CONT-ADM-RECH
070700        SET RES-RECHAZADO TO TRUE
070800        MOVE 'LA BILLETERA NO EXISTE' TO RES-MENSAJE
070900     END-IF.
071000 272-VERIFICA-BILLETERA-E. EXIT.
071100
071200******************************************************************
071300*  274-BAJA-BILLETERA : DA DE BAJA LA ENTRADA DEL USUARIO EN EL  *
071400*  CATALOGO DE BILLETERAS GRABADAS, VIA FINPDSVC (500-ELIMINA).  *
071500*  EL BORRADO FISICO DEL DATASET LO HACE EL JCL DEL JOB.          *
071600******************************************************************
071700 274-BAJA-BILLETERA SECTION.
071800     MOVE SOL-USUARIO TO LKG-USUARIO
071900     SET LKG-FUNC-ELIMINA TO TRUE
072000     CALL 'FINPDSVC' USING FINP-LEDGER-AREA
072100     IF LKG-RESULT-OK
072200        ADD 1 TO WKS-CONT-ADM-ACEPT
072300        SET RES-OK TO TRUE
072400        MOVE 'BILLETERA DADA DE BAJA DEL CATALOGO' TO RES-MENSAJE
072500     ELSE
072600        ADD 1 TO WKS-CONT-ADM-RECH
072700        SET RES-RECHAZADO TO TRUE
072800        MOVE 'NO SE PUDO DAR DE BAJA LA BILLETERA' TO RES-MENSAJE
072900     END-IF.
073000 274-BAJA-BILLETERA-E. EXIT.
073100
073200******************************************************************
073300*  276-LISTA-CATALOGO : LISTA LOS USUARIOS CON BILLETERA GRABADA*
073400*  VIA FINPDSVC (600-LISTA-USUARIOS). EL RESULTADO SE MUESTRA EN *
073500*  CONSOLA PORQUE EL CATALOGO PUEDE EXCEDER LOS 60 BYTES DE       *
073600*  RES-MENSAJE.                                                   *
073700******************************************************************
073800 276-LISTA-CATALOGO SECTION.
073900     SET LKG-FUNC-LISTA TO TRUE
074000     CALL 'FINPDSVC' USING FINP-LEDGER-AREA
074100     IF LKG-RESULT-OK
074200        DISPLAY '--- CATALOGO DE BILLETERAS GRABADAS ---'
074300        PERFORM 277-MUESTRA-CATALOGO
074400              VARYING WKS-IX-CAT FROM 1 BY 1
074500              UNTIL WKS-IX-CAT GREATER THAN LKG-NUM-USUARIOS
074600        ADD 1 TO WKS-CONT-ADM-ACEPT
074700        SET RES-OK TO TRUE
074800        MOVE 'CATALOGO LISTADO EN CONSOLA' TO RES-MENSAJE
074900     ELSE
075000        ADD 1 TO WKS-CONT-ADM-RECH
075100        SET RES-RECHAZADO TO TRUE
075200        MOVE 'NO SE PUDO LEER EL CATALOGO' TO RES-MENSAJE
075300     END-IF.
075400 276-LISTA-CATALOGO-E. EXIT.
075500
075600 277-MUESTRA-CATALOGO SECTION.
075700     DISPLAY '  ' LKG-USR-CAT-NOMBRE (WKS-IX-CAT).
075800 277-MUESTRA-CATALOGO-E. EXIT.
075900
076000******************************************************************
076100*  237-RECHAZA-USUARIO-NO-EXISTE : RESPUESTA COMUN PARA LAS       *
076200*  ACCIONES FINANCIERAS CUANDO EL USUARIO DE LA SOLICITUD NO     *
076300*  TIENE BILLETERA EN FINPUSM.                                    *
076400******************************************************************
076500 237-RECHAZA-USUARIO-NO-EXISTE SECTION.
076600     ADD 1 TO WKS-CONT-FIN-RECH
076700     SET RES-RECHAZADO TO TRUE
076800     MOVE 'EL USUARIO NO EXISTE' TO RES-MENSAJE.
076900 237-RECHAZA-USUARIO-NO-EXISTE-E. EXIT.
077000
077100******************************************************************
077200*  239-EVALUA-RESULTADO-FIN : TRADUCE LKG-RESULTADO/LKG-MENSAJE- *
077300*  SALIDA QUE DEJO FINP1B01 A LA RESPUESTA DE LA SOLICITUD.       *
077400******************************************************************
077500 239-EVALUA-RESULTADO-FIN SECTION.
077600     IF LKG-RESULT-OK
077700        ADD 1 TO WKS-CONT-FIN-ACEPT
077800        SET RES-OK TO TRUE
077900     ELSE
078000        ADD 1 TO WKS-CONT-FIN-RECH
078100        SET RES-RECHAZADO TO TRUE
078200     END-IF
078300     MOVE LKG-MENSAJE-SALIDA TO RES-MENSAJE.
078400 239-EVALUA-RESULTADO-FIN-E. EXIT.
078500
078600 290-ESCRIBE-RESPUESTA SECTION.
078700     WRITE REG-RESPUESTA
078800     IF FS-AUS NOT = 0
078900        DISPLAY 'ERROR AL GRABAR FINPAUS, STATUS: ' FS-AUS
079000                UPON CONSOLE
079100     END-IF.
079200 290-ESCRIBE-RESPUESTA-E. EXIT.
079300
079400 300-ESTADISTICAS SECTION.
079500     ACCEPT WKS-FECHA-HOY-6 FROM DATE
079600     MOVE WKS-FECHA-HOY-6 TO WKS-FECHA-HOY-CORTA
079700     DISPLAY '******************************************'
079800     DISPLAY 'FINP0B00 - CORRIDA DEL ' WKS-FH-ANIO '/' WKS-FH-MES
079900             '/' WKS-FH-DIA
080000     MOVE WKS-CONT-LEIDAS     TO WKS-MASCARA
080100     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
080200     MOVE WKS-CONT-REGISTROS  TO WKS-MASCARA
080300     DISPLAY 'REGISTROS ACEPTADOS:         ' WKS-MASCARA
080400     MOVE WKS-CONT-REG-RECH   TO WKS-MASCARA
080500     DISPLAY 'REGISTROS RECHAZADOS:        ' WKS-MASCARA
080600     MOVE WKS-CONT-LOGINS     TO WKS-MASCARA
080700     DISPLAY 'INICIOS DE SESION ACEPTADOS: ' WKS-MASCARA
080800     MOVE WKS-CONT-LOGIN-RECH TO WKS-MASCARA
080900     DISPLAY 'INICIOS DE SESION RECHAZADOS:' WKS-MASCARA
081000     MOVE WKS-CONT-LOGOUTS    TO WKS-MASCARA
081100     DISPLAY 'CIERRES DE SESION:           ' WKS-MASCARA
081200     MOVE WKS-CONT-FIN-ACEPT  TO WKS-MASCARA
081300     DISPLAY 'ACCIONES FINANCIERAS ACEPTADAS:' WKS-MASCARA
081400     MOVE WKS-CONT-FIN-RECH   TO WKS-MASCARA
081500     DISPLAY 'ACCIONES FINANCIERAS RECHAZADAS:' WKS-MASCARA
081600     MOVE WKS-CONT-ADM-ACEPT  TO WKS-MASCARA
081700     DISPLAY 'ACCIONES DE BILLETERA ACEPTADAS:' WKS-MASCARA
081800     MOVE WKS-CONT-ADM-RECH   TO WKS-MASCARA
081900     DISPLAY 'ACCIONES DE BILLETERA RECHAZADAS:' WKS-MASCARA
082000     DISPLAY '******************************************'.
082100 300-ESTADISTICAS-E. EXIT.
082200
082300 400-CIERRA-ARCHIVOS SECTION.
082400     CLOSE FINPAUR FINPUSM FINPAUS.
082500 400-CIERRA-ARCHIVOS-E. EXIT.

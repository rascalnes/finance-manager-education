000100******************************************************************
000200*FECHA       : 14/03/2024                                        *
000300*PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                 *
000400*APLICACION  : FINANZAS PERSONALES                               *
000500*PROGRAMA    : FINPLDG                                           *
000600*TIPO        : COPY                                              *
000700*DESCRIPCION : LAYOUT FISICO DEL ARCHIVO DE BILLETERA, UNO POR   *
000800*            : USUARIO CON SESION ABIERTA EN EL SHOP. CADA      *
000900*            : REGISTRO LLEVA UN BYTE DE TIPO QUE INDICA SI EL   *
001000*            : CUERPO ES CABECERA DE USUARIO, MOVIMIENTO,        *
001100*            : PRESUPUESTO O ALERTA. EL ARCHIVO SE ESCRIBE       *
001200*            : COMPLETO EN EL ORDEN: CABECERA, N MOVIMIENTOS,    *
001300*            : N PRESUPUESTOS, N ALERTAS.                       *
001400*ARCHIVOS    : FINPLDG=A, FINPBAK=A                              *
001500*ACCION (ES) : L=CARGA, G=GRABA, R=RESPALDA                      *
001600*INSTALADO   : 14/03/2024                                        *
001700*BPM/RATIONAL: 231940                                            *
001800*NOMBRE      : REGISTRO FISICO DE BILLETERA                      *
001900******************************************************************
002000*    CAMBIOS                                                     *
002100*    14/03/2024 JMCO TK-231940  VERSION INICIAL DEL COPY         *
002200*    02/05/2024 JMCO TK-232118  SE AMPLIA EL CUERPO A 156 BYTES  *
002300*                               PARA ALCANZAR EL REGISTRO DE     *
002400*                               ALERTA (EL MAS ANCHO)            *
002500******************************************************************
002600 01 FINP-REC-LEDGER.
002700    02 LDG-TIPO-REG           PIC X(01).
002800       88 LDG-ES-CABECERA           VALUE 'H'.
002900       88 LDG-ES-MOVIMIENTO         VALUE 'T'.
003000       88 LDG-ES-PRESUPUESTO        VALUE 'B'.
003100       88 LDG-ES-ALERTA             VALUE 'A'.
003200    02 LDG-CUERPO             PIC X(156).
003300    02 LDG-CUERPO-CABECERA REDEFINES LDG-CUERPO.
003400       04 LDG-USUARIO            PIC X(20).
003500       04 LDG-CLAVE              PIC X(20).
003600       04 LDG-SALDO              PIC S9(9)V99 COMP-3.
003700       04 LDG-NUM-MOVTOS         PIC 9(04).
003800       04 LDG-NUM-PRESUP         PIC 9(04).
003900       04 LDG-NUM-ALERTAS        PIC 9(04).
004000       04 FILLER                 PIC X(98) VALUE SPACES.
004100    02 LDG-CUERPO-MOVIMIENTO REDEFINES LDG-CUERPO.
004200       04 LDG-TIPO-MOV           PIC X(01).
004300       04 LDG-MONTO-MOV          PIC S9(9)V99 COMP-3.
004400       04 LDG-CATEGORIA-MOV      PIC X(30).
004500       04 LDG-FECHA-MOV          PIC 9(08).
004600       04 FILLER                 PIC X(111) VALUE SPACES.
004700    02 LDG-CUERPO-PRESUPUESTO REDEFINES LDG-CUERPO.
004800       04 LDG-CATEGORIA-PRE      PIC X(30).
004900       04 LDG-LIMITE-PRE         PIC S9(9)V99 COMP-3.
005000       04 FILLER                 PIC X(120) VALUE SPACES.
005100    02 LDG-CUERPO-ALERTA REDEFINES LDG-CUERPO.
005200       04 LDG-TIPO-ALERTA        PIC X(20).
005300       04 LDG-MENSAJE-ALERTA     PIC X(120).
005400       04 LDG-FECHA-ALERTA       PIC 9(08).
005500       04 LDG-LEIDA-ALERTA       PIC X(01).
005600       04 FILLER                 PIC X(07) VALUE SPACES.

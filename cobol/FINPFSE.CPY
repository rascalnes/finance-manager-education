000100******************************************************************
000200*FECHA       : 14/03/2024                                        *
000300*PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                 *
000400*APLICACION  : FINANZAS PERSONALES                               *
000500*PROGRAMA    : FINPFSE                                           *
000600*TIPO        : COPY                                              *
000700*DESCRIPCION : BLOQUE COMUN DE FILE STATUS / FSE PARA LOS        *
000800*            : PROGRAMAS DE LA APLICACION FINP, SE COPIA UNA     *
000900*            : VEZ POR CADA ARCHIVO QUE EL PROGRAMA ABRE.        *
001000*ARCHIVOS    : N/A                                               *
001100*ACCION (ES) : N/A                                               *
001200*INSTALADO   : 14/03/2024                                        *
001300*BPM/RATIONAL: 231940                                            *
001400*NOMBRE      : BLOQUE FS/FSE ESTANDAR                            *
001500******************************************************************
001600*    CAMBIOS                                                     *
001700*    14/03/2024 JMCO TK-231940  VERSION INICIAL DEL COPY         *
001800******************************************************************
001900 02 FS-ARCHIVO               PIC 9(02) VALUE ZEROES.
002000 02 FSE-ARCHIVO.
002100    04 FSE-ARCHIVO-RETURN    PIC S9(4) COMP-5 VALUE 0.
002200    04 FSE-ARCHIVO-FUNCTION  PIC S9(4) COMP-5 VALUE 0.
002300    04 FSE-ARCHIVO-FEEDBACK  PIC S9(4) COMP-5 VALUE 0.

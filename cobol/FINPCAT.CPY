000100******************************************************************
000200*FECHA       : 14/03/2024                                        *
000300*PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                 *
000400*APLICACION  : FINANZAS PERSONALES                               *
000500*PROGRAMA    : FINPCAT                                           *
000600*TIPO        : COPY                                              *
000700*DESCRIPCION : LAYOUT DEL CATALOGO DE BILLETERAS GRABADAS. COMO  *
000800*            : COBOL NO TIENE UN VERBO PARA LISTAR UN           *
000900*            : DIRECTORIO, EL SHOP MANTIENE ESTE MAESTRO INDICE  *
001000*            : (UN REGISTRO POR USUARIO CON ARCHIVO DE BILLETERA)*
001100*            : PARA SABER, SIN ABRIR LAS BILLETERAS UNA POR     *
001200*            : UNA, QUE USUARIOS TIENEN BILLETERA GRABADA.      *
001300*ARCHIVOS    : FINPCAT=A                                         *
001400*ACCION (ES) : A=ALTA, B=BAJA, C=CONSULTA                        *
001500*INSTALADO   : 14/03/2024                                        *
001600*BPM/RATIONAL: 231940                                            *
001700*NOMBRE      : CATALOGO DE BILLETERAS                            *
001800******************************************************************
001900*    CAMBIOS                                                     *
002000*    14/03/2024 JMCO TK-231940  VERSION INICIAL DEL COPY         *
002100******************************************************************
002200 01 FINP-CAT-RECORD.
002300    02 CAT-USUARIO            PIC X(20).
002400    02 CAT-FECHA-ALTA         PIC 9(08).
002500    02 FILLER                 PIC X(12) VALUE SPACES.

000100******************************************************************
000200* FECHA       : 14/03/2024                                       *
000300* PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FINPDSVC                                         *
000600* TIPO        : BATCH (SUBPROGRAMA)                               *
000700* DESCRIPCION : SUBPROGRAMA DE PERSISTENCIA DE LA BILLETERA DEL  *
000800*             : USUARIO. CARGA, GRABA Y RESPALDA EL ARCHIVO      *
000900*             : data/<usuario>.dat (LIGADO EN TIEMPO DE JOB AL   *
001000*             : DD FINPLDG) Y MANTIENE EL CATALOGO DE USUARIOS   *
001100*             : CON BILLETERA GRABADA (FINPCAT), YA QUE COBOL    *
001200*             : NO TIENE UN VERBO PARA RECORRER UN DIRECTORIO.   *
001300* ARCHIVOS    : FINPLDG=A, FINPBAK=A, FINPCAT=A                  *
001400* ACCION (ES) : L=CARGA,G=GRABA,R=RESPALDA,E=EXISTE,D=ELIMINA,   *
001500*             : I=LISTA                                          *
001600* INSTALADO   : 14/03/2024                                       *
001700* BPM/RATIONAL: 231940                                           *
001800* NOMBRE      : SERVICIO DE DATOS DE BILLETERA                   *
001900******************************************************************
002000*                 B I T A C O R A   D E   C A M B I O S          *
002100******************************************************************
002200*    14/03/2024 JMCO TK-231940  VERSION INICIAL. CARGA/GRABA/    *
002300*                               RESPALDA SOBRE FINPLDG/FINPBAK   *
002400*    02/05/2024 JMCO TK-232118  SE AGREGA LA FUNCION EXISTE (E)  *
002500*                               Y EL CATALOGO FINPCAT PARA LA    *
002600*                               FUNCION LISTA (I)                *
002700*    19/06/2024 JMCO TK-232860  SE AGREGA LA FUNCION ELIMINA (D) *
002800*                               QUE DA DE BAJA LA ENTRADA DEL    *
002900*                               CATALOGO; EL BORRADO FISICO DEL  *
003000*                               DATASET QUEDA A CARGO DEL JCL    *
003100*                               DEL JOB (DISP=(OLD,DELETE))      *
003200*    03/08/2024 JMCO TK-233401  CORRIGE RESPALDO: NO CERRABA     *
003300*                               FINPBAK CUANDO FINPLDG VENIA     *
003400*                               VACIO (0 REGISTROS)              *
003500*    18/09/2024 JMCO TK-233803  SE AGREGAN MENSAJES DE BITACORA  *
003600*                               A CONSOLA: 310-COPIA-REGISTRO    *
003700*                               AVISA DE QUIEN ES LA BILLETERA   *
003800*                               RESPALDADA Y 250-ACTUALIZA-      *
003900*                               CATALOGO AVISA EL ALTA NUEVA      *
004000*    19/09/2024 JMCO TK-233805  SE AGREGA FILLER DE HOLGURA EN   *
004100*                               WKS-FS-STATUS, WKS-VARIABLES-    *
004200*                               TRABAJO Y WKS-TAB-CAT-AUX        *
004300******************************************************************
004400 ID DIVISION.
004500 PROGRAM-ID. FINPDSVC.
004600 AUTHOR. JOSE MANUEL CASTILLO ORTIZ.
004700 INSTALLATION. FINANZAS PERSONALES.
004800 DATE-WRITTEN. 14/03/2024.
004900 DATE-COMPILED.
005000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z', 'a' THRU 'z'
005800     UPSI-0.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT FINPLDG ASSIGN TO FINPLDG
006200            ORGANIZATION  IS SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-LDG
006500                             FSE-LDG.
006600
006700     SELECT FINPBAK ASSIGN TO FINPBAK
006800            ORGANIZATION  IS SEQUENTIAL
006900            ACCESS        IS SEQUENTIAL
007000            FILE STATUS   IS FS-BAK
007100                             FSE-BAK.
007200
007300     SELECT FINPCAT ASSIGN TO FINPCAT
007400            ORGANIZATION  IS SEQUENTIAL
007500            ACCESS        IS SEQUENTIAL
007600            FILE STATUS   IS FS-CAT
007700                             FSE-CAT.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
008200*   ARCHIVO FISICO DE LA BILLETERA DEL USUARIO EN SESION
008300 FD FINPLDG.
008400    COPY FINPLDG.
008500*   RESPALDO DE LA BILLETERA (COPIA BYTE A BYTE DE FINPLDG)
008600 FD FINPBAK.
008700 01 FINP-REC-RESPALDO.
008800    02 BAK-TIPO-REG           PIC X(01).
008900       88 BAK-ES-CABECERA           VALUE 'H'.
009000    02 BAK-CUERPO             PIC X(156).
009100    02 BAK-CUERPO-CABECERA REDEFINES BAK-CUERPO.
009200       04 BAK-USUARIO            PIC X(20).
009300       04 FILLER                 PIC X(136).
009400*   CATALOGO DE USUARIOS CON BILLETERA GRABADA
009500 FD FINPCAT.
009600    COPY FINPCAT.
009700 WORKING-STORAGE SECTION.
009800*            RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
009900 01 WKS-FS-STATUS.
010000    COPY FINPFSE REPLACING ==ARCHIVO== BY ==LDG==.
010100    COPY FINPFSE REPLACING ==ARCHIVO== BY ==BAK==.
010200    COPY FINPFSE REPLACING ==ARCHIVO== BY ==CAT==.
010300    02 PROGRAMA               PIC X(08) VALUE 'FINPDSVC'.
010400    02 ARCHIVO                PIC X(08) VALUE SPACES.
010500    02 ACCION                 PIC X(10) VALUE SPACES.
010600    02 LLAVE                  PIC X(32) VALUE SPACES.
010700    02 FILLER                 PIC X(04) VALUE SPACES.
010800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
010900 01 WKS-VARIABLES-TRABAJO.
011000    02 WKS-I                  PIC 9(04) COMP VALUE ZEROES.
011100    02 WKS-CAT-ENCONTRADO     PIC 9(01) COMP VALUE ZEROES.
011200       88 WKS-SI-ENCONTRADO         VALUE 1.
011300    02 WKS-FLAGS.
011400       04 WKS-FIN-FINPLDG     PIC 9(01) COMP VALUE ZEROES.
011500          88 FIN-FINPLDG            VALUE 1.
011600       04 WKS-FIN-FINPCAT     PIC 9(01) COMP VALUE ZEROES.
011700          88 FIN-FINPCAT            VALUE 1.
011800    02 FILLER                  PIC X(04) VALUE SPACES.
011900*--> TABLA AUXILIAR PARA RECONSTRUIR EL CATALOGO AL DAR DE BAJA
012000 01 WKS-TAB-CAT-AUX.
012100    02 WKS-CAT-AUX OCCURS 100 TIMES INDEXED BY IX-CAT-AUX.
012200       04 WKS-CAT-AUX-USUARIO PIC X(20).
012300       04 WKS-CAT-AUX-FECHA   PIC 9(08).
012400       04 WKS-CAT-AUX-FECHA-R REDEFINES WKS-CAT-AUX-FECHA.
012500          06 WKS-CAT-AUX-ANIO PIC 9(04).
012600          06 WKS-CAT-AUX-MES  PIC 9(02).
012700          06 WKS-CAT-AUX-DIA  PIC 9(02).
012800       04 FILLER              PIC X(04) VALUE SPACES.
012900 01 WKS-CAT-TOTAL              PIC 9(04) COMP VALUE ZEROES.
013000 01 WKS-FECHA-HOY.
013100    02 WKS-FH-ANIO             PIC 9(04).
013200    02 WKS-FH-MES              PIC 9(02).
013300    02 WKS-FH-DIA              PIC 9(02).
013400 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
013500    02 WKS-FH-8                PIC 9(08).
013600 LINKAGE SECTION.
013700    COPY FINPWRK.
013800******************************************************************
013900 PROCEDURE DIVISION USING FINP-LEDGER-AREA.
014000******************************************************************
014100*               S E C C I O N    P R I N C I P A L
014200******************************************************************
014300 000-MAIN SECTION.
014400     MOVE 'N' TO LKG-RESULTADO
014500     EVALUATE TRUE
014600         WHEN LKG-FUNC-CARGA
014700              PERFORM 100-CARGA
014800         WHEN LKG-FUNC-GRABA
014900              PERFORM 200-GRABA
015000         WHEN LKG-FUNC-RESPALDA
015100              PERFORM 300-RESPALDA
015200         WHEN LKG-FUNC-EXISTE
015300              PERFORM 400-EXISTE
015400         WHEN LKG-FUNC-ELIMINA
015500              PERFORM 500-ELIMINA
015600         WHEN LKG-FUNC-LISTA
015700              PERFORM 600-LISTA-USUARIOS
015800         WHEN OTHER
015900              DISPLAY '>>> FINPDSVC, FUNCION NO VALIDA: '
016000                      LKG-FUNCION UPON CONSOLE
016100     END-EVALUATE
016200     GOBACK.
016300 000-MAIN-E. EXIT.
016400
016500******************************************************************
016600*  100-CARGA : LEE data/<usuario>.dat COMPLETO A LA TABLA EN     *
016700*              MEMORIA. SI EL ARCHIVO NO EXISTE (STATUS 35) NO   *
016800*              ES ERROR, EL QUE LLAMA EMPIEZA CON BILLETERA      *
016900*              VACIA (REGLA DE NEGOCIO: "NOT FOUND" NO ES ERROR) *
017000******************************************************************
017100 100-CARGA SECTION.
017200     MOVE 0 TO LKG-NUM-MOVTOS LKG-NUM-PRESUP LKG-NUM-ALERTAS
017300     MOVE 0 TO LKG-SALDO
017400     MOVE 0 TO WKS-FIN-FINPLDG
017500     OPEN INPUT FINPLDG
017600     IF FS-LDG = 35
017700        MOVE 'N' TO LKG-RESULTADO
017800        GO TO 100-CARGA-E
017900     END-IF
018000     IF FS-LDG NOT = 0
018100        MOVE 'OPEN'     TO ACCION
018200        MOVE SPACES     TO LLAVE
018300        MOVE 'FINPLDG'  TO ARCHIVO
018400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018500                              FS-LDG, FSE-LDG
018600        MOVE 'N' TO LKG-RESULTADO
018700        GO TO 100-CARGA-E
018800     END-IF
018900     PERFORM 110-LEE-FINPLDG UNTIL FIN-FINPLDG
019000     CLOSE FINPLDG
019100     MOVE 'S' TO LKG-RESULTADO.
019200 100-CARGA-E. EXIT.
019300
019400 110-LEE-FINPLDG SECTION.
019500     READ FINPLDG NEXT RECORD
019600       AT END
019700          MOVE 1 TO WKS-FIN-FINPLDG
019800       NOT AT END
019900          EVALUATE TRUE
020000              WHEN LDG-ES-CABECERA
020100                   MOVE LDG-USUARIO    TO LKG-USUARIO
020200                   MOVE LDG-CLAVE      TO LKG-CLAVE
020300                   MOVE LDG-SALDO      TO LKG-SALDO
020400                   MOVE LDG-NUM-MOVTOS TO LKG-NUM-MOVTOS
020500                   MOVE LDG-NUM-PRESUP TO LKG-NUM-PRESUP
020600                   MOVE LDG-NUM-ALERTAS TO LKG-NUM-ALERTAS
020700              WHEN LDG-ES-MOVIMIENTO
020800                   ADD 1 TO WKS-I
020900                   SET IX-MOV TO WKS-I
021000                   MOVE LDG-TIPO-MOV      TO LKG-MOV-TIPO (IX-MOV)
021100                   MOVE LDG-MONTO-MOV     TO LKG-MOV-MONTO (IX-MOV)
021200                   MOVE LDG-CATEGORIA-MOV TO
021300                        LKG-MOV-CATEGORIA (IX-MOV)
021400                   MOVE LDG-FECHA-MOV     TO LKG-MOV-FECHA (IX-MOV)
021500              WHEN LDG-ES-PRESUPUESTO
021600                   ADD 1 TO WKS-I
021700                   SET IX-PRE TO WKS-I
021800                   MOVE LDG-CATEGORIA-PRE TO
021900                        LKG-PRE-CATEGORIA (IX-PRE)
022000                   MOVE LDG-LIMITE-PRE    TO LKG-PRE-LIMITE (IX-PRE)
022100              WHEN LDG-ES-ALERTA
022200                   ADD 1 TO WKS-I
022300                   SET IX-ALE TO WKS-I
022400                   MOVE LDG-TIPO-ALERTA    TO
022500                        LKG-ALE-TIPO (IX-ALE)
022600                   MOVE LDG-MENSAJE-ALERTA TO
022700                        LKG-ALE-MENSAJE (IX-ALE)
022800                   MOVE LDG-FECHA-ALERTA   TO
022900                        LKG-ALE-FECHA (IX-ALE)
023000                   MOVE LDG-LEIDA-ALERTA   TO
023100                        LKG-ALE-LEIDA (IX-ALE)
023200          END-EVALUATE
023300          IF LDG-ES-MOVIMIENTO OR LDG-ES-PRESUPUESTO OR
023400             LDG-ES-ALERTA
023500             IF LDG-ES-MOVIMIENTO AND WKS-I >= LKG-NUM-MOVTOS
023600                MOVE 0 TO WKS-I
023700             END-IF
023800             IF LDG-ES-PRESUPUESTO AND WKS-I >= LKG-NUM-PRESUP
023900                MOVE 0 TO WKS-I
024000             END-IF
024100             IF LDG-ES-ALERTA AND WKS-I >= LKG-NUM-ALERTAS
024200                MOVE 0 TO WKS-I
024300             END-IF
024400          END-IF
024500     END-READ.
024600 110-LEE-FINPLDG-E. EXIT.
024700
024800******************************************************************
024900*  200-GRABA : ESCRIBE LA BILLETERA COMPLETA EN data/<usuario>.  *
025000*              dat. RECHAZA SI EL USUARIO VIENE EN BLANCO (REGLA *
025100*              DE NEGOCIO DE SAVE-USER-DATA)                     *
025200******************************************************************
025300 200-GRABA SECTION.
025400     IF LKG-USUARIO = SPACES
025500        MOVE 'N' TO LKG-RESULTADO
025600        GO TO 200-GRABA-E
025700     END-IF
025800     OPEN OUTPUT FINPLDG
025900     IF FS-LDG NOT = 0
026000        MOVE 'OPEN'     TO ACCION
026100        MOVE SPACES     TO LLAVE
026200        MOVE 'FINPLDG'  TO ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-LDG, FSE-LDG
026500        MOVE 'N' TO LKG-RESULTADO
026600        GO TO 200-GRABA-E
026700     END-IF
026800     MOVE 'H'            TO LDG-TIPO-REG
026900     MOVE LKG-USUARIO    TO LDG-USUARIO
027000     MOVE LKG-CLAVE      TO LDG-CLAVE
027100     MOVE LKG-SALDO      TO LDG-SALDO
027200     MOVE LKG-NUM-MOVTOS TO LDG-NUM-MOVTOS
027300     MOVE LKG-NUM-PRESUP TO LDG-NUM-PRESUP
027400     MOVE LKG-NUM-ALERTAS TO LDG-NUM-ALERTAS
027500     PERFORM 210-ESCRIBE-FINPLDG
027600     PERFORM 220-ESCRIBE-MOVTOS VARYING IX-MOV FROM 1 BY 1
027700             UNTIL IX-MOV > LKG-NUM-MOVTOS
027800     PERFORM 230-ESCRIBE-PRESUP VARYING IX-PRE FROM 1 BY 1
027900             UNTIL IX-PRE > LKG-NUM-PRESUP
028000     PERFORM 240-ESCRIBE-ALERTAS VARYING IX-ALE FROM 1 BY 1
028100             UNTIL IX-ALE > LKG-NUM-ALERTAS
028200     CLOSE FINPLDG
028300     PERFORM 250-ACTUALIZA-CATALOGO
028400     MOVE 'S' TO LKG-RESULTADO.
028500 200-GRABA-E. EXIT.
028600
028700 210-ESCRIBE-FINPLDG SECTION.
028800     WRITE FINP-REC-LEDGER
028900     IF FS-LDG NOT = 0
029000        MOVE 'WRITE'    TO ACCION
029100        MOVE LKG-USUARIO TO LLAVE
029200        MOVE 'FINPLDG'  TO ARCHIVO
029300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029400                              FS-LDG, FSE-LDG
029500     END-IF.
029600 210-ESCRIBE-FINPLDG-E. EXIT.
029700
029800 220-ESCRIBE-MOVTOS SECTION.
029900     MOVE 'T'                        TO LDG-TIPO-REG
030000     MOVE LKG-MOV-TIPO (IX-MOV)      TO LDG-TIPO-MOV
030100     MOVE LKG-MOV-MONTO (IX-MOV)     TO LDG-MONTO-MOV
030200     MOVE LKG-MOV-CATEGORIA (IX-MOV) TO LDG-CATEGORIA-MOV
030300     MOVE LKG-MOV-FECHA (IX-MOV)     TO LDG-FECHA-MOV
030400     PERFORM 210-ESCRIBE-FINPLDG.
030500 220-ESCRIBE-MOVTOS-E. EXIT.
030600
030700 230-ESCRIBE-PRESUP SECTION.
030800     MOVE 'B'                        TO LDG-TIPO-REG
030900     MOVE LKG-PRE-CATEGORIA (IX-PRE) TO LDG-CATEGORIA-PRE
031000     MOVE LKG-PRE-LIMITE (IX-PRE)    TO LDG-LIMITE-PRE
031100     PERFORM 210-ESCRIBE-FINPLDG.
031200 230-ESCRIBE-PRESUP-E. EXIT.
031300
031400 240-ESCRIBE-ALERTAS SECTION.
031500     MOVE 'A'                        TO LDG-TIPO-REG
031600     MOVE LKG-ALE-TIPO (IX-ALE)      TO LDG-TIPO-ALERTA
031700     MOVE LKG-ALE-MENSAJE (IX-ALE)   TO LDG-MENSAJE-ALERTA
031800     MOVE LKG-ALE-FECHA (IX-ALE)     TO LDG-FECHA-ALERTA
031900     MOVE LKG-ALE-LEIDA (IX-ALE)     TO LDG-LEIDA-ALERTA
032000     PERFORM 210-ESCRIBE-FINPLDG.
032100 240-ESCRIBE-ALERTAS-E. EXIT.
032200
032300******************************************************************
032400*  250-ACTUALIZA-CATALOGO : AGREGA EL USUARIO AL CATALOGO        *
032500*                           FINPCAT SI TODAVIA NO ESTA AHI.      *
032600******************************************************************
032700 250-ACTUALIZA-CATALOGO SECTION.
032800     MOVE 0 TO WKS-CAT-ENCONTRADO WKS-CAT-TOTAL
032900     MOVE 0 TO WKS-FIN-FINPCAT
033000     ACCEPT WKS-FH-8 FROM DATE YYYYMMDD
033100     OPEN INPUT FINPCAT
033200     IF FS-CAT = 0
033300        PERFORM 252-LEE-CATALOGO-AUX UNTIL FIN-FINPCAT
033400        CLOSE FINPCAT
033500     END-IF
033600     IF WKS-SI-ENCONTRADO
033700        GO TO 250-ACTUALIZA-CATALOGO-E
033800     END-IF
033900     ADD 1 TO WKS-CAT-TOTAL
034000     SET IX-CAT-AUX TO WKS-CAT-TOTAL
034100     MOVE LKG-USUARIO TO WKS-CAT-AUX-USUARIO (IX-CAT-AUX)
034200     MOVE WKS-FH-8    TO WKS-CAT-AUX-FECHA (IX-CAT-AUX)
034300     DISPLAY '>>> FINPDSVC - ALTA EN CATALOGO: ' LKG-USUARIO
034400             ' (' WKS-CAT-AUX-ANIO (IX-CAT-AUX) ')' UPON CONSOLE
034500     OPEN OUTPUT FINPCAT
034600     PERFORM 260-ESCRIBE-CATALOGO VARYING WKS-I FROM 1 BY 1
034700             UNTIL WKS-I > WKS-CAT-TOTAL
034800     CLOSE FINPCAT.
034900 250-ACTUALIZA-CATALOGO-E. EXIT.
035000
035100 252-LEE-CATALOGO-AUX SECTION.
035200     READ FINPCAT NEXT RECORD
035300       AT END
035400          MOVE 1 TO WKS-FIN-FINPCAT
035500       NOT AT END
035600          ADD 1 TO WKS-CAT-TOTAL
035700          SET IX-CAT-AUX TO WKS-CAT-TOTAL
035800          MOVE CAT-USUARIO    TO
035900               WKS-CAT-AUX-USUARIO (IX-CAT-AUX)
036000          MOVE CAT-FECHA-ALTA TO
036100               WKS-CAT-AUX-FECHA (IX-CAT-AUX)
036200          IF CAT-USUARIO = LKG-USUARIO
036300             MOVE 1 TO WKS-CAT-ENCONTRADO
036400          END-IF
036500     END-READ.
036600 252-LEE-CATALOGO-AUX-E. EXIT.
036700
036800 260-ESCRIBE-CATALOGO SECTION.
036900     SET IX-CAT-AUX TO WKS-I
037000     MOVE WKS-CAT-AUX-USUARIO (IX-CAT-AUX) TO CAT-USUARIO
037100     MOVE WKS-CAT-AUX-FECHA (IX-CAT-AUX)   TO CAT-FECHA-ALTA
037200     WRITE FINP-CAT-RECORD.
037300 260-ESCRIBE-CATALOGO-E. EXIT.
037400
037500******************************************************************
037600*  300-RESPALDA : COPIA data/<usuario>.dat A data/<usuario>_     *
037700*                 backup.dat, BYTE A BYTE, SOBRESCRIBIENDO EL    *
037800*                 RESPALDO ANTERIOR.                             *
037900******************************************************************
038000 300-RESPALDA SECTION.
038100     MOVE 0 TO WKS-FIN-FINPLDG
038200     OPEN INPUT  FINPLDG
038300     OPEN OUTPUT FINPBAK
038400     IF FS-LDG NOT = 0
038500        MOVE 'N' TO LKG-RESULTADO
038600        CLOSE FINPLDG FINPBAK
038700        GO TO 300-RESPALDA-E
038800     END-IF
038900     PERFORM 310-COPIA-REGISTRO UNTIL FIN-FINPLDG
039000     CLOSE FINPLDG FINPBAK
039100     MOVE 'S' TO LKG-RESULTADO.
039200 300-RESPALDA-E. EXIT.
039300
039400 310-COPIA-REGISTRO SECTION.
039500     READ FINPLDG NEXT RECORD
039600       AT END
039700          MOVE 1 TO WKS-FIN-FINPLDG
039800       NOT AT END
039900          MOVE LDG-TIPO-REG TO BAK-TIPO-REG
040000          MOVE LDG-CUERPO   TO BAK-CUERPO
040100          IF BAK-ES-CABECERA
040200             DISPLAY '>>> FINPDSVC - RESPALDANDO BILLETERA DE '
040300                     BAK-USUARIO UPON CONSOLE
040400          END-IF
040500          WRITE FINP-REC-RESPALDO
040600     END-READ.
040700 310-COPIA-REGISTRO-E. EXIT.
040800
040900******************************************************************
041000*  400-EXISTE : VERIFICA SI EL USUARIO TIENE BILLETERA GRABADA.  *
041100******************************************************************
041200 400-EXISTE SECTION.
041300     OPEN INPUT FINPLDG
041400     IF FS-LDG = 0
041500        CLOSE FINPLDG
041600        MOVE 'S' TO LKG-RESULTADO
041700     ELSE
041800        MOVE 'N' TO LKG-RESULTADO
041900     END-IF.
042000 400-EXISTE-E. EXIT.
042100
042200******************************************************************
042300*  500-ELIMINA : DA DE BAJA LA ENTRADA DEL USUARIO EN EL         *
042400*                CATALOGO. EL BORRADO FISICO DEL DATASET         *
042500*                data/<usuario>.dat LO HACE EL JCL DEL JOB.      *
042600******************************************************************
042700 500-ELIMINA SECTION.
042800     MOVE 0 TO WKS-CAT-TOTAL WKS-FIN-FINPCAT
042900     OPEN INPUT FINPCAT
043000     IF FS-CAT NOT = 0
043100        CLOSE FINPCAT
043200        MOVE 'N' TO LKG-RESULTADO
043300        GO TO 500-ELIMINA-E
043400     END-IF
043500     PERFORM 510-LEE-CATALOGO-FILTRA UNTIL FIN-FINPCAT
043600     CLOSE FINPCAT
043700     OPEN OUTPUT FINPCAT
043800     PERFORM 260-ESCRIBE-CATALOGO VARYING WKS-I FROM 1 BY 1
043900             UNTIL WKS-I > WKS-CAT-TOTAL
044000     CLOSE FINPCAT
044100     MOVE 'S' TO LKG-RESULTADO.
044200 500-ELIMINA-E. EXIT.
044300
044400 510-LEE-CATALOGO-FILTRA SECTION.
044500     READ FINPCAT NEXT RECORD
044600       AT END
044700          MOVE 1 TO WKS-FIN-FINPCAT
044800       NOT AT END
044900          IF CAT-USUARIO NOT = LKG-USUARIO
045000             ADD 1 TO WKS-CAT-TOTAL
045100             SET IX-CAT-AUX TO WKS-CAT-TOTAL
045200             MOVE CAT-USUARIO    TO
045300                  WKS-CAT-AUX-USUARIO (IX-CAT-AUX)
045400             MOVE CAT-FECHA-ALTA TO
045500                  WKS-CAT-AUX-FECHA (IX-CAT-AUX)
045600          END-IF
045700     END-READ.
045800 510-LEE-CATALOGO-FILTRA-E. EXIT.
045900
046000******************************************************************
046100*  600-LISTA-USUARIOS : DEVUELVE EN LKG-TAB-USUARIOS TODOS LOS   *
046200*                       LOGIN CON BILLETERA GRABADA (CATALOGO).  *
046300******************************************************************
046400 600-LISTA-USUARIOS SECTION.
046500     MOVE 0 TO LKG-NUM-USUARIOS WKS-FIN-FINPCAT
046600     OPEN INPUT FINPCAT
046700     IF FS-CAT NOT = 0
046800        MOVE 'N' TO LKG-RESULTADO
046900        GO TO 600-LISTA-USUARIOS-E
047000     END-IF
047100     PERFORM 610-LEE-CATALOGO-LISTA
047200        UNTIL FIN-FINPCAT OR LKG-NUM-USUARIOS > 99
047300     CLOSE FINPCAT
047400     MOVE 'S' TO LKG-RESULTADO.
047500 600-LISTA-USUARIOS-E. EXIT.
047600
047700 610-LEE-CATALOGO-LISTA SECTION.
047800     READ FINPCAT NEXT RECORD
047900       AT END
048000          MOVE 1 TO WKS-FIN-FINPCAT
048100       NOT AT END
048200          ADD 1 TO LKG-NUM-USUARIOS
048300          SET IX-USR TO LKG-NUM-USUARIOS
048400          MOVE CAT-USUARIO TO LKG-USR-CAT-NOMBRE (IX-USR)
048500     END-READ.
048600 610-LEE-CATALOGO-LISTA-E. EXIT.

000100******************************************************************
000200* FECHA       : 16/08/2024                                       *
000300* PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FINP2B02                                         *
000600* TIPO        : BATCH (SUBPROGRAMA)                               *
000700* DESCRIPCION : SUBPROGRAMA DE EXPORTACION DE LA BILLETERA DEL   *
000800*             : USUARIO EN SESION (YA CARGADA EN FINP-LEDGER-    *
000900*             : AREA POR FINPDSVC). EN UNA SOLA CORRIDA GENERA   *
001000*             : LOS CUATRO ARCHIVOS DE SALIDA: CSV DE            *
001100*             : MOVIMIENTOS, CSV DE PRESUPUESTOS, VOLCADO PLANO  *
001200*             : EQUIVALENTE A JSON (COBOL NO TIENE SINTAXIS JSON)*
001300*             : Y REPORTE DE TEXTO. NO RECIBE PARAMETRO DE       *
001400*             : FUNCION: SIEMPRE CORRE LAS CUATRO EXPORTACIONES. *
001500* ARCHIVOS    : FINPTXC=A, FINPBDC=A, FINPJSN=A, FINPRPT=A       *
001600* ACCION (ES) : N/A (CORRIDA UNICA POR LLAMADA)                  *
001700* INSTALADO   : 16/08/2024                                       *
001800* BPM/RATIONAL: 233512                                           *
001900* NOMBRE      : SERVICIO DE EXPORTACION DE BILLETERA             *
002000******************************************************************
002100*                 B I T A C O R A   D E   C A M B I O S          *
002200******************************************************************
002300*    16/08/2024 JMCO TK-233512  VERSION INICIAL. EXPORTA-TXN-CSV, *
002400*                               EXPORTA-PRESUP-CSV, EXPORTA-JSON  *
002500*                               Y EXPORTA-REPORTE EN UNA CORRIDA  *
002600*    25/08/2024 JMCO TK-233618  SE CORRIGE EL CALCULO DE USO% EN  *
002700*                               LA EXPORTACION DE PRESUPUESTOS:   *
002800*                               QUEDABA EN BLANCO SI EL LIMITE    *
002900*                               ERA CERO EN VEZ DE REPORTAR 0     *
003000*    01/09/2024 JMCO TK-233680  EL RESUMEN POR CATEGORIA DEL      *
003100*                               REPORTE DE TEXTO SE ARMA EN EL    *
003200*                               ORDEN EN QUE APARECEN LAS         *
003300*                               CATEGORIAS EN LA TABLA DE         *
003400*                               MOVIMIENTOS (SIN ORDENAR), A      *
003500*                               DIFERENCIA DEL REPORTE POR        *
003600*                               CONSOLA DE FINP1B01 QUE SI ORDENA *
003700*    19/09/2024 JMCO TK-233805  SE AGREGA FILLER DE HOLGURA EN   *
003800*                               WKS-FS-STATUS                    *
003900******************************************************************
004000 ID DIVISION.
004100 PROGRAM-ID. FINP2B02.
004200 AUTHOR. JOSE MANUEL CASTILLO ORTIZ.
004300 INSTALLATION. FINANZAS PERSONALES.
004400 DATE-WRITTEN. 16/08/2024.
004500 DATE-COMPILED.
004600 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS LETRAS-VALIDAS IS 'A' THRU 'Z', 'a' THRU 'z'
005400     UPSI-0.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT FINPTXC ASSIGN TO FINPTXC
005800            ORGANIZATION  IS SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-TXC
006100                              FSE-TXC.
006200
006300     SELECT FINPBDC ASSIGN TO FINPBDC
006400            ORGANIZATION  IS SEQUENTIAL
006500            ACCESS        IS SEQUENTIAL
006600            FILE STATUS   IS FS-BDC
006700                              FSE-BDC.
006800
006900     SELECT FINPJSN ASSIGN TO FINPJSN
007000            ORGANIZATION  IS SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-JSN
007300                              FSE-JSN.
007400
007500     SELECT FINPRPT ASSIGN TO FINPRPT
007600            ORGANIZATION  IS SEQUENTIAL
007700            ACCESS        IS SEQUENTIAL
007800            FILE STATUS   IS FS-RPT
007900                              FSE-RPT.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS
008400*   EXPORTACION CSV DE MOVIMIENTOS (export_<usuario>_<fecha>.csv)
008500 FD FINPTXC.
008600 01 FINP-REC-TXC.
008700    02 REC-TXC-LINEA          PIC X(100).
008800    02 FILLER                 PIC X(032) VALUE SPACES.
008900*   EXPORTACION CSV DE PRESUPUESTOS (export_<usuario>_<fecha>.csv)
009000 FD FINPBDC.
009100 01 FINP-REC-BDC.
009200    02 REC-BDC-LINEA          PIC X(100).
009300    02 FILLER                 PIC X(032) VALUE SPACES.
009400*   VOLCADO PLANO EQUIVALENTE A JSON (export_<usuario>_<fecha>.json)
009500 FD FINPJSN.
009600 01 FINP-REC-JSN.
009700    02 REC-JSN-LINEA          PIC X(100).
009800    02 FILLER                 PIC X(032) VALUE SPACES.
009900*   REPORTE DE TEXTO (report_<usuario>_<fecha>.txt)
010000 FD FINPRPT.
010100 01 FINP-REC-RPT.
010200    02 REC-RPT-LINEA          PIC X(100).
010300    02 FILLER                 PIC X(032) VALUE SPACES.
010400 WORKING-STORAGE SECTION.
010500*            RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS
010600 01 WKS-FS-STATUS.
010700    COPY FINPFSE REPLACING ==ARCHIVO== BY ==TXC==.
010800    COPY FINPFSE REPLACING ==ARCHIVO== BY ==BDC==.
010900    COPY FINPFSE REPLACING ==ARCHIVO== BY ==JSN==.
011000    COPY FINPFSE REPLACING ==ARCHIVO== BY ==RPT==.
011100    02 PROGRAMA               PIC X(08) VALUE 'FINP2B02'.
011200    02 ARCHIVO                PIC X(08) VALUE SPACES.
011300    02 ACCION                 PIC X(10) VALUE SPACES.
011400    02 LLAVE                  PIC X(32) VALUE SPACES.
011500    02 FILLER                 PIC X(04) VALUE SPACES.
011600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
011700 01 WKS-VARIABLES-TRABAJO.
011800    02 WKS-SALDO-CORRIDO       PIC S9(9)V99 COMP-3 VALUE ZEROES.
011900    02 WKS-I                   PIC 9(04) COMP VALUE ZEROES.
012000    02 WKS-TOTAL-INGRESO       PIC S9(9)V99 COMP-3 VALUE ZEROES.
012100    02 WKS-TOTAL-GASTO         PIC S9(9)V99 COMP-3 VALUE ZEROES.
012200    02 WKS-TOTAL-NETO          PIC S9(9)V99 COMP-3 VALUE ZEROES.
012300    02 WKS-GASTOS-CATEGORIA    PIC S9(9)V99 COMP-3 VALUE ZEROES.
012400    02 WKS-RESTANTE            PIC S9(9)V99 COMP-3 VALUE ZEROES.
012500    02 WKS-PORCENTAJE-USO      PIC S9(5)V99 COMP-3 VALUE ZEROES.
012600    02 WKS-CANT-EXPORT-TXC     PIC 9(04) COMP VALUE ZEROES.
012700    02 WKS-CANT-EXPORT-BDC     PIC 9(04) COMP VALUE ZEROES.
012800    02 WKS-CANT-EXPORT-JSN     PIC 9(04) COMP VALUE ZEROES.
012900    02 WKS-CANT-EXPORT-RPT     PIC 9(04) COMP VALUE ZEROES.
013000    02 FILLER                  PIC X(04) VALUE SPACES.
013100*--> AREA COMUN DE CAMPOS EDITADOS PARA ARMAR LAS LINEAS DE SALIDA
013200 01 WKS-AREA-EDICION.
013300    02 WKS-ED-FECHA             PIC 9(08).
013400    02 WKS-ED-MONTO             PIC Z(7)9.99-.
013500    02 WKS-ED-SALDO             PIC Z(7)9.99-.
013600    02 WKS-ED-LIMITE            PIC Z(7)9.99-.
013700    02 WKS-ED-GASTO             PIC Z(7)9.99-.
013800    02 WKS-ED-RESTANTE          PIC Z(7)9.99-.
013900    02 WKS-ED-PORC              PIC Z(3)9.99.
014000    02 WKS-ED-INGRESO           PIC Z(7)9.99-.
014100    02 WKS-ED-EGRESO            PIC Z(7)9.99-.
014200    02 WKS-ED-NETO              PIC Z(7)9.99-.
014300    02 FILLER                   PIC X(08) VALUE SPACES.
014400 01 WKS-ED-FECHA-R REDEFINES WKS-ED-FECHA.
014500    02 WKS-ED-ANIO              PIC 9(04).
014600    02 WKS-ED-MES               PIC 9(02).
014700    02 WKS-ED-DIA               PIC 9(02).
014800*--> ETIQUETA DEL TIPO DE MOVIMIENTO, REGLA DE NEGOCIO EN RUSO
014900 01 WKS-TIPO-ETIQUETA            PIC X(14) VALUE SPACES.
015000 01 WKS-TIPO-ETIQUETA-R REDEFINES WKS-TIPO-ETIQUETA.
015100    02 WKS-TIPO-PRIMER-CAR       PIC X(01).
015200    02 FILLER                    PIC X(13).
015300*--> RENGLON DE TRABAJO ANTES DE PASARLO AL FD DE SALIDA
015400 01 WKS-LINEA-SALIDA             PIC X(132) VALUE SPACES.
015500 01 WKS-LINEA-SALIDA-R REDEFINES WKS-LINEA-SALIDA.
015600    02 WKS-LS-PRIMERA-MITAD      PIC X(066).
015700    02 WKS-LS-SEGUNDA-MITAD      PIC X(066).
015800*--> TABLA DE RESUMEN POR CATEGORIA (SIN ORDENAR, ORDEN DE APARICION)
015900 01 WKS-TAB-RESUMEN.
016000    02 WKS-RES OCCURS 60 TIMES INDEXED BY IX-RES.
016100       04 WKS-RES-CATEGORIA      PIC X(30).
016200       04 WKS-RES-INGRESO        PIC S9(9)V99 COMP-3.
016300       04 WKS-RES-GASTO          PIC S9(9)V99 COMP-3.
016400       04 FILLER                 PIC X(04) VALUE SPACES.
016500 01 WKS-CANT-RESUMEN             PIC 9(04) COMP VALUE ZEROES.
016600 01 WKS-RES-POS                  PIC 9(04) COMP VALUE ZEROES.
016700 01 WKS-RES-ENCONTRADO           PIC 9(01) COMP VALUE ZEROES.
016800    88 WKS-RES-SI-ENCONTRADO           VALUE 1.
016900 LINKAGE SECTION.
017000    COPY FINPWRK.
017100******************************************************************
017200 PROCEDURE DIVISION USING FINP-LEDGER-AREA.
017300******************************************************************
017400*               S E C C I O N    P R I N C I P A L
017500******************************************************************
017600 000-MAIN SECTION.
017700     PERFORM 200-EXPORTA-TXN-CSV
017800     PERFORM 300-EXPORTA-PRESUP-CSV
017900     PERFORM 400-EXPORTA-JSON
018000     PERFORM 500-EXPORTA-REPORTE
018100     PERFORM 900-MUESTRA-ESTADISTICAS
018200     GOBACK.
018300 000-MAIN-E. EXIT.
018400
018500******************************************************************
018600*  200-EXPORTA-TXN-CSV : ESCRIBE EN FINPTXC UNA LINEA POR CADA    *
018700*  MOVIMIENTO, EN EL ORDEN EN QUE ESTAN EN LA TABLA, CON SALDO    *
018800*  CORRIDO (NO ES EL SALDO DE LA BILLETERA, ARRANCA EN CERO).     *
018900*  NO HACE NADA SI LA TABLA DE MOVIMIENTOS VIENE VACIA.           *
019000******************************************************************
019100 200-EXPORTA-TXN-CSV SECTION.
019200     MOVE 0 TO WKS-SALDO-CORRIDO WKS-CANT-EXPORT-TXC
019300     IF LKG-NUM-MOVTOS = 0
019400        GO TO 200-EXPORTA-TXN-CSV-E
019500     END-IF
019600     OPEN OUTPUT FINPTXC
019700     IF FS-TXC NOT = 0
019800        MOVE 'OPEN'     TO ACCION
019900        MOVE SPACES     TO LLAVE
020000        MOVE 'FINPTXC'  TO ARCHIVO
020100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020200                              FS-TXC, FSE-TXC
020300        GO TO 200-EXPORTA-TXN-CSV-E
020400     END-IF
020500     MOVE 'FECHA,TIPO,CATEGORIA,MONTO,SALDO ACUMULADO'
020600          TO REC-TXC-LINEA
020700     WRITE FINP-REC-TXC
020800     PERFORM 210-ESCRIBE-LINEA-TXC
020900             VARYING IX-MOV FROM 1 BY 1
021000             UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
021100     CLOSE FINPTXC.
021200 200-EXPORTA-TXN-CSV-E. EXIT.
021300
021400 210-ESCRIBE-LINEA-TXC SECTION.
021500     IF LKG-MOV-INGRESO (IX-MOV)
021600        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-SALDO-CORRIDO
021700        MOVE 'Доход'   TO WKS-TIPO-ETIQUETA
021800     ELSE
021900        SUBTRACT LKG-MOV-MONTO (IX-MOV) FROM WKS-SALDO-CORRIDO
022000        MOVE 'Расход'  TO WKS-TIPO-ETIQUETA
022100     END-IF
022200     MOVE LKG-MOV-FECHA (IX-MOV) TO WKS-ED-FECHA
022300     MOVE LKG-MOV-MONTO (IX-MOV) TO WKS-ED-MONTO
022400     MOVE WKS-SALDO-CORRIDO      TO WKS-ED-SALDO
022500     MOVE SPACES TO REC-TXC-LINEA
022600     STRING WKS-ED-FECHA                    DELIMITED BY SIZE
022700            ','                             DELIMITED BY SIZE
022800            WKS-TIPO-ETIQUETA               DELIMITED BY SPACE
022900            ','                             DELIMITED BY SIZE
023000            LKG-MOV-CATEGORIA (IX-MOV)      DELIMITED BY SPACE
023100            ','                             DELIMITED BY SIZE
023200            WKS-ED-MONTO                    DELIMITED BY SIZE
023300            ','                             DELIMITED BY SIZE
023400            WKS-ED-SALDO                    DELIMITED BY SIZE
023500       INTO REC-TXC-LINEA
023600     WRITE FINP-REC-TXC
023700     IF FS-TXC NOT = 0
023800        MOVE 'WRITE'    TO ACCION
023900        MOVE LKG-MOV-CATEGORIA (IX-MOV) TO LLAVE
024000        MOVE 'FINPTXC'  TO ARCHIVO
024100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024200                              FS-TXC, FSE-TXC
024300     ELSE
024400        ADD 1 TO WKS-CANT-EXPORT-TXC
024500     END-IF.
024600 210-ESCRIBE-LINEA-TXC-E. EXIT.
024700
024800******************************************************************
024900*  300-EXPORTA-PRESUP-CSV : ESCRIBE EN FINPBDC UNA LINEA POR CADA *
025000*  PRESUPUESTO, CON EL GASTO DE LA CATEGORIA, LO QUE QUEDA Y EL   *
025100*  PORCENTAJE USADO (0% SI EL LIMITE VIENE EN CERO). NO HACE NADA *
025200*  SI LA TABLA DE PRESUPUESTOS VIENE VACIA.                       *
025300******************************************************************
025400 300-EXPORTA-PRESUP-CSV SECTION.
025500     MOVE 0 TO WKS-CANT-EXPORT-BDC
025600     IF LKG-NUM-PRESUP = 0
025700        GO TO 300-EXPORTA-PRESUP-CSV-E
025800     END-IF
025900     OPEN OUTPUT FINPBDC
026000     IF FS-BDC NOT = 0
026100        MOVE 'OPEN'     TO ACCION
026200        MOVE SPACES     TO LLAVE
026300        MOVE 'FINPBDC'  TO ARCHIVO
026400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026500                              FS-BDC, FSE-BDC
026600        GO TO 300-EXPORTA-PRESUP-CSV-E
026700     END-IF
026800     MOVE 'CATEGORIA,LIMITE,GASTO,RESTANTE,PORCENTAJE'
026900          TO REC-BDC-LINEA
027000     WRITE FINP-REC-BDC
027100     PERFORM 310-ESCRIBE-LINEA-BDC
027200             VARYING IX-PRE FROM 1 BY 1
027300             UNTIL IX-PRE GREATER THAN LKG-NUM-PRESUP
027400     CLOSE FINPBDC.
027500 300-EXPORTA-PRESUP-CSV-E. EXIT.
027600
027700 310-ESCRIBE-LINEA-BDC SECTION.
027800     PERFORM 320-SUMA-GASTOS-CAT-PRE
027900     COMPUTE WKS-RESTANTE = LKG-PRE-LIMITE (IX-PRE) -
028000                             WKS-GASTOS-CATEGORIA
028100     IF LKG-PRE-LIMITE (IX-PRE) = 0
028200        MOVE 0 TO WKS-PORCENTAJE-USO
028300     ELSE
028400        COMPUTE WKS-PORCENTAJE-USO ROUNDED =
028500                (WKS-GASTOS-CATEGORIA / LKG-PRE-LIMITE (IX-PRE)) * 100
028600     END-IF
028700     MOVE LKG-PRE-LIMITE (IX-PRE) TO WKS-ED-LIMITE
028800     MOVE WKS-GASTOS-CATEGORIA    TO WKS-ED-GASTO
028900     MOVE WKS-RESTANTE            TO WKS-ED-RESTANTE
029000     MOVE WKS-PORCENTAJE-USO      TO WKS-ED-PORC
029100     MOVE SPACES TO REC-BDC-LINEA
029200     STRING LKG-PRE-CATEGORIA (IX-PRE) DELIMITED BY SPACE
029300            ','                        DELIMITED BY SIZE
029400            WKS-ED-LIMITE              DELIMITED BY SIZE
029500            ','                        DELIMITED BY SIZE
029600            WKS-ED-GASTO               DELIMITED BY SIZE
029700            ','                        DELIMITED BY SIZE
029800            WKS-ED-RESTANTE            DELIMITED BY SIZE
029900            ','                        DELIMITED BY SIZE
030000            WKS-ED-PORC                DELIMITED BY SIZE
030100       INTO REC-BDC-LINEA
030200     WRITE FINP-REC-BDC
030300     IF FS-BDC NOT = 0
030400        MOVE 'WRITE'    TO ACCION
030500        MOVE LKG-PRE-CATEGORIA (IX-PRE) TO LLAVE
030600        MOVE 'FINPBDC'  TO ARCHIVO
030700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030800                              FS-BDC, FSE-BDC
030900     ELSE
031000        ADD 1 TO WKS-CANT-EXPORT-BDC
031100     END-IF.
031200 310-ESCRIBE-LINEA-BDC-E. EXIT.
031300
031400******************************************************************
031500*  320-SUMA-GASTOS-CAT-PRE : SUMA DE TODOS LOS EGRESOS DE LA      *
031600*  CATEGORIA DEL PRESUPUESTO EN IX-PRE, RECORRIENDO TODA LA       *
031700*  TABLA DE MOVIMIENTOS. SE CALCULA AQUI MISMO EN VEZ DE LLAMAR   *
031800*  A FINP1B01 (EL SHOP NO COMPARTE PROCEDURE DIVISION ENTRE       *
031900*  PROGRAMAS DE LA APLICACION FINP).                              *
032000******************************************************************
032100 320-SUMA-GASTOS-CAT-PRE SECTION.
032200     MOVE 0 TO WKS-GASTOS-CATEGORIA
032300     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
032400        PERFORM 322-SUMA-GASTOS-CAT-PRE-AUX
032500                VARYING IX-MOV FROM 1 BY 1
032600                UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
032700     END-IF.
032800 320-SUMA-GASTOS-CAT-PRE-E. EXIT.
032900
033000 322-SUMA-GASTOS-CAT-PRE-AUX SECTION.
033100     IF LKG-MOV-EGRESO (IX-MOV) AND
033200        LKG-MOV-CATEGORIA (IX-MOV) = LKG-PRE-CATEGORIA (IX-PRE)
033300        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-GASTOS-CATEGORIA
033400     END-IF.
033500 322-SUMA-GASTOS-CAT-PRE-AUX-E. EXIT.
033600
033700******************************************************************
033800*  400-EXPORTA-JSON : VOLCADO PLANO DE USUARIO, SALDO, TODOS LOS  *
033900*  MOVIMIENTOS, TODOS LOS PRESUPUESTOS Y LOS TOTALES AGREGADOS.   *
034000*  EL SHOP NO TIENE SINTAXIS JSON EN COBOL, ASI QUE SE ESCRIBE EL *
034100*  MISMO CONTENIDO COMO TEXTO PLANO CON ETIQUETA:VALOR POR LINEA. *
034200*  SE ESCRIBE SIEMPRE, AUNQUE LAS TABLAS VENGAN VACIAS.           *
034300******************************************************************
034400 400-EXPORTA-JSON SECTION.
034500     MOVE 0 TO WKS-CANT-EXPORT-JSN WKS-TOTAL-INGRESO WKS-TOTAL-GASTO
034600     OPEN OUTPUT FINPJSN
034700     IF FS-JSN NOT = 0
034800        MOVE 'OPEN'     TO ACCION
034900        MOVE SPACES     TO LLAVE
035000        MOVE 'FINPJSN'  TO ARCHIVO
035100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035200                              FS-JSN, FSE-JSN
035300        GO TO 400-EXPORTA-JSON-E
035400     END-IF
035500     MOVE SPACES TO REC-JSN-LINEA
035600     STRING 'USUARIO: ' LKG-USUARIO DELIMITED BY SPACE
035700       INTO REC-JSN-LINEA
035800     PERFORM 430-ESCRIBE-LINEA-JSN
035900     MOVE LKG-SALDO TO WKS-ED-SALDO
036000     MOVE SPACES TO REC-JSN-LINEA
036100     STRING 'SALDO: ' WKS-ED-SALDO DELIMITED BY SIZE
036200       INTO REC-JSN-LINEA
036300     PERFORM 430-ESCRIBE-LINEA-JSN
036400     MOVE SPACES TO REC-JSN-LINEA
036500     MOVE 'MOVIMIENTOS:' TO REC-JSN-LINEA
036600     PERFORM 430-ESCRIBE-LINEA-JSN
036700     PERFORM 410-ESCRIBE-MOVTO-JSON
036800             VARYING IX-MOV FROM 1 BY 1
036900             UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
037000     COMPUTE WKS-TOTAL-NETO = WKS-TOTAL-INGRESO - WKS-TOTAL-GASTO
037100     MOVE WKS-TOTAL-INGRESO TO WKS-ED-INGRESO
037200     MOVE WKS-TOTAL-GASTO   TO WKS-ED-EGRESO
037300     MOVE WKS-TOTAL-NETO    TO WKS-ED-NETO
037400     MOVE SPACES TO REC-JSN-LINEA
037500     STRING 'TOTAL-INGRESO: ' WKS-ED-INGRESO DELIMITED BY SIZE
037600       INTO REC-JSN-LINEA
037700     PERFORM 430-ESCRIBE-LINEA-JSN
037800     MOVE SPACES TO REC-JSN-LINEA
037900     STRING 'TOTAL-GASTO: ' WKS-ED-EGRESO DELIMITED BY SIZE
038000       INTO REC-JSN-LINEA
038100     PERFORM 430-ESCRIBE-LINEA-JSN
038200     MOVE SPACES TO REC-JSN-LINEA
038300     STRING 'NETO: ' WKS-ED-NETO DELIMITED BY SIZE
038400       INTO REC-JSN-LINEA
038500     PERFORM 430-ESCRIBE-LINEA-JSN
038600     MOVE SPACES TO REC-JSN-LINEA
038700     STRING 'CANTIDAD-MOVIMIENTOS: ' LKG-NUM-MOVTOS DELIMITED BY SIZE
038800       INTO REC-JSN-LINEA
038900     PERFORM 430-ESCRIBE-LINEA-JSN
039000     MOVE SPACES TO REC-JSN-LINEA
039100     MOVE 'PRESUPUESTOS:' TO REC-JSN-LINEA
039200     PERFORM 430-ESCRIBE-LINEA-JSN
039300     PERFORM 420-ESCRIBE-PRESUP-JSON
039400             VARYING IX-PRE FROM 1 BY 1
039500             UNTIL IX-PRE GREATER THAN LKG-NUM-PRESUP
039600     CLOSE FINPJSN.
039700 400-EXPORTA-JSON-E. EXIT.
039800
039900 410-ESCRIBE-MOVTO-JSON SECTION.
040000     IF LKG-MOV-INGRESO (IX-MOV)
040100        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-TOTAL-INGRESO
040200        MOVE 'Доход'   TO WKS-TIPO-ETIQUETA
040300     ELSE
040400        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-TOTAL-GASTO
040500        MOVE 'Расход'  TO WKS-TIPO-ETIQUETA
040600     END-IF
040700     MOVE LKG-MOV-MONTO (IX-MOV) TO WKS-ED-MONTO
040800     MOVE LKG-MOV-FECHA (IX-MOV) TO WKS-ED-FECHA
040900     MOVE SPACES TO REC-JSN-LINEA
041000     STRING '  - '                          DELIMITED BY SIZE
041100            WKS-TIPO-ETIQUETA               DELIMITED BY SPACE
041200            ' '                             DELIMITED BY SIZE
041300            LKG-MOV-CATEGORIA (IX-MOV)      DELIMITED BY SPACE
041400            ' '                             DELIMITED BY SIZE
041500            WKS-ED-MONTO                    DELIMITED BY SIZE
041600            ' '                             DELIMITED BY SIZE
041700            WKS-ED-FECHA                    DELIMITED BY SIZE
041800       INTO REC-JSN-LINEA
041900     PERFORM 430-ESCRIBE-LINEA-JSN.
042000 410-ESCRIBE-MOVTO-JSON-E. EXIT.
042100
042200 420-ESCRIBE-PRESUP-JSON SECTION.
042300     MOVE LKG-PRE-LIMITE (IX-PRE) TO WKS-ED-LIMITE
042400     MOVE SPACES TO REC-JSN-LINEA
042500     STRING '  - '                          DELIMITED BY SIZE
042600            LKG-PRE-CATEGORIA (IX-PRE)      DELIMITED BY SPACE
042700            ' '                             DELIMITED BY SIZE
042800            WKS-ED-LIMITE                   DELIMITED BY SIZE
042900       INTO REC-JSN-LINEA
043000     PERFORM 430-ESCRIBE-LINEA-JSN.
043100 420-ESCRIBE-PRESUP-JSON-E. EXIT.
043200
043300 430-ESCRIBE-LINEA-JSN SECTION.
043400     WRITE FINP-REC-JSN
043500     IF FS-JSN NOT = 0
043600        MOVE 'WRITE'    TO ACCION
043700        MOVE SPACES     TO LLAVE
043800        MOVE 'FINPJSN'  TO ARCHIVO
043900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044000                              FS-JSN, FSE-JSN
044100     ELSE
044200        ADD 1 TO WKS-CANT-EXPORT-JSN
044300     END-IF.
044400 430-ESCRIBE-LINEA-JSN-E. EXIT.
044500
044600******************************************************************
044700*  500-EXPORTA-REPORTE : REPORTE DE TEXTO COMPLETO EN FINPRPT,    *
044800*  MISMO CONTENIDO QUE LA PANTALLA DE FINP1B01 PERO SIN ORDENAR   *
044900*  (EL RESUMEN POR CATEGORIA SALE EN EL ORDEN DE LA TABLA DE      *
045000*  PRESUPUESTOS/MOVIMIENTOS) Y SIN EL PIE DE ALERTAS SIN LEER.    *
045100*  SIEMPRE TERMINA BIEN; LAS SECCIONES VACIAS IMPRIMEN "SIN DATOS"*
045200******************************************************************
045300 500-EXPORTA-REPORTE SECTION.
045400     MOVE 0 TO WKS-CANT-EXPORT-RPT WKS-TOTAL-INGRESO WKS-TOTAL-GASTO
045500     MOVE 0 TO WKS-CANT-RESUMEN
045600     OPEN OUTPUT FINPRPT
045700     IF FS-RPT NOT = 0
045800        MOVE 'OPEN'     TO ACCION
045900        MOVE SPACES     TO LLAVE
046000        MOVE 'FINPRPT'  TO ARCHIVO
046100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046200                              FS-RPT, FSE-RPT
046300        GO TO 500-EXPORTA-REPORTE-E
046400     END-IF
046500     PERFORM 520-CONSTRUYE-RESUMEN-RPT
046600             VARYING IX-MOV FROM 1 BY 1
046700             UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
046800     COMPUTE WKS-TOTAL-NETO = WKS-TOTAL-INGRESO - WKS-TOTAL-GASTO
046900     MOVE SPACES TO REC-RPT-LINEA
047000     MOVE 'REPORTE COMPLETO DE FINANZAS' TO REC-RPT-LINEA
047100     PERFORM 560-ESCRIBE-LINEA-RPT
047200     MOVE WKS-TOTAL-INGRESO TO WKS-ED-INGRESO
047300     MOVE WKS-TOTAL-GASTO   TO WKS-ED-EGRESO
047400     MOVE LKG-SALDO         TO WKS-ED-SALDO
047500     MOVE SPACES TO REC-RPT-LINEA
047600     STRING 'INGRESO TOTAL: ' WKS-ED-INGRESO DELIMITED BY SIZE
047700       INTO REC-RPT-LINEA
047800     PERFORM 560-ESCRIBE-LINEA-RPT
047900     MOVE SPACES TO REC-RPT-LINEA
048000     STRING 'GASTO TOTAL: ' WKS-ED-EGRESO DELIMITED BY SIZE
048100       INTO REC-RPT-LINEA
048200     PERFORM 560-ESCRIBE-LINEA-RPT
048300     MOVE SPACES TO REC-RPT-LINEA
048400     STRING 'SALDO ACTUAL: ' WKS-ED-SALDO DELIMITED BY SIZE
048500       INTO REC-RPT-LINEA
048600     PERFORM 560-ESCRIBE-LINEA-RPT
048700     MOVE SPACES TO REC-RPT-LINEA
048800     MOVE 'INGRESOS POR CATEGORIA:' TO REC-RPT-LINEA
048900     PERFORM 560-ESCRIBE-LINEA-RPT
049000     IF WKS-CANT-RESUMEN = 0
049100        MOVE SPACES TO REC-RPT-LINEA
049200        MOVE '   SIN DATOS' TO REC-RPT-LINEA
049300        PERFORM 560-ESCRIBE-LINEA-RPT
049400     ELSE
049500        PERFORM 530-ESCRIBE-INGRESO-RPT
049600                VARYING IX-RES FROM 1 BY 1
049700                UNTIL IX-RES GREATER THAN WKS-CANT-RESUMEN
049800     END-IF
049900     MOVE SPACES TO REC-RPT-LINEA
050000     MOVE 'GASTOS POR CATEGORIA:' TO REC-RPT-LINEA
050100     PERFORM 560-ESCRIBE-LINEA-RPT
050200     IF WKS-CANT-RESUMEN = 0
050300        MOVE SPACES TO REC-RPT-LINEA
050400        MOVE '   SIN DATOS' TO REC-RPT-LINEA
050500        PERFORM 560-ESCRIBE-LINEA-RPT
050600     ELSE
050700        PERFORM 540-ESCRIBE-GASTO-RPT
050800                VARYING IX-RES FROM 1 BY 1
050900                UNTIL IX-RES GREATER THAN WKS-CANT-RESUMEN
051000     END-IF
051100     MOVE SPACES TO REC-RPT-LINEA
051200     MOVE 'ESTADO DE PRESUPUESTOS:' TO REC-RPT-LINEA
051300     PERFORM 560-ESCRIBE-LINEA-RPT
051400     IF LKG-NUM-PRESUP = 0
051500        MOVE SPACES TO REC-RPT-LINEA
051600        MOVE '   SIN DATOS' TO REC-RPT-LINEA
051700        PERFORM 560-ESCRIBE-LINEA-RPT
051800     ELSE
051900        PERFORM 550-ESCRIBE-PRESUP-RPT
052000                VARYING IX-PRE FROM 1 BY 1
052100                UNTIL IX-PRE GREATER THAN LKG-NUM-PRESUP
052200     END-IF
052300     CLOSE FINPRPT.
052400 500-EXPORTA-REPORTE-E. EXIT.
052500
052600******************************************************************
052700*  520-CONSTRUYE-RESUMEN-RPT : ARMA LA TABLA DE RESUMEN POR       *
052800*  CATEGORIA (WKS-TAB-RESUMEN), SUMANDO INGRESO Y GASTO, EN EL    *
052900*  ORDEN EN QUE LAS CATEGORIAS APARECEN POR PRIMERA VEZ EN LA     *
053000*  TABLA DE MOVIMIENTOS (EL REPORTE DE ARCHIVO NO ORDENA).        *
053100******************************************************************
053200 520-CONSTRUYE-RESUMEN-RPT SECTION.
053300     MOVE 0 TO WKS-RES-ENCONTRADO
053400     MOVE 0 TO WKS-RES-POS
053500     IF WKS-CANT-RESUMEN GREATER THAN ZEROES
053600        PERFORM 522-BUSCA-CATEGORIA-RESUMEN-AUX
053700                VARYING IX-RES FROM 1 BY 1
053800                UNTIL IX-RES GREATER THAN WKS-CANT-RESUMEN
053900                   OR WKS-RES-SI-ENCONTRADO
054000     END-IF
054100     IF NOT WKS-RES-SI-ENCONTRADO
054200        ADD 1 TO WKS-CANT-RESUMEN
054300        MOVE WKS-CANT-RESUMEN TO WKS-RES-POS
054400        SET IX-RES TO WKS-RES-POS
054500        MOVE LKG-MOV-CATEGORIA (IX-MOV) TO WKS-RES-CATEGORIA (IX-RES)
054600        MOVE 0 TO WKS-RES-INGRESO (IX-RES) WKS-RES-GASTO (IX-RES)
054700     END-IF
054800     SET IX-RES TO WKS-RES-POS
054900     IF LKG-MOV-INGRESO (IX-MOV)
055000        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-TOTAL-INGRESO
055100        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-RES-INGRESO (IX-RES)
055200     ELSE
055300        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-TOTAL-GASTO
055400        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-RES-GASTO (IX-RES)
055500     END-IF.
055600 520-CONSTRUYE-RESUMEN-RPT-E. EXIT.
055700
055800 522-BUSCA-CATEGORIA-RESUMEN-AUX SECTION.
055900     IF WKS-RES-CATEGORIA (IX-RES) = LKG-MOV-CATEGORIA (IX-MOV)
056000        SET WKS-RES-SI-ENCONTRADO TO TRUE
056100        MOVE IX-RES TO WKS-RES-POS
056200     END-IF.
056300 522-BUSCA-CATEGORIA-RESUMEN-AUX-E. EXIT.
056400
056500 530-ESCRIBE-INGRESO-RPT SECTION.
056600     IF WKS-RES-INGRESO (IX-RES) GREATER THAN ZEROES
056700        MOVE WKS-RES-INGRESO (IX-RES) TO WKS-ED-INGRESO
056800        MOVE SPACES TO REC-RPT-LINEA
056900        STRING '   ' WKS-RES-CATEGORIA (IX-RES) DELIMITED BY SPACE
057000               ': ' WKS-ED-INGRESO DELIMITED BY SIZE
057100          INTO REC-RPT-LINEA
057200        PERFORM 560-ESCRIBE-LINEA-RPT
057300     END-IF.
057400 530-ESCRIBE-INGRESO-RPT-E. EXIT.
057500
057600 540-ESCRIBE-GASTO-RPT SECTION.
057700     IF WKS-RES-GASTO (IX-RES) GREATER THAN ZEROES
057800        MOVE WKS-RES-GASTO (IX-RES) TO WKS-ED-EGRESO
057900        MOVE SPACES TO REC-RPT-LINEA
058000        STRING '   ' WKS-RES-CATEGORIA (IX-RES) DELIMITED BY SPACE
058100               ': ' WKS-ED-EGRESO DELIMITED BY SIZE
058200          INTO REC-RPT-LINEA
058300        PERFORM 560-ESCRIBE-LINEA-RPT
058400     END-IF.
058500 540-ESCRIBE-GASTO-RPT-E. EXIT.
058600
058700 550-ESCRIBE-PRESUP-RPT SECTION.
058800     PERFORM 320-SUMA-GASTOS-CAT-PRE
058900     COMPUTE WKS-RESTANTE = LKG-PRE-LIMITE (IX-PRE) -
059000                             WKS-GASTOS-CATEGORIA
059100     IF LKG-PRE-LIMITE (IX-PRE) = 0
059200        MOVE 0 TO WKS-PORCENTAJE-USO
059300     ELSE
059400        COMPUTE WKS-PORCENTAJE-USO ROUNDED =
059500                (WKS-GASTOS-CATEGORIA / LKG-PRE-LIMITE (IX-PRE)) * 100
059600     END-IF
059700     MOVE LKG-PRE-LIMITE (IX-PRE) TO WKS-ED-LIMITE
059800     MOVE WKS-GASTOS-CATEGORIA    TO WKS-ED-GASTO
059900     MOVE WKS-RESTANTE            TO WKS-ED-RESTANTE
060000     MOVE WKS-PORCENTAJE-USO      TO WKS-ED-PORC
060100     MOVE SPACES TO REC-RPT-LINEA
060200     STRING '   ' LKG-PRE-CATEGORIA (IX-PRE)  DELIMITED BY SPACE
060300            ' LIMITE=' WKS-ED-LIMITE          DELIMITED BY SIZE
060400            ' GASTO='  WKS-ED-GASTO           DELIMITED BY SIZE
060500            ' USO%='   WKS-ED-PORC            DELIMITED BY SIZE
060600            ' RESTANTE=' WKS-ED-RESTANTE      DELIMITED BY SIZE
060700       INTO REC-RPT-LINEA
060800     PERFORM 560-ESCRIBE-LINEA-RPT.
060900 550-ESCRIBE-PRESUP-RPT-E. EXIT.
061000
061100 560-ESCRIBE-LINEA-RPT SECTION.
061200     WRITE FINP-REC-RPT
061300     IF FS-RPT NOT = 0
061400        MOVE 'WRITE'    TO ACCION
061500        MOVE SPACES     TO LLAVE
061600        MOVE 'FINPRPT'  TO ARCHIVO
061700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
061800                              FS-RPT, FSE-RPT
061900     ELSE
062000        ADD 1 TO WKS-CANT-EXPORT-RPT
062100     END-IF.
062200 560-ESCRIBE-LINEA-RPT-E. EXIT.
062300
062400******************************************************************
062500*  900-MUESTRA-ESTADISTICAS : RENGLON DE FIN DE CORRIDA CON LA    *
062600*  CANTIDAD DE LINEAS ESCRITAS EN CADA ARCHIVO DE EXPORTACION.    *
062700******************************************************************
062800 900-MUESTRA-ESTADISTICAS SECTION.
062900     DISPLAY '>>> FINP2B02 - LINEAS TXC: ' WKS-CANT-EXPORT-TXC
063000             ' BDC: ' WKS-CANT-EXPORT-BDC
063100             ' JSN: ' WKS-CANT-EXPORT-JSN
063200             ' RPT: ' WKS-CANT-EXPORT-RPT UPON CONSOLE
063300     IF WKS-TIPO-PRIMER-CAR NOT = SPACE
063400        DISPLAY '>>> FINP2B02 - ULTIMO TIPO PROCESADO: '
063500                WKS-TIPO-PRIMER-CAR UPON CONSOLE
063600     END-IF.
063700 900-MUESTRA-ESTADISTICAS-E. EXIT.

000100******************************************************************
000200*FECHA       : 14/03/2024                                        *
000300*PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                 *
000400*APLICACION  : FINANZAS PERSONALES                               *
000500*PROGRAMA    : FINPWRK                                           *
000600*TIPO        : COPY                                              *
000700*DESCRIPCION : AREA DE TRABAJO/LINKAGE CON LA BILLETERA COMPLETA *
000800*            : DE UN USUARIO EN MEMORIA. SE PASA POR CALL ENTRE  *
000900*            : FINP0B00, FINP1B01, FINP2B02, FINP3B03 Y EL       *
001000*            : SUBPROGRAMA DE PERSISTENCIA FINPDSVC. EL TAMANO   *
001100*            : DE LAS TABLAS (300/50/100) ES EL MAXIMO QUE       *
001200*            : SOPORTA UNA BILLETERA EN ESTA VERSION DEL         *
001300*            : SISTEMA.                                         *
001400*ARCHIVOS    : N/A                                               *
001500*ACCION (ES) : N/A                                               *
001600*INSTALADO   : 14/03/2024                                        *
001700*BPM/RATIONAL: 231940                                            *
001800*NOMBRE      : AREA DE BILLETERA EN MEMORIA                      *
001900******************************************************************
002000*    CAMBIOS                                                     *
002100*    14/03/2024 JMCO TK-231940  VERSION INICIAL DEL COPY         *
002200*    02/05/2024 JMCO TK-232118  SE AGREGA LKG-FUNCION/RESULTADO  *
002300*                               PARA EL PROTOCOLO DE CALL CON    *
002400*                               FINPDSVC                         *
002500*    19/06/2024 JMCO TK-232860  SE AMPLIA LA TABLA DE MOVTOS DE  *
002600*                               200 A 300 ENTRADAS               *
002700*    02/08/2024 JMCO TK-233401  SE AGREGA LKG-ACCION-FIN Y LAS   *
002800*                               AREAS DE PARAMETRO/RESULTADO DEL *
002900*                               PROTOCOLO DE CALL CON FINP1B01   *
003000*                               (MOTOR DE REGLAS FINANCIERAS)    *
003100*    18/09/2024 JMCO TK-233804  SE AGREGA FILLER DE HOLGURA AL   *
003200*                               FINAL DEL AREA, PARA CUANDO SE   *
003300*                               NECESITE UN CAMPO MAS SIN TENER  *
003400*                               QUE RECOMPILAR LOS CUATRO        *
003500*                               PROGRAMAS QUE HACEN COPY DE ESTE *
003600******************************************************************
003700 01 FINP-LEDGER-AREA.
003800    02 LKG-USUARIO            PIC X(20).
003900    02 LKG-CLAVE              PIC X(20).
004000    02 LKG-SALDO              PIC S9(9)V99 COMP-3.
004100    02 LKG-NUM-MOVTOS         PIC 9(04).
004200    02 LKG-NUM-PRESUP         PIC 9(04).
004300    02 LKG-NUM-ALERTAS        PIC 9(04).
004400    02 LKG-SESION-ACTIVA      PIC X(01).
004500       88 LKG-CON-SESION            VALUE 'S'.
004600       88 LKG-SIN-SESION            VALUE 'N'.
004700    02 LKG-TAB-MOVTOS.
004800       04 LKG-MOV OCCURS 300 TIMES INDEXED BY IX-MOV.
004900          06 LKG-MOV-TIPO        PIC X(01).
005000             88 LKG-MOV-INGRESO        VALUE 'I'.
005100             88 LKG-MOV-EGRESO         VALUE 'E'.
005200          06 LKG-MOV-MONTO       PIC S9(9)V99 COMP-3.
005300          06 LKG-MOV-CATEGORIA   PIC X(30).
005400          06 LKG-MOV-FECHA       PIC 9(08).
005500    02 LKG-TAB-PRESUP.
005600       04 LKG-PRE OCCURS 50 TIMES INDEXED BY IX-PRE.
005700          06 LKG-PRE-CATEGORIA   PIC X(30).
005800          06 LKG-PRE-LIMITE      PIC S9(9)V99 COMP-3.
005900    02 LKG-TAB-ALERTAS.
006000       04 LKG-ALE OCCURS 100 TIMES INDEXED BY IX-ALE.
006100          06 LKG-ALE-TIPO        PIC X(20).
006200          06 LKG-ALE-MENSAJE     PIC X(120).
006300          06 LKG-ALE-FECHA       PIC 9(08).
006400          06 LKG-ALE-LEIDA       PIC X(01).
006500             88 LKG-ALE-YA-LEIDA       VALUE 'Y'.
006600             88 LKG-ALE-NO-LEIDA       VALUE 'N'.
006700    02 LKG-FUNCION            PIC X(01).
006800       88 LKG-FUNC-CARGA            VALUE 'L'.
006900       88 LKG-FUNC-GRABA            VALUE 'G'.
007000       88 LKG-FUNC-RESPALDA         VALUE 'R'.
007100       88 LKG-FUNC-EXISTE           VALUE 'E'.
007200       88 LKG-FUNC-ELIMINA          VALUE 'D'.
007300       88 LKG-FUNC-LISTA            VALUE 'I'.
007400    02 LKG-RESULTADO          PIC X(01).
007500       88 LKG-RESULT-OK             VALUE 'S'.
007600       88 LKG-RESULT-ERROR          VALUE 'N'.
007700    02 LKG-NUM-USUARIOS       PIC 9(04).
007800    02 LKG-TAB-USUARIOS.
007900       04 LKG-USR-CAT OCCURS 100 TIMES INDEXED BY IX-USR.
008000          06 LKG-USR-CAT-NOMBRE  PIC X(20).
008100    02 LKG-ACCION-FIN         PIC X(01).
008200       88 ACF-ALTA-INGRESO          VALUE 'I'.
008300       88 ACF-ALTA-GASTO            VALUE 'G'.
008400       88 ACF-VERIFICA-ALERTAS      VALUE 'V'.
008500       88 ACF-TOTALES-PERIODO       VALUE 'P'.
008600       88 ACF-FIJA-PRESUPUESTO      VALUE 'B'.
008700       88 ACF-ELIMINA-PRESUPUESTO   VALUE 'X'.
008800       88 ACF-RENOMBRA-CATEGORIA    VALUE 'N'.
008900       88 ACF-FUSIONA-CATEGORIA     VALUE 'F'.
009000       88 ACF-REPORTE-COMPLETO      VALUE 'C'.
009100       88 ACF-LISTA-CATEGORIAS      VALUE 'T'.
009200    02 LKG-MOV-NUEVO.
009300       04 LKG-MOVNEW-MONTO      PIC S9(9)V99 COMP-3.
009400       04 LKG-MOVNEW-CATEGORIA  PIC X(30).
009500       04 LKG-MOVNEW-FECHA      PIC 9(08).
009600    02 LKG-PRE-NUEVO.
009700       04 LKG-PRENEW-CATEGORIA  PIC X(30).
009800       04 LKG-PRENEW-LIMITE     PIC S9(9)V99 COMP-3.
009900    02 LKG-CAT-RENOMBRE.
010000       04 LKG-CAT-VIEJA         PIC X(30).
010100       04 LKG-CAT-NUEVA         PIC X(30).
010200    02 LKG-PERIODO.
010300       04 LKG-PER-INICIO        PIC 9(08).
010400       04 LKG-PER-FIN           PIC 9(08).
010500    02 LKG-PERIODO-RESULTADO.
010600       04 LKG-PER-TOTAL-INGRESO PIC S9(9)V99 COMP-3.
010700       04 LKG-PER-TOTAL-GASTO   PIC S9(9)V99 COMP-3.
010800       04 LKG-PER-NETO          PIC S9(9)V99 COMP-3.
010900       04 LKG-PER-CANTIDAD      PIC 9(04).
011000    02 LKG-MENSAJE-SALIDA     PIC X(60).
011100    02 FILLER                PIC X(20) VALUE SPACES.

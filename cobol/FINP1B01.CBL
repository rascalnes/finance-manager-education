000100******************************************************************
000200* FECHA       : 02/08/2024                                       *
000300* PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FINP1B01                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                                *
000700* DESCRIPCION : MOTOR DE REGLAS FINANCIERAS. RECIBE EN LINKAGE   *
000800*             : LA BILLETERA COMPLETA DE UN USUARIO (FINP-LEDGER-*
000900*             : AREA) Y, SEGUN LKG-ACCION-FIN, APLICA INGRESOS Y *
001000*             : GASTOS, VERIFICA PRESUPUESTOS Y SALUD FINANCIERA,*
001100*             : GENERA ALERTAS (CON DEDUPLICACION EN LA VERIFI-  *
001200*             : CACION GENERAL), CALCULA TOTALES POR PERIODO,    *
001300*             : MANTIENE PRESUPUESTOS Y RENOMBRA/FUSIONA         *
001400*             : CATEGORIAS. NO ABRE ARCHIVOS PROPIOS; TRABAJA    *
001500*             : SIEMPRE SOBRE EL AREA QUE LE PASA EL LLAMADOR.   *
001600* ARCHIVOS    : N/A (SUBPROGRAMA DE CALL, SIN E/S PROPIA)        *
001700* ACCION (ES) : I=INGRESO,G=GASTO,V=VERIF.ALERTAS,P=TOT.PERIODO, *
001800*             : B=FIJA PRESUP,X=ELIMINA PRESUP,N=RENOMBRA CAT,   *
001900*             : F=FUSIONA CAT,C=REPORTE COMPLETO,T=LISTA CAT     *
002000* PROGRAMA(S) : N/A                                               *
002100* INSTALADO   : 02/08/2024                                       *
002200* BPM/RATIONAL: 233401                                           *
002300* NOMBRE      : MOTOR DE REGLAS FINANCIERAS                      *
002400******************************************************************
002500*                 B I T A C O R A   D E   C A M B I O S          *
002600******************************************************************
002700*    02/08/2024 JMCO TK-233401  VERSION INICIAL. ALTA DE INGRESO *
002800*                               Y GASTO, VERIFICACION DE PRESU-  *
002900*                               PUESTO Y SALUD FINANCIERA         *
003000*    09/08/2024 JMCO TK-233512  SE AGREGA LA VERIFICACION GENERAL*
003100*                               DE ALERTAS (600) CON DEDUPLICA-  *
003200*                               CION CONTRA LAS ULTIMAS 10        *
003300*    16/08/2024 JMCO TK-233580  TOTALES POR PERIODO Y MANTENI-   *
003400*                               MIENTO DE PRESUPUESTO (ALTA/BAJA)*
003500*    23/08/2024 JMCO TK-233644  RENOMBRAR Y FUSIONAR CATEGORIAS; *
003600*                               REPORTE COMPLETO Y LISTA DE       *
003700*                               CATEGORIAS PARA CONSOLA           *
003800*    04/09/2024 JMCO TK-233701  LA ALERTA DE TRANSACCION GRANDE  *
003900*                               SOLO SE EVALUA SOBRE EL ULTIMO    *
004000*                               MOVIMIENTO REGISTRADO (ANTES SE   *
004100*                               RECORRIA TODA LA TABLA POR ERROR) *
004200*    11/09/2024 JMCO TK-233755  LA CLAVE DE DEDUPLICACION SE      *
004300*                               RECORTA A MANO (691/693) Y SE     *
004400*                               GUARDA AL FRENTE DEL MENSAJE; SE  *
004500*                               QUITA EL USO INDEBIDO DE          *
004600*                               LKG-ALE-TIPO (1) COMO ESCRATCH     *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. FINP1B01.
005000 AUTHOR. JOSE MANUEL CASTILLO ORTIZ.
005100 INSTALLATION. FINANZAS PERSONALES.
005200 DATE-WRITTEN. 02/08/2024.
005300 DATE-COMPILED.
005400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-ACCION-FIN-VALIDA IS
006200         'I', 'G', 'V', 'P', 'B', 'X', 'N', 'F', 'C', 'T'
006300     UPSI-0.
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES
006700 01 WKS-TIPO-NUEVO-MOV        PIC X(01).
006800 01 WKS-GASTO-RECHAZADO       PIC 9(01) COMP VALUE ZEROES.
006900    88 GASTO-RECHAZADO              VALUE 1.
007000 01 WKS-ACUMULADORES.
007100    02 WKS-TOTAL-INGRESOS     PIC S9(9)V99 COMP-3 VALUE ZEROES.
007200    02 WKS-TOTAL-GASTOS       PIC S9(9)V99 COMP-3 VALUE ZEROES.
007300    02 WKS-GASTOS-CATEGORIA   PIC S9(9)V99 COMP-3 VALUE ZEROES.
007400    02 WKS-INGRESOS-CATEGORIA PIC S9(9)V99 COMP-3 VALUE ZEROES.
007500    02 WKS-PORCENTAJE-USO     PIC S9(5)V99 COMP-3 VALUE ZEROES.
007600    02 WKS-RESTANTE-PRESUP    PIC S9(9)V99 COMP-3 VALUE ZEROES.
007700    02 WKS-EXCESO-PRESUP      PIC S9(9)V99 COMP-3 VALUE ZEROES.
007800    02 WKS-DEFICIT            PIC S9(9)V99 COMP-3 VALUE ZEROES.
007900    02 FILLER                  PIC X(04) VALUE SPACES.
008000 01 WKS-SUBINDICES.
008100    02 WKS-I                  PIC 9(04) COMP VALUE ZEROES.
008200    02 WKS-J                  PIC 9(04) COMP VALUE ZEROES.
008300    02 WKS-DESDE-SCAN         PIC 9(04) COMP VALUE ZEROES.
008400    02 FILLER                  PIC X(04) VALUE SPACES.
008500 01 WKS-DESCRIPCION-ALERTA    PIC X(20) VALUE SPACES.
008600 01 WKS-CLAVE-DEDUP           PIC X(40) VALUE SPACES.
008700 01 WKS-CLAVE-LARGO           PIC 9(02) COMP VALUE ZEROES.
008800 01 WKS-ENCONTRADA            PIC 9(01) COMP VALUE ZEROES.
008900    88 CLAVE-YA-DISPARADA           VALUE 1.
009000 01 WKS-PRESUP-ENCONTRADO     PIC 9(01) COMP VALUE ZEROES.
009100    88 PRESUP-ENCONTRADO            VALUE 1.
009200 01 WKS-PRESUP-POS            PIC 9(04) COMP VALUE ZEROES.
009300 01 WKS-CATEGORIA-ENCONTRADA  PIC 9(01) COMP VALUE ZEROES.
009400    88 CATEGORIA-ENCONTRADA         VALUE 1.
009500 01 WKS-CATEGORIA-POS         PIC 9(04) COMP VALUE ZEROES.
009600*              TABLA DE TRABAJO PARA DESGLOSE POR CATEGORIA,
009700*              USADA EN EL REPORTE COMPLETO Y EN LA LISTA DE
009800*              CATEGORIAS (1000 Y 1100). ORDENADA POR BURBUJA.
009900 01 WKS-TABLA-RESUMEN.
010000    02 WKS-RES-TOTAL          PIC 9(04) COMP VALUE ZEROES.
010100    02 WKS-RES OCCURS 60 TIMES INDEXED BY IX-RES.
010200       04 WKS-RES-CATEGORIA   PIC X(30) VALUE SPACES.
010300       04 WKS-RES-INGRESO     PIC S9(9)V99 COMP-3 VALUE ZEROES.
010400       04 WKS-RES-GASTO       PIC S9(9)V99 COMP-3 VALUE ZEROES.
010500       04 WKS-RES-LIMITE      PIC S9(9)V99 COMP-3 VALUE ZEROES.
010600       04 WKS-RES-TIENE-PRES  PIC X(01) VALUE 'N'.
010700          88 RES-TIENE-PRESUPUESTO    VALUE 'S'.
010800       04 FILLER               PIC X(05) VALUE SPACES.
010900 01 WKS-RES-TEMP.
011000    04 WKS-RES-T-CATEGORIA    PIC X(30) VALUE SPACES.
011100    04 WKS-RES-T-INGRESO      PIC S9(9)V99 COMP-3 VALUE ZEROES.
011200    04 WKS-RES-T-GASTO        PIC S9(9)V99 COMP-3 VALUE ZEROES.
011300    04 WKS-RES-T-LIMITE       PIC S9(9)V99 COMP-3 VALUE ZEROES.
011400    04 WKS-RES-T-TIENE-PRES   PIC X(01) VALUE 'N'.
011500    04 FILLER                 PIC X(05) VALUE SPACES.
011600 01 WKS-RES-T-ALT REDEFINES WKS-RES-TEMP.
011700    04 WKS-RES-T-PRIMERA-LETRA PIC X(01).
011800    04 FILLER                  PIC X(68) VALUE SPACES.
011900 01 WKS-SWAPS                 PIC 9(01) COMP VALUE ZEROES.
012000    88 HUBO-SWAP                    VALUE 1.
012100 01 WKS-MASCARA-MONTO         PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
012200 01 WKS-MASCARA-PORC          PIC ZZ9.99 VALUE ZEROES.
012300 01 WKS-MASCARA-CANT          PIC ZZZ9 VALUE ZEROES.
012400 01 WKS-ALERTAS-SIN-LEER      PIC 9(04) COMP VALUE ZEROES.
012500 01 WKS-FECHA-HOY-6           PIC 9(06) VALUE ZEROES.
012600 01 WKS-FECHA-HOY-8.
012700    02 WKS-FECHA-HOY-SIGLO    PIC 9(02) VALUE 20.
012800    02 WKS-FECHA-HOY-CORTA    PIC 9(06) VALUE ZEROES.
012900 01 WKS-FECHA-HOY-DESGLOSE REDEFINES WKS-FECHA-HOY-8.
013000    02 WKS-FECHA-HOY-ANIO     PIC 9(04).
013100    02 WKS-FECHA-HOY-MES      PIC 9(02).
013200    02 WKS-FECHA-HOY-DIA      PIC 9(02).
013300 01 WKS-CLAVE-DEDUP-MITADES REDEFINES WKS-CLAVE-DEDUP.
013400    02 WKS-CLAVE-DEDUP-1RA    PIC X(20).
013500    02 WKS-CLAVE-DEDUP-2DA    PIC X(20).
013600 LINKAGE SECTION.
013700 01 FINP-LEDGER-AREA.
013800    COPY FINPWRK.
013900******************************************************************
014000 PROCEDURE DIVISION USING FINP-LEDGER-AREA.
014100******************************************************************
014200*               S E C C I O N    P R I N C I P A L
014300******************************************************************
014400 000-MAIN SECTION.
014500     SET LKG-RESULT-OK TO TRUE
014600     MOVE SPACES TO LKG-MENSAJE-SALIDA
014700     EVALUATE TRUE
014800         WHEN ACF-ALTA-INGRESO
014900              PERFORM 200-ALTA-INGRESO
015000         WHEN ACF-ALTA-GASTO
015100              PERFORM 300-ALTA-GASTO
015200         WHEN ACF-VERIFICA-ALERTAS
015300              PERFORM 600-VERIF-TODAS-ALERTAS
015400         WHEN ACF-TOTALES-PERIODO
015500              PERFORM 700-TOTALES-PERIODO
015600         WHEN ACF-FIJA-PRESUPUESTO
015700              PERFORM 800-FIJA-PRESUPUESTO
015800         WHEN ACF-ELIMINA-PRESUPUESTO
015900              PERFORM 810-ELIMINA-PRESUPUESTO
016000         WHEN ACF-RENOMBRA-CATEGORIA
016100              PERFORM 900-RENOMBRA-CATEGORIA
016200         WHEN ACF-FUSIONA-CATEGORIA
016300              PERFORM 950-FUSIONA-CATEGORIA
016400         WHEN ACF-REPORTE-COMPLETO
016500              PERFORM 1000-REPORTE-COMPLETO
016600         WHEN ACF-LISTA-CATEGORIAS
016700              PERFORM 1100-LISTA-CATEGORIAS
016800         WHEN OTHER
016900              SET LKG-RESULT-ERROR TO TRUE
017000              MOVE 'ACCION NO VALIDA EN FINP1B01' TO LKG-MENSAJE-SALIDA
017100     END-EVALUATE
017200     GOBACK.
017300 000-MAIN-E. EXIT.
017400*
017500******************************************************************
017600*  200-ALTA-INGRESO : FINANCIALSERVICE.ADD-INCOME                *
017700******************************************************************
017800 200-ALTA-INGRESO SECTION.
017900     PERFORM 210-VALIDA-MONTO
018000     PERFORM 220-VALIDA-CATEGORIA
018100     IF LKG-RESULT-OK
018200        ADD LKG-MOVNEW-MONTO TO LKG-SALDO
018300        MOVE 'I' TO WKS-TIPO-NUEVO-MOV
018400        PERFORM 250-AGREGA-MOVIMIENTO
018500        PERFORM 500-VERIF-SALUD
018600        MOVE 'INGRESO REGISTRADO' TO LKG-MENSAJE-SALIDA
018700     END-IF.
018800 200-ALTA-INGRESO-E. EXIT.
018900*
019000******************************************************************
019100*  210-VALIDA-MONTO / 220-VALIDA-CATEGORIA : VALIDACIONES COMUNES*
019200*  A ADD-INCOME Y ADD-EXPENSE.                                    *
019300******************************************************************
019400 210-VALIDA-MONTO SECTION.
019500     IF LKG-MOVNEW-MONTO NOT GREATER THAN ZEROES
019600        SET LKG-RESULT-ERROR TO TRUE
019700        MOVE 'EL MONTO DEBE SER MAYOR A CERO' TO LKG-MENSAJE-SALIDA
019800     END-IF.
019900 210-VALIDA-MONTO-E. EXIT.
020000*
020100 220-VALIDA-CATEGORIA SECTION.
020200     IF LKG-RESULT-OK
020300        IF LKG-MOVNEW-CATEGORIA = SPACES
020400           SET LKG-RESULT-ERROR TO TRUE
020500           MOVE 'LA CATEGORIA NO PUEDE ESTAR EN BLANCO'
020600                TO LKG-MENSAJE-SALIDA
020700        END-IF
020800     END-IF.
020900 220-VALIDA-CATEGORIA-E. EXIT.
021000*
021100******************************************************************
021200*  250-AGREGA-MOVIMIENTO : APILA LKG-MOV-NUEVO EN LA TABLA DE     *
021300*                          MOVIMIENTOS DE LA BILLETERA.           *
021400******************************************************************
021500 250-AGREGA-MOVIMIENTO SECTION.
021600     ADD 1 TO LKG-NUM-MOVTOS
021700     SET IX-MOV TO LKG-NUM-MOVTOS
021800     MOVE WKS-TIPO-NUEVO-MOV   TO LKG-MOV-TIPO (IX-MOV)
021900     MOVE LKG-MOVNEW-MONTO     TO LKG-MOV-MONTO (IX-MOV)
022000     MOVE LKG-MOVNEW-CATEGORIA TO LKG-MOV-CATEGORIA (IX-MOV)
022100     MOVE LKG-MOVNEW-FECHA     TO LKG-MOV-FECHA (IX-MOV).
022200 250-AGREGA-MOVIMIENTO-E. EXIT.
022300*
022400******************************************************************
022500*  300-ALTA-GASTO : FINANCIALSERVICE.ADD-EXPENSE. SE RECHAZA SIN *
022600*  CAMBIO DE ESTADO SI EL SALDO ACTUAL NO ALCANZA PARA CUBRIR EL *
022700*  GASTO (320). SI SE ACEPTA SE VERIFICAN DE INMEDIATO EL SALDO  *
022800*  BAJO (330), EL USO DEL PRESUPUESTO (400) Y LA SALUD GENERAL   *
022900*  (500), SIN DEDUPLICAR ESTAS ALERTAS INMEDIATAS.                *
023000******************************************************************
023100 300-ALTA-GASTO SECTION.
023200     MOVE 0 TO WKS-GASTO-RECHAZADO
023300     PERFORM 210-VALIDA-MONTO
023400     PERFORM 220-VALIDA-CATEGORIA
023500     IF LKG-RESULT-OK
023600        PERFORM 320-VERIF-SALDO-GASTO
023700        IF GASTO-RECHAZADO
023800           SET LKG-RESULT-ERROR TO TRUE
023900           MOVE 'SALDO INSUFICIENTE PARA EL GASTO' TO LKG-MENSAJE-SALIDA
024000        ELSE
024100           SUBTRACT LKG-MOVNEW-MONTO FROM LKG-SALDO
024200           MOVE 'E' TO WKS-TIPO-NUEVO-MOV
024300           PERFORM 250-AGREGA-MOVIMIENTO
024400           PERFORM 330-VERIF-SALDO-INMEDIATO
024500           PERFORM 400-VERIF-PRESUP
024600           PERFORM 500-VERIF-SALUD
024700           PERFORM 660-ALERTA-TRANSACCION-GRANDE
024800           MOVE 'GASTO REGISTRADO' TO LKG-MENSAJE-SALIDA
024900        END-IF
025000     END-IF.
025100 300-ALTA-GASTO-E. EXIT.
025200*
025300******************************************************************
025400*  320-VERIF-SALDO-GASTO : SI EL SALDO ACTUAL ES MENOR QUE EL    *
025500*  MONTO DEL GASTO, SE RECHAZA EL GASTO (SIN CAMBIO DE ESTADO) Y *
025600*  SE DEJA UNA ALERTA INMEDIATA, SIN DEDUPLICAR.                  *
025700******************************************************************
025800 320-VERIF-SALDO-GASTO SECTION.
025900     IF LKG-SALDO LESS THAN LKG-MOVNEW-MONTO
026000        SET GASTO-RECHAZADO TO TRUE
026100        MOVE 'SALDO INSUFICIENTE' TO WKS-DESCRIPCION-ALERTA
026200        PERFORM 670-APILA-ALERTA-ACTUAL
026300     END-IF.
026400 320-VERIF-SALDO-GASTO-E. EXIT.
026500*
026600******************************************************************
026700*  330-VERIF-SALDO-INMEDIATO : SI EL SALDO QUEDA POR DEBAJO DE   *
026800*  Q1,000.00 TRAS EL GASTO, SE DEJA ALERTA DE SALDO BAJO          *
026900*  INMEDIATA, SIN DEDUPLICAR.                                     *
027000******************************************************************
027100 330-VERIF-SALDO-INMEDIATO SECTION.
027200     IF LKG-SALDO LESS THAN 1000
027300        MOVE 'SALDO BAJO' TO WKS-DESCRIPCION-ALERTA
027400        PERFORM 670-APILA-ALERTA-ACTUAL
027500     END-IF.
027600 330-VERIF-SALDO-INMEDIATO-E. EXIT.
027700*
027800******************************************************************
027900*  400-VERIF-PRESUP : FINANCIALSERVICE.CHECK-BUDGET-EXCEEDED.    *
028000*  REVISION INMEDIATA TRAS UN GASTO: SOLO SE AVISA A PARTIR DEL  *
028100*  80% DE USO DEL PRESUPUESTO DE LA CATEGORIA (EL UMBRAL DEL 95% *
028200*  SOLO SE EVALUA EN LA VERIFICACION GENERAL, 600).               *
028300******************************************************************
028400 400-VERIF-PRESUP SECTION.
028500     PERFORM 410-BUSCA-PRESUPUESTO
028600     IF PRESUP-ENCONTRADO
028700        IF LKG-PRE-LIMITE (WKS-PRESUP-POS) GREATER THAN ZEROES
028800           PERFORM 420-SUMA-GASTOS-CATEGORIA
028900           COMPUTE WKS-PORCENTAJE-USO ROUNDED =
029000                   (WKS-GASTOS-CATEGORIA /
029100                    LKG-PRE-LIMITE (WKS-PRESUP-POS)) * 100
029200           IF WKS-PORCENTAJE-USO GREATER OR EQUAL TO 100
029300              MOVE 'PRESUPUESTO EXCEDIDO' TO WKS-DESCRIPCION-ALERTA
029400              PERFORM 670-APILA-ALERTA-ACTUAL
029500           ELSE
029600              IF WKS-PORCENTAJE-USO GREATER OR EQUAL TO 80
029700                 MOVE 'PRESUP. EN AVISO' TO WKS-DESCRIPCION-ALERTA
029800                 PERFORM 670-APILA-ALERTA-ACTUAL
029900              END-IF
030000           END-IF
030100        END-IF
030200     END-IF.
030300 400-VERIF-PRESUP-E. EXIT.
030400*
030500 410-BUSCA-PRESUPUESTO SECTION.
030600     MOVE 0 TO WKS-PRESUP-ENCONTRADO
030700     MOVE 0 TO WKS-PRESUP-POS
030800     IF LKG-NUM-PRESUP GREATER THAN ZEROES
030900        PERFORM 412-BUSCA-PRESUPUESTO-AUX
031000              VARYING IX-PRE FROM 1 BY 1
031100              UNTIL IX-PRE GREATER THAN LKG-NUM-PRESUP
031200                 OR PRESUP-ENCONTRADO
031300     END-IF.
031400 410-BUSCA-PRESUPUESTO-E. EXIT.
031500*
031600 412-BUSCA-PRESUPUESTO-AUX SECTION.
031700     IF LKG-PRE-CATEGORIA (IX-PRE) = LKG-MOVNEW-CATEGORIA
031800        SET PRESUP-ENCONTRADO TO TRUE
031900        SET WKS-PRESUP-POS TO IX-PRE
032000     END-IF.
032100 412-BUSCA-PRESUPUESTO-AUX-E. EXIT.
032200*
032300******************************************************************
032400*  420-SUMA-GASTOS-CATEGORIA : SUMA DE TODOS LOS EGRESOS DE LA   *
032500*  CATEGORIA EN LKG-MOVNEW-CATEGORIA, RECORRIENDO TODA LA TABLA  *
032600*  DE MOVIMIENTOS (SE USA DESDE 400, 620, 760 Y 1000).            *
032700******************************************************************
032800 420-SUMA-GASTOS-CATEGORIA SECTION.
032900     MOVE 0 TO WKS-GASTOS-CATEGORIA
033000     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
033100        PERFORM 422-SUMA-GASTOS-CATEGORIA-AUX
033200              VARYING IX-MOV FROM 1 BY 1
033300              UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
033400     END-IF.
033500 420-SUMA-GASTOS-CATEGORIA-E. EXIT.
033600*
033700 422-SUMA-GASTOS-CATEGORIA-AUX SECTION.
033800     IF LKG-MOV-EGRESO (IX-MOV)
033900        AND LKG-MOV-CATEGORIA (IX-MOV) = LKG-MOVNEW-CATEGORIA
034000        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-GASTOS-CATEGORIA
034100     END-IF.
034200 422-SUMA-GASTOS-CATEGORIA-AUX-E. EXIT.
034300*
034400******************************************************************
034500*  425-SUMA-INGRESOS-CATEGORIA : ANALOGO A 420 PERO PARA         *
034600*  INGRESOS. SE USA DESDE 760 Y 1000.                             *
034700******************************************************************
034800 425-SUMA-INGRESOS-CATEGORIA SECTION.
034900     MOVE 0 TO WKS-INGRESOS-CATEGORIA
035000     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
035100        PERFORM 427-SUMA-INGRESOS-CATEGORIA-AUX
035200              VARYING IX-MOV FROM 1 BY 1
035300              UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
035400     END-IF.
035500 425-SUMA-INGRESOS-CATEGORIA-E. EXIT.
035600*
035700 427-SUMA-INGRESOS-CATEGORIA-AUX SECTION.
035800     IF LKG-MOV-INGRESO (IX-MOV)
035900        AND LKG-MOV-CATEGORIA (IX-MOV) = LKG-MOVNEW-CATEGORIA
036000        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-INGRESOS-CATEGORIA
036100     END-IF.
036200 427-SUMA-INGRESOS-CATEGORIA-AUX-E. EXIT.
036300*
036400******************************************************************
036500*  500-VERIF-SALUD : FINANCIALSERVICE.CHECK-OVERALL-FINANCIAL-   *
036600*  HEALTH. TRAS CADA INGRESO O GASTO SE RECALCULAN LOS TOTALES   *
036700*  DE INGRESO/GASTO; SI LOS GASTOS SUPERAN LOS INGRESOS SE DEJA  *
036800*  UNA ALERTA DE SOBREGASTO CRITICA, INMEDIATA Y SIN DEDUPLICAR. *
036900******************************************************************
037000 500-VERIF-SALUD SECTION.
037100     PERFORM 520-SUMA-INGRESOS
037200     PERFORM 530-SUMA-GASTOS
037300     IF WKS-TOTAL-GASTOS GREATER THAN WKS-TOTAL-INGRESOS
037400        MOVE 'SOBREGASTO CRITICO' TO WKS-DESCRIPCION-ALERTA
037500        PERFORM 670-APILA-ALERTA-ACTUAL
037600     END-IF.
037700 500-VERIF-SALUD-E. EXIT.
037800*
037900******************************************************************
038000*  520-SUMA-INGRESOS / 530-SUMA-GASTOS : RECORREN LA TABLA DE     *
038100*  MOVIMIENTOS COMPLETA. SE USAN DESDE 500, 600 Y 700.            *
038200******************************************************************
038300 520-SUMA-INGRESOS SECTION.
038400     MOVE 0 TO WKS-TOTAL-INGRESOS
038500     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
038600        PERFORM 522-SUMA-INGRESOS-AUX
038700              VARYING IX-MOV FROM 1 BY 1
038800              UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
038900     END-IF.
039000 520-SUMA-INGRESOS-E. EXIT.
039100*
039200 522-SUMA-INGRESOS-AUX SECTION.
039300     IF LKG-MOV-INGRESO (IX-MOV)
039400        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-TOTAL-INGRESOS
039500     END-IF.
039600 522-SUMA-INGRESOS-AUX-E. EXIT.
039700*
039800 530-SUMA-GASTOS SECTION.
039900     MOVE 0 TO WKS-TOTAL-GASTOS
040000     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
040100        PERFORM 532-SUMA-GASTOS-AUX
040200              VARYING IX-MOV FROM 1 BY 1
040300              UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
040400     END-IF.
040500 530-SUMA-GASTOS-E. EXIT.
040600*
040700 532-SUMA-GASTOS-AUX SECTION.
040800     IF LKG-MOV-EGRESO (IX-MOV)
040900        ADD LKG-MOV-MONTO (IX-MOV) TO WKS-TOTAL-GASTOS
041000     END-IF.
041100 532-SUMA-GASTOS-AUX-E. EXIT.
041200*
041300******************************************************************
041400*  600-VERIF-TODAS-ALERTAS : FINANCIALSERVICE.CHECK-ALL-ALERTS.  *
041500*  VERIFICACION GENERAL, DISPARADA DESPUES DE UN LOGIN EXITOSO.  *
041600*  CADA SUBPARRAFO 620-660 DEDUPLICA CONTRA LAS ULTIMAS 10        *
041700*  ALERTAS (690) ANTES DE APILAR.                                 *
041800******************************************************************
041900 600-VERIF-TODAS-ALERTAS SECTION.
042000     ACCEPT WKS-FECHA-HOY-6 FROM DATE
042100     MOVE WKS-FECHA-HOY-6 TO WKS-FECHA-HOY-CORTA
042200     PERFORM 520-SUMA-INGRESOS
042300     PERFORM 530-SUMA-GASTOS
042400     PERFORM 620-ALERTAS-PRESUPUESTO
042500           VARYING IX-PRE FROM 1 BY 1
042600           UNTIL IX-PRE GREATER THAN LKG-NUM-PRESUP
042700     PERFORM 630-ALERTAS-SALDO
042800     PERFORM 640-ALERTAS-SOBREGASTO
042900     PERFORM 650-ALERTA-SIN-INGRESO
043000     PERFORM 660-ALERTA-TRANSACCION-GRANDE
043100     MOVE 'VERIFICACION DE ALERTAS COMPLETA' TO LKG-MENSAJE-SALIDA.
043200 600-VERIF-TODAS-ALERTAS-E. EXIT.
043300*
043400******************************************************************
043500*  620-ALERTAS-PRESUPUESTO : POR CADA CATEGORIA PRESUPUESTADA,   *
043600*  AVISO AL 80% Y OTRO AL 95% (AMBOS PUEDEN DISPARARSE A LA VEZ),*
043700*  Y EXCESO SOBRE EL 100%. CADA UMBRAL TIENE SU PROPIA CLAVE DE  *
043800*  DEDUPLICACION.                                                 *
043900******************************************************************
044000 620-ALERTAS-PRESUPUESTO SECTION.
044100     IF LKG-PRE-LIMITE (IX-PRE) GREATER THAN ZEROES
044200        MOVE LKG-PRE-CATEGORIA (IX-PRE) TO LKG-MOVNEW-CATEGORIA
044300        PERFORM 420-SUMA-GASTOS-CATEGORIA
044400        COMPUTE WKS-PORCENTAJE-USO ROUNDED =
044500                (WKS-GASTOS-CATEGORIA /
044600                 LKG-PRE-LIMITE (IX-PRE)) * 100
044700        IF WKS-PORCENTAJE-USO GREATER OR EQUAL TO 100
044800           MOVE SPACES TO WKS-CLAVE-DEDUP
044900           STRING 'PRESEXC_' LKG-PRE-CATEGORIA (IX-PRE)
045000                  DELIMITED BY SIZE INTO WKS-CLAVE-DEDUP
045100           PERFORM 690-BUSCA-ALERTA-RECIENTE
045200           IF NOT CLAVE-YA-DISPARADA
045300              MOVE 'PRESUPUESTO EXCEDIDO' TO WKS-DESCRIPCION-ALERTA
045400              PERFORM 680-APILA-ALERTA-CON-CLAVE
045500           END-IF
045600        ELSE
045700           IF WKS-PORCENTAJE-USO GREATER OR EQUAL TO 95
045800              MOVE SPACES TO WKS-CLAVE-DEDUP
045900              STRING 'PRESCRI_' LKG-PRE-CATEGORIA (IX-PRE)
046000                     DELIMITED BY SIZE INTO WKS-CLAVE-DEDUP
046100              PERFORM 690-BUSCA-ALERTA-RECIENTE
046200              IF NOT CLAVE-YA-DISPARADA
046300                 MOVE 'PRESUPUESTO CRITICO' TO WKS-DESCRIPCION-ALERTA
046400                 PERFORM 680-APILA-ALERTA-CON-CLAVE
046500              END-IF
046600           END-IF
046700           IF WKS-PORCENTAJE-USO GREATER OR EQUAL TO 80
046800              MOVE SPACES TO WKS-CLAVE-DEDUP
046900              STRING 'PRESAVI_' LKG-PRE-CATEGORIA (IX-PRE)
047000                     DELIMITED BY SIZE INTO WKS-CLAVE-DEDUP
047100              PERFORM 690-BUSCA-ALERTA-RECIENTE
047200              IF NOT CLAVE-YA-DISPARADA
047300                 MOVE 'PRESUP. EN AVISO' TO WKS-DESCRIPCION-ALERTA
047400                 PERFORM 680-APILA-ALERTA-CON-CLAVE
047500              END-IF
047600           END-IF
047700        END-IF
047800     END-IF.
047900 620-ALERTAS-PRESUPUESTO-E. EXIT.
048000*
048100******************************************************************
048200*  630-ALERTAS-SALDO : SALDO <= Q2,000 (AVISO), <= Q500 (CRITICO)*
048300*  O SALDO EN CERO CON MOVIMIENTOS YA REGISTRADOS.                *
048400******************************************************************
048500 630-ALERTAS-SALDO SECTION.
048600     IF LKG-SALDO = ZEROES AND LKG-NUM-MOVTOS GREATER THAN ZEROES
048700        MOVE 'SALDOCERO' TO WKS-CLAVE-DEDUP
048800        PERFORM 690-BUSCA-ALERTA-RECIENTE
048900        IF NOT CLAVE-YA-DISPARADA
049000           MOVE 'SALDO EN CERO' TO WKS-DESCRIPCION-ALERTA
049100           PERFORM 680-APILA-ALERTA-CON-CLAVE
049200        END-IF
049300     ELSE
049400        IF LKG-SALDO LESS OR EQUAL TO 500
049500           MOVE 'SALDOCRITICO' TO WKS-CLAVE-DEDUP
049600           PERFORM 690-BUSCA-ALERTA-RECIENTE
049700           IF NOT CLAVE-YA-DISPARADA
049800              MOVE 'SALDO CRITICO' TO WKS-DESCRIPCION-ALERTA
049900              PERFORM 680-APILA-ALERTA-CON-CLAVE
050000           END-IF
050100        ELSE
050200           IF LKG-SALDO LESS OR EQUAL TO 2000
050300              MOVE 'SALDOBAJOAVISO' TO WKS-CLAVE-DEDUP
050400              PERFORM 690-BUSCA-ALERTA-RECIENTE
050500              IF NOT CLAVE-YA-DISPARADA
050600                 MOVE 'SALDO BAJO' TO WKS-DESCRIPCION-ALERTA
050700                 PERFORM 680-APILA-ALERTA-CON-CLAVE
050800              END-IF
050900           END-IF
051000        END-IF
051100     END-IF.
051200 630-ALERTAS-SALDO-E. EXIT.
051300*
051400******************************************************************
051500*  640-ALERTAS-SOBREGASTO : GASTOS >= 90% DE LOS INGRESOS (AVISO)*
051600*  O GASTOS POR ENCIMA DE LOS INGRESOS (CRITICO, CON DEFICIT).    *
051700******************************************************************
051800 640-ALERTAS-SOBREGASTO SECTION.
051900     IF WKS-TOTAL-INGRESOS GREATER THAN ZEROES
052000        IF WKS-TOTAL-GASTOS GREATER THAN WKS-TOTAL-INGRESOS
052100           MOVE 'SOBREGCRITICO' TO WKS-CLAVE-DEDUP
052200           PERFORM 690-BUSCA-ALERTA-RECIENTE
052300           IF NOT CLAVE-YA-DISPARADA
052400              MOVE 'SOBREGASTO CRITICO' TO WKS-DESCRIPCION-ALERTA
052500              PERFORM 680-APILA-ALERTA-CON-CLAVE
052600           END-IF
052700        ELSE
052800           COMPUTE WKS-PORCENTAJE-USO ROUNDED =
052900                   (WKS-TOTAL-GASTOS / WKS-TOTAL-INGRESOS) * 100
053000           IF WKS-PORCENTAJE-USO GREATER OR EQUAL TO 90
053100              MOVE 'SOBREGAVISO' TO WKS-CLAVE-DEDUP
053200              PERFORM 690-BUSCA-ALERTA-RECIENTE
053300              IF NOT CLAVE-YA-DISPARADA
053400                 MOVE 'SOBREGASTO EN AVISO' TO WKS-DESCRIPCION-ALERTA
053500                 PERFORM 680-APILA-ALERTA-CON-CLAVE
053600              END-IF
053700           END-IF
053800        END-IF
053900     END-IF.
054000 640-ALERTAS-SOBREGASTO-E. EXIT.
054100*
054200******************************************************************
054300*  650-ALERTA-SIN-INGRESO : YA HAY MOVIMIENTOS PERO NINGUN       *
054400*  INGRESO TODAVIA REGISTRADO.                                    *
054500******************************************************************
054600 650-ALERTA-SIN-INGRESO SECTION.
054700     IF WKS-TOTAL-INGRESOS = ZEROES AND LKG-NUM-MOVTOS GREATER THAN ZEROES
054800        MOVE 'SININGRESOS' TO WKS-CLAVE-DEDUP
054900        PERFORM 690-BUSCA-ALERTA-RECIENTE
055000        IF NOT CLAVE-YA-DISPARADA
055100           MOVE 'SIN INGRESOS' TO WKS-DESCRIPCION-ALERTA
055200           PERFORM 680-APILA-ALERTA-CON-CLAVE
055300        END-IF
055400     END-IF.
055500 650-ALERTA-SIN-INGRESO-E. EXIT.
055600*
055700******************************************************************
055800*  660-ALERTA-TRANSACCION-GRANDE : SOLO SE EVALUA SOBRE EL       *
055900*  ULTIMO MOVIMIENTO REGISTRADO (EL QUE ACABA DE ENTRAR).         *
056000******************************************************************
056100 660-ALERTA-TRANSACCION-GRANDE SECTION.
056200     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
056300        SET IX-MOV TO LKG-NUM-MOVTOS
056400        IF LKG-MOV-MONTO (IX-MOV) GREATER THAN 10000
056500           MOVE SPACES TO WKS-CLAVE-DEDUP
056600           STRING 'TXGRANDE_' LKG-MOV-CATEGORIA (IX-MOV)
056700                  DELIMITED BY SIZE INTO WKS-CLAVE-DEDUP
056800           PERFORM 690-BUSCA-ALERTA-RECIENTE
056900           IF NOT CLAVE-YA-DISPARADA
057000              MOVE 'TRANSACCION GRANDE' TO WKS-DESCRIPCION-ALERTA
057100              PERFORM 680-APILA-ALERTA-CON-CLAVE
057200           END-IF
057300        END-IF
057400     END-IF.
057500 660-ALERTA-TRANSACCION-GRANDE-E. EXIT.
057600*
057700******************************************************************
057800*  670-APILA-ALERTA-ACTUAL : AGREGA UNA ALERTA INMEDIATA (SIN    *
057900*  DEDUPLICAR), CON WKS-DESCRIPCION-ALERTA YA CARGADA POR EL      *
058000*  LLAMADOR. SI LA TABLA ESTA LLENA SE DESCARTA LA MAS VIEJA      *
058100*  (POSICION 1), RECORRIENDO EL RESTO HACIA ABAJO (672).          *
058200******************************************************************
058300 670-APILA-ALERTA-ACTUAL SECTION.
058400     IF LKG-NUM-ALERTAS GREATER OR EQUAL TO 100
058500        PERFORM 672-DESPLAZA-ALERTAS
058600              VARYING IX-ALE FROM 1 BY 1 UNTIL IX-ALE GREATER THAN 99
058700     ELSE
058800        ADD 1 TO LKG-NUM-ALERTAS
058900     END-IF
059000     SET IX-ALE TO LKG-NUM-ALERTAS
059100     MOVE WKS-DESCRIPCION-ALERTA   TO LKG-ALE-TIPO (IX-ALE)
059200     MOVE WKS-DESCRIPCION-ALERTA   TO LKG-ALE-MENSAJE (IX-ALE)
059300     MOVE LKG-MOVNEW-FECHA         TO LKG-ALE-FECHA (IX-ALE)
059400     SET LKG-ALE-NO-LEIDA (IX-ALE) TO TRUE.
059500 670-APILA-ALERTA-ACTUAL-E. EXIT.
059600*
059700 672-DESPLAZA-ALERTAS SECTION.
059800     MOVE LKG-ALE-TIPO (IX-ALE + 1)    TO LKG-ALE-TIPO (IX-ALE)
059900     MOVE LKG-ALE-MENSAJE (IX-ALE + 1) TO LKG-ALE-MENSAJE (IX-ALE)
060000     MOVE LKG-ALE-FECHA (IX-ALE + 1)   TO LKG-ALE-FECHA (IX-ALE)
060100     MOVE LKG-ALE-LEIDA (IX-ALE + 1)   TO LKG-ALE-LEIDA (IX-ALE).
060200 672-DESPLAZA-ALERTAS-E. EXIT.
060300*
060400******************************************************************
060500*  680-APILA-ALERTA-CON-CLAVE : IGUAL QUE 670 PERO EL MENSAJE    *
060600*  SE GRABA COMO "<CLAVE>:<DESCRIPCION>" PARA QUE 690 PUEDA       *
060700*  ENCONTRARLA LA PROXIMA VEZ POR SU CLAVE (SE USA EL LARGO       *
060800*  REAL DE LA CLAVE, CALCULADO EN 691, PARA NO ARRASTRAR          *
060900*  BLANCOS DE RELLENO).                                           *
061000******************************************************************
061100 680-APILA-ALERTA-CON-CLAVE SECTION.
061200     IF LKG-NUM-ALERTAS GREATER OR EQUAL TO 100
061300        PERFORM 672-DESPLAZA-ALERTAS
061400              VARYING IX-ALE FROM 1 BY 1 UNTIL IX-ALE GREATER THAN 99
061500     ELSE
061600        ADD 1 TO LKG-NUM-ALERTAS
061700     END-IF
061800     SET IX-ALE TO LKG-NUM-ALERTAS
061900     PERFORM 691-CALCULA-LARGO-CLAVE
062000     MOVE SPACES TO LKG-ALE-MENSAJE (IX-ALE)
062100     STRING WKS-CLAVE-DEDUP (1:WKS-CLAVE-LARGO) DELIMITED BY SIZE
062200            ':' DELIMITED BY SIZE
062300            WKS-DESCRIPCION-ALERTA DELIMITED BY SIZE
062400            INTO LKG-ALE-MENSAJE (IX-ALE)
062500     MOVE WKS-DESCRIPCION-ALERTA   TO LKG-ALE-TIPO (IX-ALE)
062600     MOVE WKS-FECHA-HOY-8          TO LKG-ALE-FECHA (IX-ALE)
062700     SET LKG-ALE-NO-LEIDA (IX-ALE) TO TRUE.
062800 680-APILA-ALERTA-CON-CLAVE-E. EXIT.
062900*
063000******************************************************************
063100*  690-BUSCA-ALERTA-RECIENTE : DEDUPLICACION. RECORRE SOLO LAS   *
063200*  ULTIMAS 10 ALERTAS (O MENOS SI TODAVIA NO HAY 10) BUSCANDO SI *
063300*  EL MENSAJE EMPIEZA CON LA CLAVE ACTUAL SEGUIDA DE ":".         *
063400******************************************************************
063500 690-BUSCA-ALERTA-RECIENTE SECTION.
063600     MOVE 0 TO WKS-ENCONTRADA
063700     PERFORM 691-CALCULA-LARGO-CLAVE
063800     IF LKG-NUM-ALERTAS GREATER THAN ZEROES AND WKS-CLAVE-LARGO GREATER THAN ZEROES
063900        IF LKG-NUM-ALERTAS GREATER THAN 10
064000           COMPUTE WKS-DESDE-SCAN = LKG-NUM-ALERTAS - 9
064100        ELSE
064200           MOVE 1 TO WKS-DESDE-SCAN
064300        END-IF
064400        PERFORM 692-BUSCA-ALERTA-RECIENTE-AUX
064500              VARYING IX-ALE FROM WKS-DESDE-SCAN BY 1
064600              UNTIL IX-ALE GREATER THAN LKG-NUM-ALERTAS
064700                 OR CLAVE-YA-DISPARADA
064800     END-IF.
064900 690-BUSCA-ALERTA-RECIENTE-E. EXIT.
065000*
065100 692-BUSCA-ALERTA-RECIENTE-AUX SECTION.
065200     IF LKG-ALE-MENSAJE (IX-ALE) (1:WKS-CLAVE-LARGO) =
065300           WKS-CLAVE-DEDUP (1:WKS-CLAVE-LARGO)
065400        AND LKG-ALE-MENSAJE (IX-ALE) (WKS-CLAVE-LARGO + 1:1) = ':'
065500        SET CLAVE-YA-DISPARADA TO TRUE
065600     END-IF.
065700 692-BUSCA-ALERTA-RECIENTE-AUX-E. EXIT.
065800*
065900******************************************************************
066000*  691/693 : RECORTE MANUAL DE WKS-CLAVE-DEDUP (SIN FUNCTION     *
066100*  TRIM). RETROCEDE DESDE LA POSICION 40 HASTA ENCONTRAR EL       *
066200*  PRIMER CARACTER NO BLANCO; ESE ES EL LARGO UTIL DE LA CLAVE.  *
066300******************************************************************
066400 691-CALCULA-LARGO-CLAVE SECTION.
066500     MOVE 40 TO WKS-CLAVE-LARGO
066600     PERFORM 693-RETROCEDE-CLAVE
066700           UNTIL WKS-CLAVE-LARGO = 0
066800              OR WKS-CLAVE-DEDUP (WKS-CLAVE-LARGO:1) NOT = SPACE.
066900 691-CALCULA-LARGO-CLAVE-E. EXIT.
067000*
067100 693-RETROCEDE-CLAVE SECTION.
067200     SUBTRACT 1 FROM WKS-CLAVE-LARGO.
067300 693-RETROCEDE-CLAVE-E. EXIT.
067400*
067500******************************************************************
067600*  700-TOTALES-PERIODO : FINANCIALSERVICE.CALCULATE-BY-PERIOD.  *
067700*  SUMA INGRESOS/GASTOS Y CUENTA LOS MOVIMIENTOS CUYA FECHA CAE  *
067800*  ENTRE LKG-PER-INICIO Y LKG-PER-FIN (AMBOS INCLUSIVE).          *
067900******************************************************************
068000 700-TOTALES-PERIODO SECTION.
068100     MOVE 0 TO LKG-PER-TOTAL-INGRESO
068200     MOVE 0 TO LKG-PER-TOTAL-GASTO
068300     MOVE 0 TO LKG-PER-CANTIDAD
068400     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
068500        PERFORM 710-TOTALES-PERIODO-AUX
068600              VARYING IX-MOV FROM 1 BY 1
068700              UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
068800     END-IF
068900     COMPUTE LKG-PER-NETO =
069000             LKG-PER-TOTAL-INGRESO - LKG-PER-TOTAL-GASTO
069100     MOVE 'TOTALES DE PERIODO CALCULADOS' TO LKG-MENSAJE-SALIDA.
069200 700-TOTALES-PERIODO-E. EXIT.
069300*
069400 710-TOTALES-PERIODO-AUX SECTION.
069500     IF LKG-MOV-FECHA (IX-MOV) GREATER OR EQUAL TO LKG-PER-INICIO
069600        AND LKG-MOV-FECHA (IX-MOV) LESS OR EQUAL TO LKG-PER-FIN
069700        ADD 1 TO LKG-PER-CANTIDAD
069800        IF LKG-MOV-INGRESO (IX-MOV)
069900           ADD LKG-MOV-MONTO (IX-MOV) TO LKG-PER-TOTAL-INGRESO
070000        ELSE
070100           ADD LKG-MOV-MONTO (IX-MOV) TO LKG-PER-TOTAL-GASTO
070200        END-IF
070300     END-IF.
070400 710-TOTALES-PERIODO-AUX-E. EXIT.
070500*
070600******************************************************************
070700*  800-FIJA-PRESUPUESTO / 810-ELIMINA-PRESUPUESTO :              *
070800*  MANTENIMIENTO DE PRESUPUESTO POR CATEGORIA.                    *
070900******************************************************************
071000 800-FIJA-PRESUPUESTO SECTION.
071100     IF LKG-PRENEW-CATEGORIA = SPACES
071200        SET LKG-RESULT-ERROR TO TRUE
071300        MOVE 'LA CATEGORIA NO PUEDE ESTAR EN BLANCO'
071400             TO LKG-MENSAJE-SALIDA
071500     ELSE
071600        IF LKG-PRENEW-LIMITE NOT GREATER THAN ZEROES
071700           SET LKG-RESULT-ERROR TO TRUE
071800           MOVE 'EL LIMITE DEBE SER MAYOR A CERO' TO LKG-MENSAJE-SALIDA
071900        ELSE
072000           MOVE LKG-PRENEW-CATEGORIA TO LKG-MOVNEW-CATEGORIA
072100           PERFORM 410-BUSCA-PRESUPUESTO
072200           IF PRESUP-ENCONTRADO
072300              MOVE LKG-PRENEW-LIMITE
072400                   TO LKG-PRE-LIMITE (WKS-PRESUP-POS)
072500              MOVE 'PRESUPUESTO ACTUALIZADO' TO LKG-MENSAJE-SALIDA
072600           ELSE
072700              ADD 1 TO LKG-NUM-PRESUP
072800              SET IX-PRE TO LKG-NUM-PRESUP
072900              MOVE LKG-PRENEW-CATEGORIA TO LKG-PRE-CATEGORIA (IX-PRE)
073000              MOVE LKG-PRENEW-LIMITE    TO LKG-PRE-LIMITE (IX-PRE)
073100              MOVE 'PRESUPUESTO CREADO' TO LKG-MENSAJE-SALIDA
073200           END-IF
073300        END-IF
073400     END-IF.
073500 800-FIJA-PRESUPUESTO-E. EXIT.
073600*
073700******************************************************************
073800*  810-ELIMINA-PRESUPUESTO : QUITA EL PRESUPUESTO DE LA CATEGORIA*
073900*  LKG-PRENEW-CATEGORIA, RECORRIENDO HACIA ARRIBA LAS ENTRADAS    *
074000*  POSTERIORES PARA CERRAR EL HUECO.                              *
074100******************************************************************
074200 810-ELIMINA-PRESUPUESTO SECTION.
074300     MOVE LKG-PRENEW-CATEGORIA TO LKG-MOVNEW-CATEGORIA
074400     PERFORM 410-BUSCA-PRESUPUESTO
074500     IF NOT PRESUP-ENCONTRADO
074600        SET LKG-RESULT-ERROR TO TRUE
074700        MOVE 'NO EXISTE PRESUPUESTO PARA ESA CATEGORIA'
074800             TO LKG-MENSAJE-SALIDA
074900     ELSE
075000        IF WKS-PRESUP-POS LESS THAN LKG-NUM-PRESUP
075100           PERFORM 812-CIERRA-HUECO-PRESUPUESTO
075200                 VARYING IX-PRE FROM WKS-PRESUP-POS BY 1
075300                 UNTIL IX-PRE GREATER OR EQUAL TO LKG-NUM-PRESUP
075400        END-IF
075500        SUBTRACT 1 FROM LKG-NUM-PRESUP
075600        MOVE 'PRESUPUESTO ELIMINADO' TO LKG-MENSAJE-SALIDA
075700     END-IF.
075800 810-ELIMINA-PRESUPUESTO-E. EXIT.
075900*
076000 812-CIERRA-HUECO-PRESUPUESTO SECTION.
076100     MOVE LKG-PRE-CATEGORIA (IX-PRE + 1) TO LKG-PRE-CATEGORIA (IX-PRE)
076200     MOVE LKG-PRE-LIMITE (IX-PRE + 1)    TO LKG-PRE-LIMITE (IX-PRE).
076300 812-CIERRA-HUECO-PRESUPUESTO-E. EXIT.
076400*
076500******************************************************************
076600*  900-RENOMBRA-CATEGORIA : CAMBIA LKG-CAT-VIEJA POR LKG-CAT-    *
076700*  NUEVA EN TODOS LOS MOVIMIENTOS Y EN EL PRESUPUESTO (SI LO      *
076800*  TIENE). NO HACE NADA SI LAS CLAVES SON IGUALES O BLANCAS, O SI*
076900*  LA CATEGORIA VIEJA NO EXISTE EN NINGUN LADO.                   *
077000******************************************************************
077100 900-RENOMBRA-CATEGORIA SECTION.
077200     IF LKG-CAT-VIEJA = SPACES OR LKG-CAT-NUEVA = SPACES
077300        SET LKG-RESULT-ERROR TO TRUE
077400        MOVE 'LAS CATEGORIAS NO PUEDEN ESTAR EN BLANCO'
077500             TO LKG-MENSAJE-SALIDA
077600     ELSE
077700        IF LKG-CAT-VIEJA = LKG-CAT-NUEVA
077800           MOVE 'NO HAY CAMBIO DE CATEGORIA' TO LKG-MENSAJE-SALIDA
077900        ELSE
078000           PERFORM 910-RENOMBRA-EN-MOVIMIENTOS
078100                 VARYING IX-MOV FROM 1 BY 1
078200                 UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
078300           MOVE LKG-CAT-VIEJA TO LKG-MOVNEW-CATEGORIA
078400           PERFORM 410-BUSCA-PRESUPUESTO
078500           IF PRESUP-ENCONTRADO
078600              MOVE LKG-CAT-NUEVA TO LKG-PRE-CATEGORIA (WKS-PRESUP-POS)
078700           END-IF
078800           MOVE 'CATEGORIA RENOMBRADA' TO LKG-MENSAJE-SALIDA
078900        END-IF
079000     END-IF.
079100 900-RENOMBRA-CATEGORIA-E. EXIT.
079200*
079300 910-RENOMBRA-EN-MOVIMIENTOS SECTION.
079400     IF LKG-MOV-CATEGORIA (IX-MOV) = LKG-CAT-VIEJA
079500        MOVE LKG-CAT-NUEVA TO LKG-MOV-CATEGORIA (IX-MOV)
079600     END-IF.
079700 910-RENOMBRA-EN-MOVIMIENTOS-E. EXIT.
079800*
079900******************************************************************
080000*  950-FUSIONA-CATEGORIA : FUSIONA LKG-CAT-VIEJA DENTRO DE       *
080100*  LKG-CAT-NUEVA (UNA CATEGORIA VIEJA POR LLAMADA; EL LLAMADOR   *
080200*  REPITE LA LLAMADA POR CADA CATEGORIA A FUSIONAR). RELABELEA   *
080300*  LOS MOVIMIENTOS Y SUMA EL LIMITE DEL PRESUPUESTO VIEJO AL      *
080400*  NUEVO (CREANDOLO SI NO EXISTIA). SI LA CATEGORIA VIEJA NO      *
080500*  EXISTE NI EN MOVIMIENTOS NI EN PRESUPUESTO, NO HACE NADA.      *
080600******************************************************************
080700 950-FUSIONA-CATEGORIA SECTION.
080800     IF LKG-CAT-VIEJA = SPACES OR LKG-CAT-NUEVA = SPACES
080900        SET LKG-RESULT-ERROR TO TRUE
081000        MOVE 'LAS CATEGORIAS NO PUEDEN ESTAR EN BLANCO'
081100             TO LKG-MENSAJE-SALIDA
081200     ELSE
081300        IF LKG-CAT-VIEJA = LKG-CAT-NUEVA
081400           MOVE 'NO HAY NADA QUE FUSIONAR' TO LKG-MENSAJE-SALIDA
081500        ELSE
081600           MOVE 0 TO WKS-CATEGORIA-ENCONTRADA
081700           PERFORM 952-FUSIONA-MOVIMIENTOS
081800                 VARYING IX-MOV FROM 1 BY 1
081900                 UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
082000           MOVE LKG-CAT-VIEJA TO LKG-MOVNEW-CATEGORIA
082100           PERFORM 410-BUSCA-PRESUPUESTO
082200           IF PRESUP-ENCONTRADO
082300              SET CATEGORIA-ENCONTRADA TO TRUE
082400              PERFORM 954-FUSIONA-PRESUPUESTO
082500           END-IF
082600           IF CATEGORIA-ENCONTRADA
082700              MOVE 'CATEGORIAS FUSIONADAS' TO LKG-MENSAJE-SALIDA
082800           ELSE
082900              MOVE 'LA CATEGORIA VIEJA NO EXISTE, NO SE HIZO NADA'
083000                   TO LKG-MENSAJE-SALIDA
083100           END-IF
083200        END-IF
083300     END-IF.
083400 950-FUSIONA-CATEGORIA-E. EXIT.
083500*
083600 952-FUSIONA-MOVIMIENTOS SECTION.
083700     IF LKG-MOV-CATEGORIA (IX-MOV) = LKG-CAT-VIEJA
083800        MOVE LKG-CAT-NUEVA TO LKG-MOV-CATEGORIA (IX-MOV)
083900        SET CATEGORIA-ENCONTRADA TO TRUE
084000     END-IF.
084100 952-FUSIONA-MOVIMIENTOS-E. EXIT.
084200*
084300******************************************************************
084400*  954-FUSIONA-PRESUPUESTO : SUMA EL LIMITE VIEJO AL NUEVO        *
084500*  (CREANDO EL PRESUPUESTO NUEVO SI NO EXISTIA) Y CIERRA EL       *
084600*  HUECO DEJADO POR LA ENTRADA VIEJA.                             *
084700******************************************************************
084800 954-FUSIONA-PRESUPUESTO SECTION.
084900     MOVE LKG-PRE-LIMITE (WKS-PRESUP-POS) TO WKS-EXCESO-PRESUP
085000     MOVE LKG-CAT-NUEVA TO LKG-MOVNEW-CATEGORIA
085100     PERFORM 410-BUSCA-PRESUPUESTO
085200     IF PRESUP-ENCONTRADO
085300        ADD WKS-EXCESO-PRESUP TO LKG-PRE-LIMITE (WKS-PRESUP-POS)
085400     ELSE
085500        ADD 1 TO LKG-NUM-PRESUP
085600        SET IX-PRE TO LKG-NUM-PRESUP
085700        MOVE LKG-CAT-NUEVA        TO LKG-PRE-CATEGORIA (IX-PRE)
085800        MOVE WKS-EXCESO-PRESUP    TO LKG-PRE-LIMITE (IX-PRE)
085900     END-IF
086000     MOVE LKG-CAT-VIEJA TO LKG-MOVNEW-CATEGORIA
086100     PERFORM 410-BUSCA-PRESUPUESTO
086200     IF PRESUP-ENCONTRADO
086300        IF WKS-PRESUP-POS LESS THAN LKG-NUM-PRESUP
086400           PERFORM 812-CIERRA-HUECO-PRESUPUESTO
086500                 VARYING IX-PRE FROM WKS-PRESUP-POS BY 1
086600                 UNTIL IX-PRE GREATER OR EQUAL TO LKG-NUM-PRESUP
086700        END-IF
086800        SUBTRACT 1 FROM LKG-NUM-PRESUP
086900     END-IF.
087000 954-FUSIONA-PRESUPUESTO-E. EXIT.
087100*
087200******************************************************************
087300*  1000-REPORTE-COMPLETO : FORMA DE CONSOLA DEL REPORTE DE       *
087400*  ESTADISTICAS COMPLETAS. CONSTRUYE EL RESUMEN POR CATEGORIA     *
087500*  (1010), LO ORDENA POR GASTO DESCENDENTE (1030) Y LO MUESTRA,   *
087600*  JUNTO CON LOS TOTALES GENERALES Y LAS ALERTAS SIN LEER.        *
087700******************************************************************
087800 1000-REPORTE-COMPLETO SECTION.
087900     PERFORM 520-SUMA-INGRESOS
088000     PERFORM 530-SUMA-GASTOS
088100     PERFORM 1010-CONSTRUYE-RESUMEN
088200     PERFORM 1030-ORDENA-RESUMEN-POR-GASTO
088300     PERFORM 1040-CUENTA-ALERTAS-SIN-LEER
088400     DISPLAY '=========================================='
088500     DISPLAY 'REPORTE COMPLETO DE FINANZAS PERSONALES'
088600     MOVE WKS-TOTAL-INGRESOS TO WKS-MASCARA-MONTO
088700     DISPLAY 'INGRESOS TOTALES  : ' WKS-MASCARA-MONTO
088800     MOVE WKS-TOTAL-GASTOS TO WKS-MASCARA-MONTO
088900     DISPLAY 'GASTOS TOTALES    : ' WKS-MASCARA-MONTO
089000     MOVE LKG-SALDO TO WKS-MASCARA-MONTO
089100     DISPLAY 'SALDO ACTUAL      : ' WKS-MASCARA-MONTO
089200     DISPLAY '------------------------------------------'
089300     DISPLAY 'DESGLOSE POR CATEGORIA (ORDEN DE GASTO):'
089400     PERFORM 1050-MUESTRA-RESUMEN
089500           VARYING IX-RES FROM 1 BY 1
089600           UNTIL IX-RES GREATER THAN WKS-RES-TOTAL
089700     DISPLAY '------------------------------------------'
089800     MOVE WKS-ALERTAS-SIN-LEER TO WKS-MASCARA-CANT
089900     DISPLAY 'ALERTAS SIN LEER  : ' WKS-MASCARA-CANT
090000     DISPLAY '=========================================='
090100     MOVE 'REPORTE COMPLETO GENERADO' TO LKG-MENSAJE-SALIDA.
090200 1000-REPORTE-COMPLETO-E. EXIT.
090300*
090400******************************************************************
090500*  1010-CONSTRUYE-RESUMEN : RECORRE MOVIMIENTOS Y PRESUPUESTOS   *
090600*  Y ARMA UNA FILA POR CATEGORIA DISTINTA EN WKS-TABLA-RESUMEN.  *
090700******************************************************************
090800 1010-CONSTRUYE-RESUMEN SECTION.
090900     MOVE 0 TO WKS-RES-TOTAL
091000     IF LKG-NUM-MOVTOS GREATER THAN ZEROES
091100        PERFORM 1012-RESUMEN-POR-MOVIMIENTO
091200              VARYING IX-MOV FROM 1 BY 1
091300              UNTIL IX-MOV GREATER THAN LKG-NUM-MOVTOS
091400     END-IF
091500     IF LKG-NUM-PRESUP GREATER THAN ZEROES
091600        PERFORM 1016-RESUMEN-POR-PRESUPUESTO
091700              VARYING IX-PRE FROM 1 BY 1
091800              UNTIL IX-PRE GREATER THAN LKG-NUM-PRESUP
091900     END-IF.
092000 1010-CONSTRUYE-RESUMEN-E. EXIT.
092100*
092200 1012-RESUMEN-POR-MOVIMIENTO SECTION.
092300     MOVE 0 TO WKS-CATEGORIA-ENCONTRADA
092400     MOVE 0 TO WKS-CATEGORIA-POS
092500     IF WKS-RES-TOTAL GREATER THAN ZEROES
092600        PERFORM 1014-BUSCA-EN-RESUMEN
092700              VARYING IX-RES FROM 1 BY 1
092800              UNTIL IX-RES GREATER THAN WKS-RES-TOTAL
092900                 OR CATEGORIA-ENCONTRADA
093000     END-IF
093100     IF NOT CATEGORIA-ENCONTRADA
093200        IF WKS-RES-TOTAL LESS THAN 60
093300           ADD 1 TO WKS-RES-TOTAL
093400           SET IX-RES TO WKS-RES-TOTAL
093500           MOVE LKG-MOV-CATEGORIA (IX-MOV) TO WKS-RES-CATEGORIA (IX-RES)
093600           SET WKS-CATEGORIA-POS TO IX-RES
093700        END-IF
093800     END-IF
093900     IF WKS-CATEGORIA-POS GREATER THAN ZEROES
094000        SET IX-RES TO WKS-CATEGORIA-POS
094100        IF LKG-MOV-INGRESO (IX-MOV)
094200           ADD LKG-MOV-MONTO (IX-MOV) TO WKS-RES-INGRESO (IX-RES)
094300        ELSE
094400           ADD LKG-MOV-MONTO (IX-MOV) TO WKS-RES-GASTO (IX-RES)
094500        END-IF
094600     END-IF.
094700 1012-RESUMEN-POR-MOVIMIENTO-E. EXIT.
094800*
094900 1014-BUSCA-EN-RESUMEN SECTION.
095000     IF WKS-RES-CATEGORIA (IX-RES) = LKG-MOV-CATEGORIA (IX-MOV)
095100        SET CATEGORIA-ENCONTRADA TO TRUE
095200        SET WKS-CATEGORIA-POS TO IX-RES
095300     END-IF.
095400 1014-BUSCA-EN-RESUMEN-E. EXIT.
095500*
095600 1016-RESUMEN-POR-PRESUPUESTO SECTION.
095700     MOVE 0 TO WKS-CATEGORIA-ENCONTRADA
095800     MOVE 0 TO WKS-CATEGORIA-POS
095900     IF WKS-RES-TOTAL GREATER THAN ZEROES
096000        PERFORM 1018-BUSCA-PRESUP-EN-RESUMEN
096100              VARYING IX-RES FROM 1 BY 1
096200              UNTIL IX-RES GREATER THAN WKS-RES-TOTAL
096300                 OR CATEGORIA-ENCONTRADA
096400     END-IF
096500     IF NOT CATEGORIA-ENCONTRADA
096600        IF WKS-RES-TOTAL LESS THAN 60
096700           ADD 1 TO WKS-RES-TOTAL
096800           SET IX-RES TO WKS-RES-TOTAL
096900           MOVE LKG-PRE-CATEGORIA (IX-PRE) TO WKS-RES-CATEGORIA (IX-RES)
097000           SET WKS-CATEGORIA-POS TO IX-RES
097100        END-IF
097200     END-IF
097300     IF WKS-CATEGORIA-POS GREATER THAN ZEROES
097400        SET IX-RES TO WKS-CATEGORIA-POS
097500        MOVE LKG-PRE-LIMITE (IX-PRE) TO WKS-RES-LIMITE (IX-RES)
097600        SET RES-TIENE-PRESUPUESTO (IX-RES) TO TRUE
097700     END-IF.
097800 1016-RESUMEN-POR-PRESUPUESTO-E. EXIT.
097900*
098000 1018-BUSCA-PRESUP-EN-RESUMEN SECTION.
098100     IF WKS-RES-CATEGORIA (IX-RES) = LKG-PRE-CATEGORIA (IX-PRE)
098200        SET CATEGORIA-ENCONTRADA TO TRUE
098300        SET WKS-CATEGORIA-POS TO IX-RES
098400     END-IF.
098500 1018-BUSCA-PRESUP-EN-RESUMEN-E. EXIT.
098600*
098700******************************************************************
098800*  1030-ORDENA-RESUMEN-POR-GASTO : BURBUJA DESCENDENTE POR       *
098900*  WKS-RES-GASTO. SE REPITE MIENTRAS HUBO-SWAP (1032-1038).       *
099000******************************************************************
099100 1030-ORDENA-RESUMEN-POR-GASTO SECTION.
099200     SET HUBO-SWAP TO TRUE
099300     PERFORM 1032-PASADA-BURBUJA UNTIL NOT HUBO-SWAP.
099400 1030-ORDENA-RESUMEN-POR-GASTO-E. EXIT.
099500*
099600 1032-PASADA-BURBUJA SECTION.
099700     MOVE 0 TO WKS-SWAPS
099800     IF WKS-RES-TOTAL GREATER THAN 1
099900        PERFORM 1034-COMPARA-Y-SWAP
100000              VARYING IX-RES FROM 1 BY 1
100100              UNTIL IX-RES GREATER OR EQUAL TO WKS-RES-TOTAL
100200     END-IF.
100300 1032-PASADA-BURBUJA-E. EXIT.
100400*
100500 1034-COMPARA-Y-SWAP SECTION.
100600     IF WKS-RES-GASTO (IX-RES) LESS THAN WKS-RES-GASTO (IX-RES + 1)
100700        PERFORM 1036-SWAP-RESUMEN
100800        SET HUBO-SWAP TO TRUE
100900     END-IF.
101000 1034-COMPARA-Y-SWAP-E. EXIT.
101100*
101200 1036-SWAP-RESUMEN SECTION.
101300     MOVE WKS-RES (IX-RES)       TO WKS-RES-TEMP
101400     MOVE WKS-RES (IX-RES + 1)   TO WKS-RES (IX-RES)
101500     MOVE WKS-RES-T-CATEGORIA    TO WKS-RES-CATEGORIA (IX-RES + 1)
101600     MOVE WKS-RES-T-INGRESO      TO WKS-RES-INGRESO (IX-RES + 1)
101700     MOVE WKS-RES-T-GASTO        TO WKS-RES-GASTO (IX-RES + 1)
101800     MOVE WKS-RES-T-LIMITE       TO WKS-RES-LIMITE (IX-RES + 1)
101900     MOVE WKS-RES-T-TIENE-PRES   TO WKS-RES-TIENE-PRES (IX-RES + 1).
102000 1036-SWAP-RESUMEN-E. EXIT.
102100*
102200 1040-CUENTA-ALERTAS-SIN-LEER SECTION.
102300     MOVE 0 TO WKS-ALERTAS-SIN-LEER
102400     IF LKG-NUM-ALERTAS GREATER THAN ZEROES
102500        PERFORM 1042-CUENTA-ALERTAS-SIN-LEER-AUX
102600              VARYING IX-ALE FROM 1 BY 1
102700              UNTIL IX-ALE GREATER THAN LKG-NUM-ALERTAS
102800     END-IF.
102900 1040-CUENTA-ALERTAS-SIN-LEER-E. EXIT.
103000*
103100 1042-CUENTA-ALERTAS-SIN-LEER-AUX SECTION.
103200     IF LKG-ALE-NO-LEIDA (IX-ALE)
103300        ADD 1 TO WKS-ALERTAS-SIN-LEER
103400     END-IF.
103500 1042-CUENTA-ALERTAS-SIN-LEER-AUX-E. EXIT.
103600*
103700 1050-MUESTRA-RESUMEN SECTION.
103800     MOVE WKS-RES-INGRESO (IX-RES) TO WKS-MASCARA-MONTO
103900     DISPLAY WKS-RES-CATEGORIA (IX-RES) ' ING:' WKS-MASCARA-MONTO
104000     MOVE WKS-RES-GASTO (IX-RES)   TO WKS-MASCARA-MONTO
104100     DISPLAY '               GASTO:' WKS-MASCARA-MONTO
104200     IF RES-TIENE-PRESUPUESTO (IX-RES)
104300        MOVE WKS-RES-LIMITE (IX-RES) TO WKS-MASCARA-MONTO
104400        DISPLAY '               PRESUPUESTO:' WKS-MASCARA-MONTO
104500     END-IF.
104600 1050-MUESTRA-RESUMEN-E. EXIT.
104700*
104800******************************************************************
104900*  1100-LISTA-CATEGORIAS : FINANCIALSERVICE.CATEGORY LISTING.   *
105000*  MISMO RESUMEN QUE 1000 PERO ORDENADO ALFABETICAMENTE POR      *
105100*  CATEGORIA EN LUGAR DE POR GASTO.                               *
105200******************************************************************
105300 1100-LISTA-CATEGORIAS SECTION.
105400     PERFORM 1010-CONSTRUYE-RESUMEN
105500     SET HUBO-SWAP TO TRUE
105600     PERFORM 1120-PASADA-BURBUJA-ALFA UNTIL NOT HUBO-SWAP
105700     DISPLAY '------------------------------------------'
105800     DISPLAY 'CATEGORIAS (ORDEN ALFABETICO):'
105900     PERFORM 1050-MUESTRA-RESUMEN
106000           VARYING IX-RES FROM 1 BY 1
106100           UNTIL IX-RES GREATER THAN WKS-RES-TOTAL
106200     DISPLAY '------------------------------------------'
106300     MOVE 'LISTA DE CATEGORIAS GENERADA' TO LKG-MENSAJE-SALIDA.
106400 1100-LISTA-CATEGORIAS-E. EXIT.
106500*
106600 1120-PASADA-BURBUJA-ALFA SECTION.
106700     MOVE 0 TO WKS-SWAPS
106800     IF WKS-RES-TOTAL GREATER THAN 1
106900        PERFORM 1122-COMPARA-Y-SWAP-ALFA
107000              VARYING IX-RES FROM 1 BY 1
107100              UNTIL IX-RES GREATER OR EQUAL TO WKS-RES-TOTAL
107200     END-IF.
107300 1120-PASADA-BURBUJA-ALFA-E. EXIT.
107400*
107500 1122-COMPARA-Y-SWAP-ALFA SECTION.
107600     IF WKS-RES-CATEGORIA (IX-RES) GREATER THAN
107700           WKS-RES-CATEGORIA (IX-RES + 1)
107800        PERFORM 1036-SWAP-RESUMEN
107900        SET HUBO-SWAP TO TRUE
108000     END-IF.
108100 1122-COMPARA-Y-SWAP-ALFA-E. EXIT.

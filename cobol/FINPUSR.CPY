000100******************************************************************
000200*FECHA       : 14/03/2024                                        *
000300*PROGRAMADOR : JOSE MANUEL CASTILLO ORTIZ (JMCO)                 *
000400*APLICACION  : FINANZAS PERSONALES                               *
000500*PROGRAMA    : FINPUSR                                           *
000600*TIPO        : COPY                                              *
000700*DESCRIPCION : LAYOUT DEL REGISTRO DE USUARIO (BILLETERA).       *
000800*            : LLAVE = USR-USUARIO. SE USA COMO CABECERA DEL     *
000900*            : ARCHIVO DE BILLETERA Y COMO AREA DE LINKAGE       *
001000*            : ENTRE FINP0B00, FINP1B01 Y FINPDSVC.              *
001100*ARCHIVOS    : FINPLDG=A                                         *
001200*ACCION (ES) : L=CARGA, G=GRABA                                  *
001300*INSTALADO   : 14/03/2024                                        *
001400*BPM/RATIONAL: 231940                                            *
001500*NOMBRE      : REGISTRO DE USUARIO                               *
001600******************************************************************
001700*    CAMBIOS                                                     *
001800*    14/03/2024 JMCO TK-231940  VERSION INICIAL DEL COPY         *
001900*    02/05/2024 JMCO TK-232118  SE AGREGA USR-SESION-ACTIVA      *
002000*                               PARA EL CONTROL DE AUTH EN       *
002100*                               FINP0B00                         *
002200******************************************************************
002300 01 FINP-USR-RECORD.
002400    02 USR-USUARIO            PIC X(20).
002500    02 USR-CLAVE              PIC X(20).
002600    02 USR-SALDO              PIC S9(9)V99 COMP-3.
002700    02 USR-NUM-MOVTOS         PIC 9(04).
002800    02 USR-NUM-PRESUP         PIC 9(04).
002900    02 USR-NUM-ALERTAS        PIC 9(04).
003000    02 USR-INDICADORES.
003100       04 USR-SESION-ACTIVA   PIC X(01) VALUE 'N'.
003200          88 USR-CON-SESION          VALUE 'S'.
003300          88 USR-SIN-SESION          VALUE 'N'.
003400    02 FILLER                 PIC X(13) VALUE SPACES.
